000100******************************************************************
000200*    SDDVMETA -- DERIVATIVE METADATA RECORD, ONE PER FUTURE OR    *
000300*    OPTION SEC-ID. APPENDED BY SDFOLOAD.                        *
000400*                                                                *
000500*    1989-11-20  PKN  TICKET SD-0114  ORIGINAL LAYOUT             *
000600*    1991-03-04  PKN  TICKET SD-0201  ADDED DRM-OPTION-TYPE       *
000700******************************************************************
000800    05  SD-DERIVATIVE-META-RECORD.
000900        10  DRM-SEC-ID                  PIC 9(09).
001000        10  DRM-UNDERLYING              PIC X(30).
001100        10  DRM-INSTR-TYPE              PIC X(03).
001200            88  DRM-INSTR-TYPE-FUTURE       VALUE 'FUT'.
001300            88  DRM-INSTR-TYPE-OPTION       VALUE 'OPT'.
001400        10  DRM-EXPIRY-DATE             PIC 9(08).
001500        10  DRM-STRIKE-PRICE            PIC S9(08)V9(04).
001600        10  DRM-OPTION-TYPE             PIC X(02).
001700            88  DRM-OPTION-TYPE-CALL        VALUE 'CE'.
001800            88  DRM-OPTION-TYPE-PUT         VALUE 'PE'.
001900        10  DRM-LOT-SIZE                PIC 9(09).
002000        10  DRM-TICK-SIZE               PIC S9(06)V9(04).
002100        10  FILLER                      PIC X(24).
