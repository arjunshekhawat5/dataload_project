000100******************************************************************
000200*    SDCDLIN -- PRICE CANDLE INPUT RECORD                        *
000300*    ONE PER SECURITY PER TIMEFRAME PERIOD, GROUPED BY SYMBOL.    *
000400*    SOURCE ORDER WITHIN A CHUNK MAY BE DESCENDING -- SDPHLOAD    *
000500*    DE-DUPLICATES AND RE-SORTS TO ASCENDING BEFORE STORAGE.      *
000600*                                                                *
000700*    1993-02-08  RSN  TICKET SD-0288  ORIGINAL LAYOUT             *
000800******************************************************************
000900    05  SD-CANDLE-INPUT-RECORD.
001000        10  CDL-SYMBOL                  PIC X(30).
001100        10  CDL-TIMEFRAME               PIC X(02).
001200            88  CDL-TIMEFRAME-DAILY         VALUE 'D '.
001300            88  CDL-TIMEFRAME-ONE-MIN       VALUE '1 '.
001400        10  CDL-TIMESTAMP               PIC 9(14).
001500        10  CDL-OPEN                    PIC S9(08)V9(04).
001600        10  CDL-HIGH                    PIC S9(08)V9(04).
001700        10  CDL-LOW                     PIC S9(08)V9(04).
001800        10  CDL-CLOSE                   PIC S9(08)V9(04).
001900        10  CDL-VOLUME                  PIC 9(15).
002000        10  FILLER                      PIC X(05).
