000100******************************************************************
000200*    SDCMIN -- CAPITAL-MARKET MASTER INPUT RECORD                *
000300*    ONE PER CASH-MARKET INSTRUMENT SUPPLIED BY THE EXCHANGE.     *
000400*    SDCMLOAD READS THIS FILE SEQUENTIALLY -- NO KEY.             *
000500*                                                                *
000600*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000700******************************************************************
000800    05  SD-CM-INPUT-RECORD.
000900        10  CMI-SYMBOL                  PIC X(30).
001000        10  CMI-DETAILS                 PIC X(60).
001100        10  CMI-ISIN                    PIC X(12).
001200        10  CMI-LOT-SIZE                PIC 9(09).
001300        10  CMI-TICK-SIZE               PIC S9(06)V9(04).
001400        10  FILLER                      PIC X(09).
