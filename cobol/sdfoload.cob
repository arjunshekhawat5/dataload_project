000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDFOLOAD.
000300       AUTHOR. P K NARASIMHAN.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 11/20/1989.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT FO-MASTER-FILE ASSIGN TO FOMASTIN
001500               FILE STATUS IS WS-FO-FILE-STATUS.
001600           SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
001700               FILE STATUS IS WS-SM-FILE-STATUS.
001800           SELECT DERIV-META-FILE ASSIGN TO DVMETA
001900               FILE STATUS IS WS-DM-FILE-STATUS.
002000       DATA DIVISION.
002100       FILE SECTION.
002200       FD  FO-MASTER-FILE
002300           RECORDING MODE IS F
002400           BLOCK CONTAINS 0 RECORDS.
002500       01  FO-MASTER-REC.
002600           COPY SDDVIN.
002700       FD  SECURITY-MASTER-FILE
002800           RECORDING MODE IS F
002900           BLOCK CONTAINS 0 RECORDS.
003000       01  SECURITY-MASTER-REC.
003100           COPY SDSECMST.
003200       FD  DERIV-META-FILE
003300           RECORDING MODE IS F
003400           BLOCK CONTAINS 0 RECORDS.
003500       01  DERIV-META-REC.
003600           COPY SDDVMETA.
003700******************************************************************
003800*                                                                *
003900*A    ABSTRACT..                                                  *
004000*  SDFOLOAD MERGES THE NSE FUTURES-AND-OPTIONS (FO) CONTRACT      *
004100*  MASTER SUPPLIED BY THE EXCHANGE INTO THE SECURITIES MASTER.    *
004200*  UNLIKE SDCMLOAD, THE INSTRUMENT TYPE IS NOT RUN THROUGH THE    *
004300*  SUFFIX CLASSIFIER -- IT COMES STRAIGHT FROM THE EXCHANGE'S     *
004400*  OPTION-TYPE CODE (XX/CE/PE).  THE EXPIRY DATE IS VALIDATED     *
004500*  AS A REAL CALENDAR DATE BY SDDTARTH BEFORE THE CONTRACT IS     *
004600*  ACCEPTED.  RUN AS STAGE 1 OF THE NIGHTLY STOCK JOB, RIGHT      *
004700*  AFTER SDCMLOAD.                                                *
004800*                                                                *
004900*J    JCL..                                                       *
005000*                                                                  *
005100* //SDFOLOAD EXEC PGM=SDFOLOAD                                    *
005200* //SYSOUT   DD SYSOUT=*                                          *
005300* //FOMASTIN DD DISP=SHR,DSN=SDG.NSE.FOMASTER.DAILY.EXTRACT       *
005400* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
005500* //DVMETA   DD DISP=SHR,DSN=SDG.SECDATA.DERIVATIVE.META          *
005600* //*                                                              *
005700*                                                                  *
005800*P    ENTRY PARAMETERS..                                          *
005900*     NONE.  RUN STANDALONE OR CALLED BY SDDLOAD.                  *
006000*                                                                  *
006100*E    ERRORS DETECTED BY THIS ELEMENT..                           *
006200*     I/O ERROR ON ANY OF THE THREE FILES ABENDS THE STEP.  A     *
006300*     BAD EXPIRY DATE ON A CONTRACT IS LOGGED AND THE CONTRACT     *
006400*     IS SKIPPED -- IT DOES NOT ABEND THE STEP.                    *
006500*                                                                  *
006600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
006700*                                                                  *
006800*     SDDTARTH ---- CALENDAR ARITHMETIC (EXPIRY DATE VALIDATION)   *
006900*                                                                  *
007000*U    USER CONSTANTS AND TABLES REFERENCED..                      *
007100*     WS-RUN-EXCHANGE / WS-RUN-SEGMENT (BELOW) -- FO FILE IS       *
007200*     ALWAYS NSE/FO FOR THIS SHOP'S FEED.                          *
007300*                                                                  *
007400*    MAINTENANCE LOG
007500*    ---------------
007600*    1989-11-20  PKN  TICKET SD-0114  ORIGINAL PROGRAM
007700*    1991-03-04  PKN  TICKET SD-0201  ADDED DRM-OPTION-TYPE TO
007800*                     THE METADATA RECORD, WRITTEN FOR OPTIONS
007900*                     ONLY
008000*    1994-11-08  PKN  TICKET SD-0356  RAISED WS-MASTER-TABLE SIZE
008100*                     TO 20000 ENTRIES, SAME CHANGE AS SDCMLOAD
008200*    1999-01-19  PKN  TICKET SD-0503  Y2K -- RUN TIMESTAMP NOW
008300*                     BUILT WITH A HARD-CODED 20 CENTURY BYTE
008400*                     PAIR, SAME AS SDCMLOAD
008500*    2002-08-13  DVR  TICKET SD-0611  BAD-EXPIRY CONTRACTS NOW
008600*                     COUNTED SEPARATELY FROM BAD-OPTION-TYPE
008700*                     CONTRACTS IN THE EOJ DISPLAY
008800******************************************************************
008900       EJECT
009000       WORKING-STORAGE SECTION.
009100       01  FILLER PIC X(32)
009200           VALUE 'SDFOLOAD WORKING STORAGE BEGINS'.
009300******************************************************************
009400*                     READ ONLY CONSTANTS
009500******************************************************************
009600       01  READ-ONLY-WORK-AREA.
009700           05  HWORD                   COMP PIC S9(04) VALUE +8.
009800           05  BINARY1                 COMP PIC S9(04) VALUE +1.
009900           05  WS-RUN-EXCHANGE         PIC X(08) VALUE 'NSE'.
010000           05  WS-RUN-SEGMENT          PIC X(04) VALUE 'FO'.
010100           05  MSG01-IO-ERROR          PIC X(19)
010200               VALUE 'I/O ERROR ON FILE -'.
010300           05  WS-MASTER-TABLE-MAX     COMP PIC S9(09) VALUE 20000.
010400       EJECT
010500******************************************************************
010600*                     SWITCHES AND STATUS BYTES
010700******************************************************************
010800       01  SWITCHES-AND-FLAGS.
010900           05  END-OF-FILE-INDICATOR   PIC X(01).
011000               88  END-OF-FILE             VALUE 'Y'.
011100               88  CONTINUE-PROCESSING     VALUE 'N'.
011200           05  DUPLICATE-INDICATOR     PIC X(01).
011300               88  DUPLICATE-FOUND         VALUE 'Y'.
011400               88  DUPLICATE-NOT-FOUND     VALUE 'N'.
011500           05  WS-FO-FILE-STATUS       PIC X(02).
011600               88  FO-IO-OK                VALUE '00'.
011700               88  FO-IO-EOF               VALUE '10'.
011800           05  WS-SM-FILE-STATUS       PIC X(02).
011900               88  SM-IO-OK                VALUE '00'.
012000           05  WS-DM-FILE-STATUS       PIC X(02).
012100               88  DM-IO-OK                VALUE '00'.
012200       EJECT
012300******************************************************************
012400*               V A R I A B L E   D A T A   A R E A S
012500******************************************************************
012600       01  VARIABLE-WORK-AREA.
012700           05  WS-NEXT-SEC-ID          PIC 9(09) VALUE ZERO.
012800           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
012900           05  WS-DERIV-TYPE           PIC X(03).
013000               88  WS-DERIV-IS-FUTURE      VALUE 'FUT'.
013100               88  WS-DERIV-IS-OPTION      VALUE 'OPT'.
013200               88  WS-DERIV-IS-BAD-TYPE    VALUE 'BAD'.
013300           05  WS-RUN-TIMESTAMP        PIC 9(14) VALUE ZERO.
013400* REDEFINES 1 -- RUN TIMESTAMP BROKEN INTO DATE PART / TIME PART
013500           05  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
013600               10  WS-RUN-DATE-PART    PIC 9(08).
013700               10  WS-RUN-TIME-PART    PIC 9(06).
013800* REDEFINES 2 -- RUN DATE PART BROKEN OUT FOR THE EXPIRY COMPARE
013900           05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
014000               10  WS-RUN-DATE-ONLY    PIC 9(08).
014100               10  FILLER              PIC 9(06).
014200           05  WS-CURR-DATE.
014300               10  WS-CURR-YY          PIC 9(02).
014400               10  WS-CURR-MO          PIC 9(02).
014500               10  WS-CURR-DD          PIC 9(02).
014600           05  WS-CURR-TIME.
014700               10  WS-CURR-HH          PIC 9(02).
014800               10  WS-CURR-MI          PIC 9(02).
014900               10  WS-CURR-SS          PIC 9(02).
015000               10  WS-CURR-HS          PIC 9(02).
015100           05  WS-FUTURES-ADDED-CNT    PIC 9(09) VALUE ZERO.
015200           05  WS-OPTIONS-ADDED-CNT    PIC 9(09) VALUE ZERO.
015300           05  WS-ALREADY-PRES-CNT     PIC 9(09) VALUE ZERO.
015400           05  WS-BAD-OPT-TYPE-CNT     PIC 9(09) VALUE ZERO.
015500           05  WS-BAD-EXPIRY-CNT       PIC 9(09) VALUE ZERO.
015600       EJECT
015700******************************************************************
015800*    IN-MEMORY DUPLICATE-CHECK TABLE, BUILT FROM THE SECURITY     *
015900*    MASTER FILE BEFORE THE FO FILE IS READ.                      *
016000******************************************************************
016100       01  WS-MASTER-KEY-TABLE.
016200           05  WS-MASTER-KEY-ENTRY OCCURS 20000 TIMES.
016300               10  WS-MK-SYMBOL        PIC X(30).
016400               10  WS-MK-EXCHANGE      PIC X(08).
016500               10  WS-MK-SEGMENT       PIC X(04).
016600* REDEFINES 3 -- COMBINED KEY VIEW FOR A SINGLE COMPARE PER ENTRY
016700           05  WS-MK-COMBINED REDEFINES WS-MASTER-KEY-ENTRY
016800               OCCURS 20000 TIMES.
016900               10  WS-MK-COMBINED-KEY  PIC X(42).
017000       01  WS-MASTER-TABLE-CNT         PIC S9(09) COMP VALUE 0.
017100       EJECT
017200       COPY SDDTLINK.
017300       01  FILLER PIC X(32)
017400           VALUE 'SDFOLOAD WORKING STORAGE ENDS  '.
017500       EJECT
017600       LINKAGE SECTION.
017700       COPY SDWRKCTR.
017800       EJECT
017900       PROCEDURE DIVISION USING SD-UNIT-COUNTERS.
018000******************************************************************
018100*                        MAINLINE LOGIC
018200******************************************************************
018300
018400       0000-CONTROL-PROCESS.
018500           PERFORM 1000-INITIALIZATION
018600               THRU 1099-INITIALIZATION-EXIT.
018700           PERFORM 1100-OPEN-FILES
018800               THRU 1199-OPEN-FILES-EXIT.
018900           PERFORM 1200-LOAD-MASTER-TABLE
019000               THRU 1299-LOAD-MASTER-TABLE-EXIT.
019100           SET CONTINUE-PROCESSING TO TRUE.
019200           PERFORM 2000-MAIN-PROCESS
019300               THRU 2000-MAIN-PROCESS-EXIT
019400               UNTIL END-OF-FILE.
019500           PERFORM EOJ9000-CLOSE-FILES
019600               THRU EOJ9999-EXIT.
019700           GOBACK.
019800       EJECT
019900******************************************************************
020000*                         INITIALIZATION                          *
020100******************************************************************
020200
020300       1000-INITIALIZATION.
020400           MOVE SPACE TO END-OF-FILE-INDICATOR.
020500           MOVE 'N' TO DUPLICATE-INDICATOR.
020600           INITIALIZE SD-UNIT-COUNTERS.
020700           MOVE ZERO TO WS-NEXT-SEC-ID.
020800           MOVE ZERO TO WS-FUTURES-ADDED-CNT.
020900           MOVE ZERO TO WS-OPTIONS-ADDED-CNT.
021000           MOVE ZERO TO WS-ALREADY-PRES-CNT.
021100           MOVE ZERO TO WS-BAD-OPT-TYPE-CNT.
021200           MOVE ZERO TO WS-BAD-EXPIRY-CNT.
021300* BUILD RUN TIMESTAMP FROM THE SYSTEM CLOCK
021400           ACCEPT WS-CURR-DATE FROM DATE.
021500           ACCEPT WS-CURR-TIME FROM TIME.
021600           MOVE 20 TO WS-RUN-DATE-PART (1:2).
021700           MOVE WS-CURR-YY TO WS-RUN-DATE-PART (3:2).
021800           MOVE WS-CURR-MO TO WS-RUN-DATE-PART (5:2).
021900           MOVE WS-CURR-DD TO WS-RUN-DATE-PART (7:2).
022000           MOVE WS-CURR-HH TO WS-RUN-TIME-PART (1:2).
022100           MOVE WS-CURR-MI TO WS-RUN-TIME-PART (3:2).
022200           MOVE WS-CURR-SS TO WS-RUN-TIME-PART (5:2).
022300       1099-INITIALIZATION-EXIT.
022400           EXIT.
022500       EJECT
022600******************************************************************
022700*                         OPEN ALL FILES                          *
022800******************************************************************
022900
023000       1100-OPEN-FILES.
023100           OPEN INPUT SECURITY-MASTER-FILE.
023200           IF NOT SM-IO-OK
023300               DISPLAY MSG01-IO-ERROR 'SECMAST'
023400               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
023500               GO TO EOJ9900-ABEND
023600           END-IF.
023700           OPEN INPUT FO-MASTER-FILE.
023800           IF NOT FO-IO-OK
023900               DISPLAY MSG01-IO-ERROR 'FOMASTIN'
024000               DISPLAY 'WS-FO-FILE-STATUS=' WS-FO-FILE-STATUS
024100               GO TO EOJ9900-ABEND
024200           END-IF.
024300       1199-OPEN-FILES-EXIT.
024400           EXIT.
024500       EJECT
024600******************************************************************
024700*    LOAD THE DUPLICATE-CHECK TABLE FROM THE EXISTING SECURITY    *
024800*    MASTER AND DETERMINE THE HIGHEST SEC-ID IN USE.              *
024900******************************************************************
025000
025100       1200-LOAD-MASTER-TABLE.
025200           READ SECURITY-MASTER-FILE
025300               AT END
025400                   SET END-OF-FILE TO TRUE
025500           END-READ.
025600           GO TO 1202-LOAD-MASTER-TABLE-TEST.
025700       1201-LOAD-MASTER-TABLE-LOOP.
025800           IF SEC-ID OF SECURITY-MASTER-REC > WS-NEXT-SEC-ID
025900               MOVE SEC-ID OF SECURITY-MASTER-REC
026000                   TO WS-NEXT-SEC-ID
026100           END-IF.
026200           ADD BINARY1 TO WS-MASTER-TABLE-CNT.
026300           MOVE SEC-SYMBOL OF SECURITY-MASTER-REC
026400               TO WS-MK-SYMBOL (WS-MASTER-TABLE-CNT).
026500           MOVE SEC-EXCHANGE OF SECURITY-MASTER-REC
026600               TO WS-MK-EXCHANGE (WS-MASTER-TABLE-CNT).
026700           MOVE SEC-SEGMENT OF SECURITY-MASTER-REC
026800               TO WS-MK-SEGMENT (WS-MASTER-TABLE-CNT).
026900           READ SECURITY-MASTER-FILE
027000               AT END
027100                   SET END-OF-FILE TO TRUE
027200           END-READ.
027300       1202-LOAD-MASTER-TABLE-TEST.
027400           IF NOT END-OF-FILE
027500               GO TO 1201-LOAD-MASTER-TABLE-LOOP
027600           END-IF.
027700           CLOSE SECURITY-MASTER-FILE.
027800           OPEN EXTEND SECURITY-MASTER-FILE.
027900           IF NOT SM-IO-OK
028000               DISPLAY MSG01-IO-ERROR 'SECMAST'
028100               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
028200               GO TO EOJ9900-ABEND
028300           END-IF.
028400           OPEN EXTEND DERIV-META-FILE.
028500           IF NOT DM-IO-OK
028600               DISPLAY MSG01-IO-ERROR 'DVMETA'
028700               DISPLAY 'WS-DM-FILE-STATUS=' WS-DM-FILE-STATUS
028800               GO TO EOJ9900-ABEND
028900           END-IF.
029000           MOVE SPACE TO END-OF-FILE-INDICATOR.
029100       1299-LOAD-MASTER-TABLE-EXIT.
029200           EXIT.
029300       EJECT
029400******************************************************************
029500*                        MAIN PROCESS                             *
029600******************************************************************
029700
029800       2000-MAIN-PROCESS.
029900           PERFORM 2050-READ-NEXT-FO-RECORD
030000               THRU 2099-READ-NEXT-FO-RECORD-EXIT.
030100           IF NOT END-OF-FILE
030200               PERFORM 2100-PROCESS-FO-RECORD
030300                   THRU 2199-PROCESS-FO-RECORD-EXIT
030400           END-IF.
030500       2000-MAIN-PROCESS-EXIT.
030600           EXIT.
030700       EJECT
030800******************************************************************
030900*                    READ NEXT FO RECORD                          *
031000******************************************************************
031100
031200       2050-READ-NEXT-FO-RECORD.
031300           READ FO-MASTER-FILE
031400               AT END
031500                   SET END-OF-FILE TO TRUE
031600           END-READ.
031700           IF NOT END-OF-FILE
031800               IF NOT FO-IO-OK
031900                   DISPLAY MSG01-IO-ERROR 'FOMASTIN'
032000                   DISPLAY 'WS-FO-FILE-STATUS=' WS-FO-FILE-STATUS
032100                   GO TO EOJ9900-ABEND
032200               END-IF
032300           END-IF.
032400       2099-READ-NEXT-FO-RECORD-EXIT.
032500           EXIT.
032600       EJECT
032700******************************************************************
032800*                    PROCESS ONE FO RECORD                        *
032900******************************************************************
033000
033100       2100-PROCESS-FO-RECORD.
033200           ADD BINARY1 TO CTR-READ-CNT.
033300           PERFORM 2110-CHECK-DUPLICATE
033400               THRU 2119-CHECK-DUPLICATE-EXIT.
033500           IF DUPLICATE-FOUND
033600               ADD BINARY1 TO WS-ALREADY-PRES-CNT
033700               ADD BINARY1 TO CTR-SKIPPED-CNT
033800               GO TO 2199-PROCESS-FO-RECORD-EXIT
033900           END-IF.
034000           PERFORM 2150-DERIVE-INSTR-TYPE
034100               THRU 2159-DERIVE-INSTR-TYPE-EXIT.
034200           IF WS-DERIV-IS-BAD-TYPE
034300               ADD BINARY1 TO WS-BAD-OPT-TYPE-CNT
034400               ADD BINARY1 TO CTR-SKIPPED-CNT
034500               GO TO 2199-PROCESS-FO-RECORD-EXIT
034600           END-IF.
034700           PERFORM 2200-VALIDATE-EXPIRY
034800               THRU 2299-VALIDATE-EXPIRY-EXIT.
034900           IF LK-DATE-INVALID
035000               DISPLAY 'BAD EXPIRY DATE, SKIPPING CONTRACT -- '
035100                   DVI-SYMBOL
035200               ADD BINARY1 TO WS-BAD-EXPIRY-CNT
035300               ADD BINARY1 TO CTR-SKIPPED-CNT
035400               GO TO 2199-PROCESS-FO-RECORD-EXIT
035500           END-IF.
035600           PERFORM 2300-WRITE-SECURITY
035700               THRU 2399-WRITE-SECURITY-EXIT.
035800           PERFORM 2400-WRITE-DERIVATIVE-META
035900               THRU 2499-WRITE-DERIVATIVE-META-EXIT.
036000       2199-PROCESS-FO-RECORD-EXIT.
036100           EXIT.
036200       EJECT
036300******************************************************************
036400*    CHECK THE SYMBOL/EXCHANGE/SEGMENT AGAINST EVERY VERSION IN   *
036500*    THE MASTER (INCLUDING VERSIONS ADDED EARLIER THIS RUN).      *
036600******************************************************************
036700
036800       2110-CHECK-DUPLICATE.
036900           MOVE 'N' TO DUPLICATE-INDICATOR.
037000           MOVE 1 TO WS-SUB.
037100           GO TO 2112-CHECK-DUPLICATE-TEST.
037200       2111-CHECK-DUPLICATE-LOOP.
037300           IF WS-MK-SYMBOL (WS-SUB) = DVI-SYMBOL
037400               AND WS-MK-EXCHANGE (WS-SUB) = WS-RUN-EXCHANGE
037500               AND WS-MK-SEGMENT (WS-SUB) = WS-RUN-SEGMENT
037600               SET DUPLICATE-FOUND TO TRUE
037700               GO TO 2119-CHECK-DUPLICATE-EXIT
037800           END-IF.
037900           ADD BINARY1 TO WS-SUB.
038000       2112-CHECK-DUPLICATE-TEST.
038100           IF WS-SUB NOT > WS-MASTER-TABLE-CNT
038200               GO TO 2111-CHECK-DUPLICATE-LOOP
038300           END-IF.
038400       2119-CHECK-DUPLICATE-EXIT.
038500           EXIT.
038600       EJECT
038700******************************************************************
038800*         DERIVE FUT/OPT FROM THE EXCHANGE'S OPTION-TYPE CODE     *
038900******************************************************************
039000
039100       2150-DERIVE-INSTR-TYPE.
039200           EVALUATE DVI-OPT-TYPE
039300               WHEN 'XX'
039400                   MOVE 'FUT' TO WS-DERIV-TYPE
039500               WHEN 'CE'
039600                   MOVE 'OPT' TO WS-DERIV-TYPE
039700               WHEN 'PE'
039800                   MOVE 'OPT' TO WS-DERIV-TYPE
039900               WHEN OTHER
040000                   MOVE 'BAD' TO WS-DERIV-TYPE
040100           END-EVALUATE.
040200       2159-DERIVE-INSTR-TYPE-EXIT.
040300           EXIT.
040400       EJECT
040500******************************************************************
040600*         VALIDATE THE EXPIRY DATE AS A REAL CALENDAR DATE        *
040700******************************************************************
040800
040900       2200-VALIDATE-EXPIRY.
041000           MOVE 'VD' TO LK-FUNCTION-CODE.
041100           MOVE DVI-EXPIRY-DATE TO LK-DATE-INOUT.
041200           CALL 'SDDTARTH' USING LK-DTARTH-PARMS.
041300       2299-VALIDATE-EXPIRY-EXIT.
041400           EXIT.
041500       EJECT
041600******************************************************************
041700*         WRITE A NEW SECURITY MASTER RECORD AND TABLE ENTRY      *
041800******************************************************************
041900
042000       2300-WRITE-SECURITY.
042100           ADD BINARY1 TO WS-NEXT-SEC-ID.
042200           MOVE SPACES TO SECURITY-MASTER-REC.
042300           MOVE WS-NEXT-SEC-ID TO SEC-ID OF SECURITY-MASTER-REC.
042400           MOVE DVI-SYMBOL TO SEC-SYMBOL OF SECURITY-MASTER-REC.
042500           MOVE DVI-DETAILS TO SEC-NAME OF SECURITY-MASTER-REC.
042600           IF WS-DERIV-IS-FUTURE
042700               MOVE 'FUTURE' TO SEC-TYPE OF SECURITY-MASTER-REC
042800           ELSE
042900               MOVE 'OPTION' TO SEC-TYPE OF SECURITY-MASTER-REC
043000           END-IF.
043100           MOVE WS-RUN-EXCHANGE TO
043200               SEC-EXCHANGE OF SECURITY-MASTER-REC.
043300           MOVE WS-RUN-SEGMENT TO
043400               SEC-SEGMENT OF SECURITY-MASTER-REC.
043500           MOVE DVI-ISIN TO SEC-ISIN OF SECURITY-MASTER-REC.
043600           MOVE WS-RUN-TIMESTAMP TO
043700               SEC-VALID-FROM OF SECURITY-MASTER-REC.
043800           MOVE ZERO TO SEC-VALID-TO OF SECURITY-MASTER-REC.
043900           WRITE SECURITY-MASTER-REC.
044000           IF NOT SM-IO-OK
044100               DISPLAY MSG01-IO-ERROR 'SECMAST'
044200               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
044300               GO TO EOJ9900-ABEND
044400           END-IF.
044500           IF WS-DERIV-IS-FUTURE
044600               ADD BINARY1 TO WS-FUTURES-ADDED-CNT
044700           ELSE
044800               ADD BINARY1 TO WS-OPTIONS-ADDED-CNT
044900           END-IF.
045000           ADD BINARY1 TO CTR-ADDED-CNT.
045100* ADD THE NEW SYMBOL TO THE DUPLICATE TABLE SO A REPEATED SYMBOL
045200* LATER IN THE SAME RUN IS ALSO CAUGHT
045300           IF WS-MASTER-TABLE-CNT < WS-MASTER-TABLE-MAX
045400               ADD BINARY1 TO WS-MASTER-TABLE-CNT
045500               MOVE DVI-SYMBOL TO
045600                   WS-MK-SYMBOL (WS-MASTER-TABLE-CNT)
045700               MOVE WS-RUN-EXCHANGE TO
045800                   WS-MK-EXCHANGE (WS-MASTER-TABLE-CNT)
045900               MOVE WS-RUN-SEGMENT TO
046000                   WS-MK-SEGMENT (WS-MASTER-TABLE-CNT)
046100           END-IF.
046200       2399-WRITE-SECURITY-EXIT.
046300           EXIT.
046400       EJECT
046500******************************************************************
046600*                WRITE DERIVATIVE METADATA RECORD                 *
046700******************************************************************
046800
046900       2400-WRITE-DERIVATIVE-META.
047000           MOVE SPACES TO DERIV-META-REC.
047100           MOVE WS-NEXT-SEC-ID TO DRM-SEC-ID.
047200           MOVE DVI-UNDERLYING TO DRM-UNDERLYING.
047300           MOVE WS-DERIV-TYPE TO DRM-INSTR-TYPE.
047400           MOVE DVI-EXPIRY-DATE TO DRM-EXPIRY-DATE.
047500           MOVE DVI-LOT-SIZE TO DRM-LOT-SIZE.
047600           MOVE DVI-TICK-SIZE TO DRM-TICK-SIZE.
047700           IF WS-DERIV-IS-FUTURE
047800               MOVE ZERO TO DRM-STRIKE-PRICE
047900               MOVE SPACES TO DRM-OPTION-TYPE
048000           ELSE
048100               MOVE DVI-STRIKE-PRICE TO DRM-STRIKE-PRICE
048200               MOVE DVI-OPT-TYPE TO DRM-OPTION-TYPE
048300           END-IF.
048400           WRITE DERIV-META-REC.
048500           IF NOT DM-IO-OK
048600               DISPLAY MSG01-IO-ERROR 'DVMETA'
048700               DISPLAY 'WS-DM-FILE-STATUS=' WS-DM-FILE-STATUS
048800               GO TO EOJ9900-ABEND
048900           END-IF.
049000       2499-WRITE-DERIVATIVE-META-EXIT.
049100           EXIT.
049200       EJECT
049300******************************************************************
049400*                        CLOSE FILES                              *
049500******************************************************************
049600
049700       EOJ9000-CLOSE-FILES.
049800           CLOSE FO-MASTER-FILE.
049900           CLOSE SECURITY-MASTER-FILE.
050000           CLOSE DERIV-META-FILE.
050100           DISPLAY 'SDFOLOAD -- FO RECORDS READ:      ' CTR-READ-CNT.
050200           DISPLAY 'SDFOLOAD -- ALREADY PRESENT:      '
050300               WS-ALREADY-PRES-CNT.
050400           DISPLAY 'SDFOLOAD -- BAD OPTION TYPE:      '
050500               WS-BAD-OPT-TYPE-CNT.
050600           DISPLAY 'SDFOLOAD -- BAD EXPIRY DATE:      '
050700               WS-BAD-EXPIRY-CNT.
050800           DISPLAY 'SDFOLOAD -- FUTURES ADDED:        '
050900               WS-FUTURES-ADDED-CNT.
051000           DISPLAY 'SDFOLOAD -- OPTIONS ADDED:        '
051100               WS-OPTIONS-ADDED-CNT.
051200           GO TO EOJ9999-EXIT.
051300       EOJ9900-ABEND.
051400           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
051500       EOJ9999-EXIT.
051600           EXIT.
