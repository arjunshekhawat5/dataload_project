000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDDTARTH.
000300       AUTHOR. R S NAIDU.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 04/06/1987.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                  *
001100*  SDDTARTH IS THE CALENDAR ARITHMETIC SUBROUTINE SHARED BY THE   *
001200*  PRICE-HISTORY AND NAV LOAD STEPS.  IT VALIDATES AN 8-DIGIT     *
001300*  YYYYMMDD DATE, ADDS OR SUBTRACTS A NUMBER OF CALENDAR DAYS     *
001400*  FROM A YYYYMMDD DATE, AND ADDS A NUMBER OF MINUTES TO A        *
001500*  14-DIGIT YYYYMMDDHHMMSS TIMESTAMP -- ALL BY TRUE CALENDAR      *
001600*  ARITHMETIC (MONTH LENGTHS, LEAP YEARS).  NO COBOL INTRINSIC    *
001700*  DATE FUNCTIONS ARE USED SO THE MODULE COMPILES UNCHANGED ON    *
001800*  THE OLDER COMPILER RELEASE STILL RUNNING THE OVERNIGHT BATCH.  *
001900*                                                                *
002000*J    JCL..                                                       *
002100*                                                                *
002200*     NONE.  SDDTARTH IS A CALLED SUBROUTINE, NOT A JOB STEP.      *
002300*                                                                *
002400*P    ENTRY PARAMETERS..                                          *
002500*                                                                *
002600*     LK-FUNCTION-CODE     VD=VALIDATE  AD=ADD DAYS  SD=SUB DAYS  *
002700*                          AM=ADD MINUTES TO TIMESTAMP            *
002800*     LK-DATE-INOUT        8-DIGIT DATE, UPDATED IN PLACE FOR     *
002900*                          AD/SD, READ ONLY FOR VD                *
003000*     LK-TIMESTAMP-INOUT   14-DIGIT TIMESTAMP, UPDATED IN PLACE   *
003100*                          FOR AM                                 *
003200*     LK-DAY-COUNT         NUMBER OF DAYS TO ADD/SUBTRACT         *
003300*     LK-MINUTE-COUNT      NUMBER OF MINUTES TO ADD               *
003400*     LK-VALID-IND         Y/N, SET BY VD ONLY                    *
003500*                                                                *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                           *
003700*     NONE -- AN INVALID DATE PASSED TO AD/SD/AM IS NOT CHECKED,  *
003800*     THE CALLER MUST VALIDATE (FUNCTION VD) FIRST WHEN THE DATE  *
003900*     ORIGINATES OUTSIDE THIS SYSTEM.                             *
004000*                                                                *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
004200*     NONE.                                                       *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                      *
004500*     WS-DAYS-IN-MONTH-TABLE (BELOW).                             *
004600*                                                                *
004700*    MAINTENANCE LOG
004800*    ---------------
004900*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL VD/AD/SD FUNCTIONS
005000*    1992-10-02  PKN  TICKET SD-0244  ADDED AM (ADD MINUTES) FOR
005100*                     THE ONE-MINUTE HISTORY CHUNK LOADER
005200*    1999-01-12  PKN  TICKET SD-0501  Y2K -- CONFIRMED THE LEAP
005300*                     YEAR TEST ALREADY USES 4-DIGIT YYYY, NO
005400*                     WINDOWING LOGIC PRESENT, NO CHANGE REQUIRED
005500******************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       DATA DIVISION.
006100       WORKING-STORAGE SECTION.
006200       01  FILLER PIC X(32)
006300           VALUE 'SDDTARTH WORKING STORAGE BEGINS'.
006400******************************************************************
006500*                     READ ONLY CONSTANTS
006600******************************************************************
006700       01  READ-ONLY-WORK-AREA.
006800           05  HWORD                   COMP PIC S9(04) VALUE +8.
006900           05  BINARY1                 COMP PIC S9(04) VALUE +1.
007000           05  WS-DAYS-IN-MONTH-TABLE.
007100               10  FILLER              PIC 9(02) VALUE 31.
007200               10  FILLER              PIC 9(02) VALUE 28.
007300               10  FILLER              PIC 9(02) VALUE 31.
007400               10  FILLER              PIC 9(02) VALUE 30.
007500               10  FILLER              PIC 9(02) VALUE 31.
007600               10  FILLER              PIC 9(02) VALUE 30.
007700               10  FILLER              PIC 9(02) VALUE 31.
007800               10  FILLER              PIC 9(02) VALUE 31.
007900               10  FILLER              PIC 9(02) VALUE 30.
008000               10  FILLER              PIC 9(02) VALUE 31.
008100               10  FILLER              PIC 9(02) VALUE 30.
008200               10  FILLER              PIC 9(02) VALUE 31.
008300           05  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
008400               10  WS-DIM              PIC 9(02) OCCURS 12 TIMES.
008500       EJECT
008600******************************************************************
008700*               V A R I A B L E   D A T A   A R E A S
008800******************************************************************
008900       01  VARIABLE-WORK-AREA.
009000           05  WS-DATE-WORK            PIC 9(08).
009100* REDEFINES 1 -- DATE BROKEN INTO YEAR/MONTH/DAY COMPONENTS
009200           05  WS-DATE-BREAKDOWN REDEFINES WS-DATE-WORK.
009300               10  WS-YY               PIC 9(04).
009400               10  WS-MM               PIC 9(02).
009500               10  WS-DD               PIC 9(02).
009600           05  WS-TS-WORK              PIC 9(14).
009700* REDEFINES 2 -- TIMESTAMP BROKEN INTO DATE PART / TIME PART
009800           05  WS-TS-BREAKDOWN REDEFINES WS-TS-WORK.
009900               10  WS-TS-DATE-PART     PIC 9(08).
010000               10  WS-TS-TIME-PART     PIC 9(06).
010100* REDEFINES 3 -- TIME PART BROKEN INTO HOUR/MINUTE/SECOND
010200           05  WS-TIME-BREAKDOWN REDEFINES WS-TS-TIME-PART.
010300               10  WS-HH               PIC 9(02).
010400               10  WS-MI               PIC 9(02).
010500               10  WS-SS               PIC 9(02).
010600           05  WS-DAY-CTR             PIC S9(09) COMP VALUE 0.
010700           05  WS-MINUTE-CTR          PIC S9(09) COMP VALUE 0.
010800           05  WS-CENT-REM            PIC S9(04) COMP VALUE 0.
010900           05  WS-FOUR-REM            PIC S9(04) COMP VALUE 0.
011000           05  WS-FHUN-REM            PIC S9(04) COMP VALUE 0.
011100           05  WS-LEAP-IND            PIC X(01).
011200               88  WS-IS-LEAP-YEAR        VALUE 'Y'.
011300               88  WS-NOT-LEAP-YEAR       VALUE 'N'.
011400       EJECT
011500       LINKAGE SECTION.
011600       COPY SDDTLINK.
011700       EJECT
011800       PROCEDURE DIVISION USING LK-DTARTH-PARMS.
011900******************************************************************
012000*                        MAINLINE LOGIC
012100******************************************************************
012200
012300       0000-CONTROL-PROCESS.
012400           EVALUATE TRUE
012500               WHEN FUNC-VALIDATE
012600                   PERFORM 2000-VALIDATE-DATE
012700                       THRU 2099-VALIDATE-DATE-EXIT
012800               WHEN FUNC-ADD-DAYS
012900                   PERFORM 3000-ADD-DAYS
013000                       THRU 3099-ADD-DAYS-EXIT
013100               WHEN FUNC-SUB-DAYS
013200                   PERFORM 4000-SUB-DAYS
013300                       THRU 4099-SUB-DAYS-EXIT
013400               WHEN FUNC-ADD-MINUTES
013500                   PERFORM 5000-ADD-MINUTES
013600                       THRU 5099-ADD-MINUTES-EXIT
013700           END-EVALUATE.
013800           GOBACK.
013900       EJECT
014000******************************************************************
014100*      DETERMINE IF WS-YY (ALREADY MOVED) IS A LEAP YEAR
014200******************************************************************
014300
014400       1000-CHECK-LEAP-YEAR.
014500           MOVE 'N' TO WS-LEAP-IND.
014600           DIVIDE WS-YY BY 4 GIVING WS-FOUR-REM
014700               REMAINDER WS-FOUR-REM.
014800           IF WS-FOUR-REM NOT = ZERO
014900               GO TO 1099-CHECK-LEAP-YEAR-EXIT
015000           END-IF.
015100           DIVIDE WS-YY BY 100 GIVING WS-CENT-REM
015200               REMAINDER WS-CENT-REM.
015300           IF WS-CENT-REM NOT = ZERO
015400               MOVE 'Y' TO WS-LEAP-IND
015500               GO TO 1099-CHECK-LEAP-YEAR-EXIT
015600           END-IF.
015700           DIVIDE WS-YY BY 400 GIVING WS-FHUN-REM
015800               REMAINDER WS-FHUN-REM.
015900           IF WS-FHUN-REM = ZERO
016000               MOVE 'Y' TO WS-LEAP-IND
016100           END-IF.
016200       1099-CHECK-LEAP-YEAR-EXIT.
016300           EXIT.
016400       EJECT
016500******************************************************************
016600*      RETURN DAYS IN WS-MM/WS-YY INTO WS-DIM (SUBSCRIPT 13)      *
016700*      FEBRUARY (MONTH 2) IS ADJUSTED FOR LEAP YEARS HERE.        *
016800******************************************************************
016900
017000       1100-DAYS-IN-CURRENT-MONTH.
017100           PERFORM 1000-CHECK-LEAP-YEAR
017200               THRU 1099-CHECK-LEAP-YEAR-EXIT.
017300           MOVE WS-DIM (WS-MM) TO WS-DIM (13).
017400           IF WS-MM = 2 AND WS-IS-LEAP-YEAR
017500               MOVE 29 TO WS-DIM (13)
017600           END-IF.
017700       1199-DAYS-IN-CURRENT-MONTH-EXIT.
017800           EXIT.
017900       EJECT
018000******************************************************************
018100*                       VALIDATE A DATE
018200******************************************************************
018300
018400       2000-VALIDATE-DATE.
018500           MOVE 'Y' TO LK-VALID-IND.
018600           MOVE LK-DATE-INOUT TO WS-DATE-WORK.
018700           IF WS-MM < 1 OR WS-MM > 12
018800               MOVE 'N' TO LK-VALID-IND
018900               GO TO 2099-VALIDATE-DATE-EXIT
019000           END-IF.
019100           PERFORM 1100-DAYS-IN-CURRENT-MONTH
019200               THRU 1199-DAYS-IN-CURRENT-MONTH-EXIT.
019300           IF WS-DD < 1 OR WS-DD > WS-DIM (13)
019400               MOVE 'N' TO LK-VALID-IND
019500           END-IF.
019600       2099-VALIDATE-DATE-EXIT.
019700           EXIT.
019800       EJECT
019900******************************************************************
020000*                  ADD LK-DAY-COUNT DAYS TO A DATE
020100******************************************************************
020200
020300       3000-ADD-DAYS.
020400           MOVE LK-DATE-INOUT TO WS-DATE-WORK.
020500           MOVE LK-DAY-COUNT TO WS-DAY-CTR.
020600           PERFORM 3100-INCREMENT-ONE-DAY
020700               THRU 3199-INCREMENT-ONE-DAY-EXIT
020800               WS-DAY-CTR TIMES.
020900           MOVE WS-DATE-WORK TO LK-DATE-INOUT.
021000       3099-ADD-DAYS-EXIT.
021100           EXIT.
021200       EJECT
021300******************************************************************
021400*                    ADVANCE WS-DATE-WORK BY ONE DAY
021500******************************************************************
021600
021700       3100-INCREMENT-ONE-DAY.
021800           PERFORM 1100-DAYS-IN-CURRENT-MONTH
021900               THRU 1199-DAYS-IN-CURRENT-MONTH-EXIT.
022000           IF WS-DD < WS-DIM (13)
022100               ADD 1 TO WS-DD
022200           ELSE
022300               MOVE 1 TO WS-DD
022400               IF WS-MM < 12
022500                   ADD 1 TO WS-MM
022600               ELSE
022700                   MOVE 1 TO WS-MM
022800                   ADD 1 TO WS-YY
022900               END-IF
023000           END-IF.
023100       3199-INCREMENT-ONE-DAY-EXIT.
023200           EXIT.
023300       EJECT
023400******************************************************************
023500*               SUBTRACT LK-DAY-COUNT DAYS FROM A DATE
023600******************************************************************
023700
023800       4000-SUB-DAYS.
023900           MOVE LK-DATE-INOUT TO WS-DATE-WORK.
024000           MOVE LK-DAY-COUNT TO WS-DAY-CTR.
024100           PERFORM 4100-DECREMENT-ONE-DAY
024200               THRU 4199-DECREMENT-ONE-DAY-EXIT
024300               WS-DAY-CTR TIMES.
024400           MOVE WS-DATE-WORK TO LK-DATE-INOUT.
024500       4099-SUB-DAYS-EXIT.
024600           EXIT.
024700       EJECT
024800******************************************************************
024900*                    RETREAT WS-DATE-WORK BY ONE DAY
025000******************************************************************
025100
025200       4100-DECREMENT-ONE-DAY.
025300           IF WS-DD > 1
025400               SUBTRACT 1 FROM WS-DD
025500           ELSE
025600               IF WS-MM > 1
025700                   SUBTRACT 1 FROM WS-MM
025800               ELSE
025900                   MOVE 12 TO WS-MM
026000                   SUBTRACT 1 FROM WS-YY
026100               END-IF
026200               PERFORM 1100-DAYS-IN-CURRENT-MONTH
026300                   THRU 1199-DAYS-IN-CURRENT-MONTH-EXIT
026400               MOVE WS-DIM (13) TO WS-DD
026500           END-IF.
026600       4199-DECREMENT-ONE-DAY-EXIT.
026700           EXIT.
026800       EJECT
026900******************************************************************
027000*           ADD LK-MINUTE-COUNT MINUTES TO A TIMESTAMP
027100******************************************************************
027200
027300       5000-ADD-MINUTES.
027400           MOVE LK-TIMESTAMP-INOUT TO WS-TS-WORK.
027500           MOVE LK-MINUTE-COUNT TO WS-MINUTE-CTR.
027600           PERFORM 5100-INCREMENT-ONE-MINUTE
027700               THRU 5199-INCREMENT-ONE-MINUTE-EXIT
027800               WS-MINUTE-CTR TIMES.
027900           MOVE WS-TS-WORK TO LK-TIMESTAMP-INOUT.
028000       5099-ADD-MINUTES-EXIT.
028100           EXIT.
028200       EJECT
028300******************************************************************
028400*                 ADVANCE WS-TS-WORK BY ONE MINUTE
028500******************************************************************
028600
028700       5100-INCREMENT-ONE-MINUTE.
028800           IF WS-MI < 59
028900               ADD 1 TO WS-MI
029000           ELSE
029100               MOVE 0 TO WS-MI
029200               IF WS-HH < 23
029300                   ADD 1 TO WS-HH
029400               ELSE
029500                   MOVE 0 TO WS-HH
029600                   MOVE WS-TS-DATE-PART TO WS-DATE-WORK
029700                   PERFORM 3100-INCREMENT-ONE-DAY
029800                       THRU 3199-INCREMENT-ONE-DAY-EXIT
029900                   MOVE WS-DATE-WORK TO WS-TS-DATE-PART
030000               END-IF
030100           END-IF.
030200       5199-INCREMENT-ONE-MINUTE-EXIT.
030300           EXIT.
