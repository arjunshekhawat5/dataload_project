000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDNAVLD.
000300       AUTHOR. T M JOSEPH.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 02/14/1995.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT NAV-HISTORY-FILE ASSIGN TO NAVHSTIN
001500               FILE STATUS IS WS-NH-FILE-STATUS.
001600           SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
001700               FILE STATUS IS WS-SM-FILE-STATUS.
001800           SELECT DAILY-PRICE-FILE ASSIGN TO DPHIST
001900               FILE STATUS IS WS-DP-FILE-STATUS.
002000       DATA DIVISION.
002100       FILE SECTION.
002200       FD  NAV-HISTORY-FILE
002300           RECORDING MODE IS F
002400           BLOCK CONTAINS 0 RECORDS.
002500       01  NAV-HISTORY-REC.
002600           COPY SDNAVIN.
002700       FD  SECURITY-MASTER-FILE
002800           RECORDING MODE IS F
002900           BLOCK CONTAINS 0 RECORDS.
003000       01  SECURITY-MASTER-REC.
003100           COPY SDSECMST.
003200       FD  DAILY-PRICE-FILE
003300           RECORDING MODE IS F
003400           BLOCK CONTAINS 0 RECORDS.
003500       01  DAILY-PRICE-REC.
003600           COPY SDDPHIST.
003700******************************************************************
003800*                                                                *
003900*A    ABSTRACT..                                                  *
004000*  SDNAVLD LOADS INCREMENTAL NAV HISTORY FOR EVERY ACTIVE MUTUAL  *
004100*  FUND SCHEME INTO THE DAILY PRICE HISTORY FILE.  THE NAV        *
004200*  HISTORY EXTRACT IS GROUPED BY SCHEME CODE, SO THIS RUNS AS A   *
004300*  SINGLE CONTROL-BREAK PASS -- ON EACH CHANGE OF SCHEME CODE THE *
004400*  FUND'S LATEST STORED PRICE DATE IS LOOKED UP ONCE, AND ONLY    *
004500*  ROWS DATED STRICTLY AFTER THAT DATE ARE APPENDED.  A ROW WHOSE *
004600*  DATE OR NAV WILL NOT CONVERT IS LOGGED AND SKIPPED -- IT DOES  *
004700*  NOT STOP THE FUND OR THE RUN.  RUN AS STAGE 2 OF THE NIGHTLY   *
004800*  MUTUAL-FUND JOB, RIGHT AFTER SDMFSYNC.                         *
004900*                                                                *
005000*J    JCL..                                                       *
005100*                                                                  *
005200* //SDNAVLD  EXEC PGM=SDNAVLD                                     *
005300* //SYSOUT   DD SYSOUT=*                                          *
005400* //NAVHSTIN DD DISP=SHR,DSN=SDG.AMFI.NAV.HISTORY.DAILY           *
005500* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
005600* //DPHIST   DD DISP=SHR,DSN=SDG.SECDATA.DAILY.PRICE.HISTORY      *
005700* //*                                                              *
005800*                                                                  *
005900*P    ENTRY PARAMETERS..                                          *
006000*     NONE.  RUN STANDALONE OR CALLED BY SDDLOAD.                  *
006100*                                                                  *
006200*E    ERRORS DETECTED BY THIS ELEMENT..                           *
006300*     I/O ERROR ON ANY OF THE THREE FILES ABENDS THE STEP.  A     *
006400*     MALFORMED DATE OR NAV ON A ROW IS LOGGED AS A WARNING AND   *
006500*     THE ROW IS SKIPPED -- IT DOES NOT ABEND THE STEP.  A SCHEME *
006600*     CODE NOT FOUND AMONG THE ACTIVE MUTUAL FUNDS IS LOGGED AND  *
006700*     ITS ROWS ARE SKIPPED.                                        *
006800*                                                                  *
006900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
007000*                                                                  *
007100*     SDDTARTH ---- CALENDAR ARITHMETIC (NAV DATE VALIDATION)      *
007200*                                                                  *
007300*U    USER CONSTANTS AND TABLES REFERENCED..                      *
007400*     WS-FUND-TABLE (BELOW) -- ACTIVE MF SEC-ID/SYMBOL/LATEST      *
007500*     STORED-DATE, BUILT ONCE AT THE START OF THE RUN.             *
007600*                                                                  *
007700*    MAINTENANCE LOG
007800*    ---------------
007900*    1995-02-14  TMJ  TICKET SD-0367  ORIGINAL PROGRAM
008000*    1997-04-22  TMJ  TICKET SD-0431  MALFORMED ROWS NOW LOGGED
008100*                     AND SKIPPED INSTEAD OF ABENDING THE STEP
008200*    1999-01-19  TMJ  TICKET SD-0503  Y2K -- NAV-DATE-YYYY IS NOW
008300*                     4 DIGITS ON THE INPUT LAYOUT, SEE SDNAVIN
008400*    2002-08-13  DVR  TICKET SD-0611  PER-FUND INSERTED COUNT NOW
008500*                     DISPLAYED AT EACH CONTROL BREAK
008600******************************************************************
008700       EJECT
008800       WORKING-STORAGE SECTION.
008900       01  FILLER PIC X(32)
009000           VALUE 'SDNAVLD WORKING STORAGE BEGINS '.
009100******************************************************************
009200*                     READ ONLY CONSTANTS
009300******************************************************************
009400       01  READ-ONLY-WORK-AREA.
009500           05  HWORD                   COMP PIC S9(04) VALUE +8.
009600           05  BINARY1                 COMP PIC S9(04) VALUE +1.
009700           05  MSG01-IO-ERROR          PIC X(19)
009800               VALUE 'I/O ERROR ON FILE -'.
009900           05  WS-TABLE-MAX            COMP PIC S9(09) VALUE 20000.
010000       EJECT
010100******************************************************************
010200*                     SWITCHES AND STATUS BYTES
010300******************************************************************
010400       01  SWITCHES-AND-FLAGS.
010500           05  END-OF-FILE-INDICATOR   PIC X(01).
010600               88  END-OF-FILE             VALUE 'Y'.
010700               88  CONTINUE-PROCESSING     VALUE 'N'.
010800           05  FIRST-RECORD-INDICATOR  PIC X(01).
010900               88  FIRST-RECORD            VALUE 'Y'.
011000               88  NOT-FIRST-RECORD        VALUE 'N'.
011100           05  FUND-FOUND-INDICATOR    PIC X(01).
011200               88  CURR-FUND-FOUND         VALUE 'Y'.
011300               88  CURR-FUND-NOT-FOUND     VALUE 'N'.
011400           05  WS-NH-FILE-STATUS       PIC X(02).
011500               88  NH-IO-OK                VALUE '00'.
011600               88  NH-IO-EOF               VALUE '10'.
011700           05  WS-SM-FILE-STATUS       PIC X(02).
011800               88  SM-IO-OK                VALUE '00'.
011900               88  SM-IO-EOF               VALUE '10'.
012000           05  WS-DP-FILE-STATUS       PIC X(02).
012100               88  DP-IO-OK                VALUE '00'.
012200       EJECT
012300******************************************************************
012400*               V A R I A B L E   D A T A   A R E A S
012500******************************************************************
012600       01  VARIABLE-WORK-AREA.
012700           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
012800           05  WS-CURR-FUND-IDX        PIC S9(09) COMP VALUE 0.
012900           05  WS-CANDIDATE-DATE       PIC 9(08) VALUE ZERO.
013000* REDEFINES 1 -- CANDIDATE DATE BROKEN INTO ITS DISPLAY COMPONENTS
013100           05  WS-CANDIDATE-DATE-VIEW REDEFINES WS-CANDIDATE-DATE.
013200               10  WS-CD-YYYY          PIC 9(04).
013300               10  WS-CD-MM            PIC 9(02).
013400               10  WS-CD-DD            PIC 9(02).
013500           05  WS-CANDIDATE-NAV        PIC S9(08)V9(04) VALUE 0.
013600           05  WS-PRIOR-SCHEME-CODE    PIC X(30) VALUE SPACES.
013700           05  WS-FUND-INSERT-CNT      PIC 9(09) VALUE ZERO.
013800           05  WS-TOTAL-INSERT-CNT     PIC 9(09) VALUE ZERO.
013900           05  WS-BAD-ROW-CNT          PIC 9(09) VALUE ZERO.
014000           05  WS-UNMAPPED-CNT         PIC 9(09) VALUE ZERO.
014100* REDEFINES 2 -- NAV VALUE TEXT RE-EXAMINED AS A SIGNED PICTURE
014200           05  WS-NAV-NUMERIC-CHECK REDEFINES WS-CANDIDATE-NAV
014300               PIC S9(08)V9(04).
014400       EJECT
014500******************************************************************
014600*    ACTIVE MUTUAL-FUND TABLE, ONE ENTRY PER MF SEC-ID, WITH THE  *
014700*    LATEST DAILY-PRICE-HISTORY DATE ALREADY STORED FOR IT.       *
014800******************************************************************
014900       01  WS-FUND-TABLE.
015000           05  WS-FUND-TABLE-ENTRY OCCURS 20000 TIMES.
015100               10  WS-FT-SEC-ID        PIC 9(09).
015200               10  WS-FT-SYMBOL        PIC X(30).
015300               10  WS-FT-LATEST-DATE   PIC 9(08).
015400* REDEFINES 3 -- SEC-ID+SYMBOL COMBINED VIEW, ONE COMPARE PER ENTRY
015500           05  WS-FT-KEY-VIEW REDEFINES WS-FUND-TABLE-ENTRY
015600               OCCURS 20000 TIMES.
015700               10  WS-FT-KEY-ID-SYM    PIC X(39).
015800               10  FILLER              PIC X(08).
015900       01  WS-FUND-TABLE-CNT           PIC S9(09) COMP VALUE 0.
016000       EJECT
016100       COPY SDDTLINK.
016200       01  FILLER PIC X(32)
016300           VALUE 'SDNAVLD WORKING STORAGE ENDS   '.
016400       EJECT
016500       LINKAGE SECTION.
016600       COPY SDWRKCTR.
016700       EJECT
016800       PROCEDURE DIVISION USING SD-UNIT-COUNTERS.
016900******************************************************************
017000*                        MAINLINE LOGIC
017100******************************************************************
017200
017300       0000-CONTROL-PROCESS.
017400           PERFORM 1000-INITIALIZATION
017500               THRU 1099-INITIALIZATION-EXIT.
017600           PERFORM 1100-OPEN-FILES
017700               THRU 1199-OPEN-FILES-EXIT.
017800           PERFORM 1200-LOAD-FUND-TABLE
017900               THRU 1299-LOAD-FUND-TABLE-EXIT.
018000           PERFORM 1300-LOAD-LATEST-DATES
018100               THRU 1399-LOAD-LATEST-DATES-EXIT.
018200           SET CONTINUE-PROCESSING TO TRUE.
018300           PERFORM 2000-MAIN-PROCESS
018400               THRU 2000-MAIN-PROCESS-EXIT
018500               UNTIL END-OF-FILE.
018600           IF NOT FIRST-RECORD
018700               PERFORM 2900-REPORT-FUND-TOTAL
018800                   THRU 2999-REPORT-FUND-TOTAL-EXIT
018900           END-IF.
019000           PERFORM EOJ9000-CLOSE-FILES
019100               THRU EOJ9999-EXIT.
019200           GOBACK.
019300       EJECT
019400******************************************************************
019500*                         INITIALIZATION                          *
019600******************************************************************
019700
019800       1000-INITIALIZATION.
019900           MOVE SPACE TO END-OF-FILE-INDICATOR.
020000           MOVE 'Y' TO FIRST-RECORD-INDICATOR.
020100           MOVE 'N' TO FUND-FOUND-INDICATOR.
020200           INITIALIZE SD-UNIT-COUNTERS.
020300           MOVE ZERO TO WS-TOTAL-INSERT-CNT.
020400           MOVE ZERO TO WS-BAD-ROW-CNT.
020500           MOVE ZERO TO WS-UNMAPPED-CNT.
020600           MOVE SPACES TO WS-PRIOR-SCHEME-CODE.
020700       1099-INITIALIZATION-EXIT.
020800           EXIT.
020900       EJECT
021000******************************************************************
021100*                    OPEN ALL FILES                               *
021200******************************************************************
021300
021400       1100-OPEN-FILES.
021500           OPEN INPUT SECURITY-MASTER-FILE.
021600           IF NOT SM-IO-OK
021700               DISPLAY MSG01-IO-ERROR 'SECMAST'
021800               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
021900               GO TO EOJ9900-ABEND
022000           END-IF.
022100           OPEN INPUT DAILY-PRICE-FILE.
022200           IF NOT DP-IO-OK
022300               DISPLAY MSG01-IO-ERROR 'DPHIST'
022400               DISPLAY 'WS-DP-FILE-STATUS=' WS-DP-FILE-STATUS
022500               GO TO EOJ9900-ABEND
022600           END-IF.
022700           OPEN INPUT NAV-HISTORY-FILE.
022800           IF NOT NH-IO-OK
022900               DISPLAY MSG01-IO-ERROR 'NAVHSTIN'
023000               DISPLAY 'WS-NH-FILE-STATUS=' WS-NH-FILE-STATUS
023100               GO TO EOJ9900-ABEND
023200           END-IF.
023300       1199-OPEN-FILES-EXIT.
023400           EXIT.
023500       EJECT
023600******************************************************************
023700*    LOAD EVERY CURRENTLY-ACTIVE MUTUAL FUND INTO WS-FUND-TABLE.  *
023800******************************************************************
023900
024000       1200-LOAD-FUND-TABLE.
024100           READ SECURITY-MASTER-FILE
024200               AT END
024300                   SET END-OF-FILE TO TRUE
024400           END-READ.
024500           GO TO 1202-LOAD-FUND-TABLE-TEST.
024600       1201-LOAD-FUND-TABLE-LOOP.
024700           IF SEC-TYPE-MF OF SECURITY-MASTER-REC
024800               AND SEC-CURRENTLY-ACTIVE OF SECURITY-MASTER-REC
024900               ADD BINARY1 TO WS-FUND-TABLE-CNT
025000               IF WS-FUND-TABLE-CNT > WS-TABLE-MAX
025100                   DISPLAY 'ACTIVE MF COUNT EXCEEDS WORK TABLE'
025200                   GO TO EOJ9900-ABEND
025300               END-IF
025400               MOVE SEC-ID OF SECURITY-MASTER-REC
025500                   TO WS-FT-SEC-ID (WS-FUND-TABLE-CNT)
025600               MOVE SEC-SYMBOL OF SECURITY-MASTER-REC
025700                   TO WS-FT-SYMBOL (WS-FUND-TABLE-CNT)
025800               MOVE ZERO TO WS-FT-LATEST-DATE (WS-FUND-TABLE-CNT)
025900               DISPLAY 'SDNAVLD -- FUND TABLE ENTRY: '
026000                   WS-FT-KEY-ID-SYM (WS-FUND-TABLE-CNT)
026100           END-IF.
026200           READ SECURITY-MASTER-FILE
026300               AT END
026400                   SET END-OF-FILE TO TRUE
026500           END-READ.
026600       1202-LOAD-FUND-TABLE-TEST.
026700           IF NOT END-OF-FILE
026800               GO TO 1201-LOAD-FUND-TABLE-LOOP
026900           END-IF.
027000           CLOSE SECURITY-MASTER-FILE.
027100           MOVE SPACE TO END-OF-FILE-INDICATOR.
027200       1299-LOAD-FUND-TABLE-EXIT.
027300           EXIT.
027400       EJECT
027500******************************************************************
027600*    SCAN THE EXISTING DAILY PRICE HISTORY FOR THE LATEST DATE    *
027700*    ALREADY STORED FOR EACH ACTIVE FUND.                         *
027800******************************************************************
027900
028000       1300-LOAD-LATEST-DATES.
028100           READ DAILY-PRICE-FILE
028200               AT END
028300                   SET END-OF-FILE TO TRUE
028400           END-READ.
028500           GO TO 1302-LOAD-LATEST-DATES-TEST.
028600       1301-LOAD-LATEST-DATES-LOOP.
028700           MOVE 1 TO WS-SUB.
028800           GO TO 1312-LOAD-LATEST-DATES-FIND-TEST.
028900       1311-LOAD-LATEST-DATES-FIND-LOOP.
029000           IF WS-FT-SEC-ID (WS-SUB) = DPH-SEC-ID OF DAILY-PRICE-REC
029100               IF DPH-PRICE-DATE OF DAILY-PRICE-REC
029200                   > WS-FT-LATEST-DATE (WS-SUB)
029300                   MOVE DPH-PRICE-DATE OF DAILY-PRICE-REC
029400                       TO WS-FT-LATEST-DATE (WS-SUB)
029500               END-IF
029600               GO TO 1319-LOAD-LATEST-DATES-FIND-EXIT
029700           END-IF.
029800           ADD BINARY1 TO WS-SUB.
029900       1312-LOAD-LATEST-DATES-FIND-TEST.
030000           IF WS-SUB NOT > WS-FUND-TABLE-CNT
030100               GO TO 1311-LOAD-LATEST-DATES-FIND-LOOP
030200           END-IF.
030300       1319-LOAD-LATEST-DATES-FIND-EXIT.
030400           READ DAILY-PRICE-FILE
030500               AT END
030600                   SET END-OF-FILE TO TRUE
030700           END-READ.
030800       1302-LOAD-LATEST-DATES-TEST.
030900           IF NOT END-OF-FILE
031000               GO TO 1301-LOAD-LATEST-DATES-LOOP
031100           END-IF.
031200           CLOSE DAILY-PRICE-FILE.
031300           OPEN EXTEND DAILY-PRICE-FILE.
031400           IF NOT DP-IO-OK
031500               DISPLAY MSG01-IO-ERROR 'DPHIST'
031600               DISPLAY 'WS-DP-FILE-STATUS=' WS-DP-FILE-STATUS
031700               GO TO EOJ9900-ABEND
031800           END-IF.
031900           MOVE SPACE TO END-OF-FILE-INDICATOR.
032000       1399-LOAD-LATEST-DATES-EXIT.
032100           EXIT.
032200       EJECT
032300******************************************************************
032400*                        MAIN PROCESS                             *
032500******************************************************************
032600
032700       2000-MAIN-PROCESS.
032800           READ NAV-HISTORY-FILE
032900               AT END
033000                   SET END-OF-FILE TO TRUE
033100           END-READ.
033200           IF END-OF-FILE
033300               GO TO 2000-MAIN-PROCESS-EXIT
033400           END-IF.
033500           IF NOT NH-IO-OK
033600               DISPLAY MSG01-IO-ERROR 'NAVHSTIN'
033700               DISPLAY 'WS-NH-FILE-STATUS=' WS-NH-FILE-STATUS
033800               GO TO EOJ9900-ABEND
033900           END-IF.
034000           ADD BINARY1 TO CTR-READ-CNT.
034100           IF FIRST-RECORD
034200               OR NAV-SCHEME-CODE NOT = WS-PRIOR-SCHEME-CODE
034300               PERFORM 2050-CONTROL-BREAK
034400                   THRU 2059-CONTROL-BREAK-EXIT
034500           END-IF.
034600           IF CURR-FUND-FOUND
034700               PERFORM 2100-PROCESS-NAV-ROW
034800                   THRU 2199-PROCESS-NAV-ROW-EXIT
034900           ELSE
035000               ADD BINARY1 TO WS-UNMAPPED-CNT
035100               ADD BINARY1 TO CTR-SKIPPED-CNT
035200           END-IF.
035300       2000-MAIN-PROCESS-EXIT.
035400           EXIT.
035500       EJECT
035600******************************************************************
035700*    NEW SCHEME CODE SEEN -- CLOSE OUT THE PRIOR FUND'S REPORT    *
035800*    LINE (IF ANY) AND LOOK UP THE NEW ONE IN THE FUND TABLE.     *
035900******************************************************************
036000
036100       2050-CONTROL-BREAK.
036200           IF NOT FIRST-RECORD
036300               PERFORM 2900-REPORT-FUND-TOTAL
036400                   THRU 2999-REPORT-FUND-TOTAL-EXIT
036500           END-IF.
036600           MOVE 'N' TO FIRST-RECORD-INDICATOR.
036700           MOVE NAV-SCHEME-CODE TO WS-PRIOR-SCHEME-CODE.
036800           MOVE ZERO TO WS-FUND-INSERT-CNT.
036900           MOVE 'N' TO FUND-FOUND-INDICATOR.
037000           MOVE 1 TO WS-SUB.
037100           GO TO 2052-CONTROL-BREAK-FIND-TEST.
037200       2051-CONTROL-BREAK-FIND-LOOP.
037300           IF WS-FT-SYMBOL (WS-SUB) = NAV-SCHEME-CODE
037400               SET CURR-FUND-FOUND TO TRUE
037500               MOVE WS-SUB TO WS-CURR-FUND-IDX
037600               GO TO 2059-CONTROL-BREAK-EXIT
037700           END-IF.
037800           ADD BINARY1 TO WS-SUB.
037900       2052-CONTROL-BREAK-FIND-TEST.
038000           IF WS-SUB NOT > WS-FUND-TABLE-CNT
038100               GO TO 2051-CONTROL-BREAK-FIND-LOOP
038200           END-IF.
038300           DISPLAY 'SCHEME NOT AN ACTIVE FUND, SKIPPING -- '
038400               NAV-SCHEME-CODE.
038500       2059-CONTROL-BREAK-EXIT.
038600           EXIT.
038700       EJECT
038800******************************************************************
038900*                    PROCESS ONE NAV ROW                         *
039000******************************************************************
039100
039200       2100-PROCESS-NAV-ROW.
039300           PERFORM 2200-VALIDATE-NAV-ROW
039400               THRU 2299-VALIDATE-NAV-ROW-EXIT.
039500           IF LK-DATE-INVALID
039600               DISPLAY 'BAD NAV ROW, SKIPPING -- ' NAV-SCHEME-CODE
039700                   ' ' NAV-DATE-TEXT ' ' NAV-VALUE-TEXT
039800               ADD BINARY1 TO WS-BAD-ROW-CNT
039900               ADD BINARY1 TO CTR-SKIPPED-CNT
040000               GO TO 2199-PROCESS-NAV-ROW-EXIT
040100           END-IF.
040200           IF WS-CANDIDATE-DATE NOT >
040300               WS-FT-LATEST-DATE (WS-CURR-FUND-IDX)
040400               GO TO 2199-PROCESS-NAV-ROW-EXIT
040500           END-IF.
040600           PERFORM 2300-WRITE-DAILY-PRICE
040700               THRU 2399-WRITE-DAILY-PRICE-EXIT.
040800           MOVE WS-CANDIDATE-DATE
040900               TO WS-FT-LATEST-DATE (WS-CURR-FUND-IDX).
041000           ADD BINARY1 TO WS-FUND-INSERT-CNT.
041100           ADD BINARY1 TO WS-TOTAL-INSERT-CNT.
041200           ADD BINARY1 TO CTR-ADDED-CNT.
041300       2199-PROCESS-NAV-ROW-EXIT.
041400           EXIT.
041500       EJECT
041600******************************************************************
041700*    VALIDATE THE DATE (VIA SDDTARTH) AND THE NAV AMOUNT.  A ROW  *
041800*    FAILS VALIDATION BY LEAVING LK-VALID-IND SET TO 'N'.         *
041900******************************************************************
042000
042100       2200-VALIDATE-NAV-ROW.
042200           SET LK-DATE-VALID TO TRUE.
042300           IF NAV-DATE-DD IS NOT NUMERIC
042400               OR NAV-DATE-MM IS NOT NUMERIC
042500               OR NAV-DATE-YYYY IS NOT NUMERIC
042600               OR NAV-VALUE-TEXT IS NOT NUMERIC
042700               SET LK-DATE-INVALID TO TRUE
042800               GO TO 2299-VALIDATE-NAV-ROW-EXIT
042900           END-IF.
043000           MOVE NAV-VALUE-TEXT TO WS-NAV-NUMERIC-CHECK.
043100           MOVE WS-NAV-NUMERIC-CHECK TO WS-CANDIDATE-NAV.
043200           MOVE NAV-DATE-YYYY TO WS-CD-YYYY.
043300           MOVE NAV-DATE-MM TO WS-CD-MM.
043400           MOVE NAV-DATE-DD TO WS-CD-DD.
043500           MOVE 'VD' TO LK-FUNCTION-CODE.
043600           MOVE WS-CANDIDATE-DATE TO LK-DATE-INOUT.
043700           CALL 'SDDTARTH' USING LK-DTARTH-PARMS.
043800       2299-VALIDATE-NAV-ROW-EXIT.
043900           EXIT.
044000       EJECT
044100******************************************************************
044200*                WRITE THE DAILY PRICE RECORD                     *
044300******************************************************************
044400
044500       2300-WRITE-DAILY-PRICE.
044600           MOVE SPACES TO DAILY-PRICE-REC.
044700           MOVE WS-FT-SEC-ID (WS-CURR-FUND-IDX) TO DPH-SEC-ID.
044800           MOVE WS-CANDIDATE-DATE TO DPH-PRICE-DATE.
044900           MOVE ZERO TO DPH-OPEN.
045000           MOVE ZERO TO DPH-HIGH.
045100           MOVE ZERO TO DPH-LOW.
045200           MOVE WS-CANDIDATE-NAV TO DPH-CLOSE.
045300           MOVE ZERO TO DPH-VOLUME.
045400           WRITE DAILY-PRICE-REC.
045500           IF NOT DP-IO-OK
045600               DISPLAY MSG01-IO-ERROR 'DPHIST'
045700               DISPLAY 'WS-DP-FILE-STATUS=' WS-DP-FILE-STATUS
045800               GO TO EOJ9900-ABEND
045900           END-IF.
046000       2399-WRITE-DAILY-PRICE-EXIT.
046100           EXIT.
046200       EJECT
046300******************************************************************
046400*    DISPLAY THE ROWS-INSERTED COUNT FOR THE FUND JUST FINISHED.  *
046500******************************************************************
046600
046700       2900-REPORT-FUND-TOTAL.
046800           DISPLAY 'SDNAVLD -- ' WS-PRIOR-SCHEME-CODE
046900               ' ROWS INSERTED: ' WS-FUND-INSERT-CNT.
047000       2999-REPORT-FUND-TOTAL-EXIT.
047100           EXIT.
047200       EJECT
047300******************************************************************
047400*                        CLOSE FILES                              *
047500******************************************************************
047600
047700       EOJ9000-CLOSE-FILES.
047800           CLOSE NAV-HISTORY-FILE.
047900           CLOSE DAILY-PRICE-FILE.
048000           DISPLAY 'SDNAVLD -- NAV ROWS READ:         ' CTR-READ-CNT.
048100           DISPLAY 'SDNAVLD -- UNMAPPED SCHEME ROWS:  '
048200               WS-UNMAPPED-CNT.
048300           DISPLAY 'SDNAVLD -- MALFORMED ROWS SKIPPED:'
048400               WS-BAD-ROW-CNT.
048500           DISPLAY 'SDNAVLD -- TOTAL ROWS INSERTED:   '
048600               WS-TOTAL-INSERT-CNT.
048700           GO TO EOJ9999-EXIT.
048800       EOJ9900-ABEND.
048900           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
049000       EOJ9999-EXIT.
049100           EXIT.
049200
049300
