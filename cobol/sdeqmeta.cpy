000100******************************************************************
000200*    SDEQMETA -- EQUITY METADATA RECORD, ONE PER EQUITY SEC-ID    *
000300*    APPENDED BY SDCMLOAD WHEN THE CLASSIFIED TYPE IS EQUITY.     *
000400*                                                                *
000500*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000600*    1994-05-19  TMJ  TICKET SD-0340  ADDED EQM-COMPANY-NAME      *
000700******************************************************************
000800    05  SD-EQUITY-META-RECORD.
000900        10  EQM-SEC-ID                  PIC 9(09).
001000        10  EQM-LOT-SIZE                PIC 9(09).
001100        10  EQM-TICK-SIZE               PIC S9(06)V9(04).
001200        10  EQM-COMPANY-NAME            PIC X(60).
001300        10  FILLER                      PIC X(09).
