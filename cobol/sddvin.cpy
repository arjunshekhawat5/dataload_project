000100******************************************************************
000200*    SDDVIN -- DERIVATIVE MASTER INPUT RECORD                    *
000300*    ONE PER FUTURES-AND-OPTIONS CONTRACT SUPPLIED BY THE         *
000400*    EXCHANGE.  SDFOLOAD READS THIS FILE SEQUENTIALLY.            *
000500*                                                                *
000600*    1989-11-20  PKN  TICKET SD-0114  ORIGINAL LAYOUT             *
000700******************************************************************
000800    05  SD-DV-INPUT-RECORD.
000900        10  DVI-SYMBOL                  PIC X(30).
001000        10  DVI-DETAILS                 PIC X(60).
001100        10  DVI-ISIN                    PIC X(12).
001200        10  DVI-OPT-TYPE                PIC X(02).
001300        10  DVI-UNDERLYING              PIC X(30).
001400        10  DVI-EXPIRY-DATE             PIC 9(08).
001500        10  DVI-STRIKE-PRICE            PIC S9(08)V9(04).
001600        10  DVI-LOT-SIZE                PIC 9(09).
001700        10  DVI-TICK-SIZE               PIC S9(06)V9(04).
001800        10  FILLER                      PIC X(07).
