000100******************************************************************
000200*    SDDTLINK -- CALL LINKAGE FOR THE SDDTARTH CALENDAR ROUTINE.  *
000300*    BUILT BY THE CALLER, PASSED ON THE CALL USING LIST.          *
000400*                                                                *
000500*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000600*    1992-10-02  PKN  TICKET SD-0244  ADDED AM FUNCTION FIELDS    *
000700******************************************************************
000800    01  LK-DTARTH-PARMS.
000900        05  LK-FUNCTION-CODE        PIC X(02).
001000            88  FUNC-VALIDATE           VALUE 'VD'.
001100            88  FUNC-ADD-DAYS           VALUE 'AD'.
001200            88  FUNC-SUB-DAYS           VALUE 'SD'.
001300            88  FUNC-ADD-MINUTES        VALUE 'AM'.
001400        05  LK-DATE-INOUT           PIC 9(08).
001500        05  LK-TIMESTAMP-INOUT      PIC 9(14).
001600        05  LK-DAY-COUNT            PIC S9(09) COMP.
001700        05  LK-MINUTE-COUNT         PIC S9(09) COMP.
001800        05  LK-VALID-IND            PIC X(01).
001900            88  LK-DATE-VALID           VALUE 'Y'.
002000            88  LK-DATE-INVALID         VALUE 'N'.
