000100******************************************************************
000200*    SDWRKCTR -- UNIT RUN COUNTERS, PASSED BACK TO SDDLOAD ON     *
000300*    THE CALL USING LIST SO THE ORCHESTRATOR CAN ROLL THEM UP     *
000400*    INTO THE RUN-SUMMARY REPORT WITHOUT RE-READING ANY FILE.     *
000500*                                                                *
000600*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000700******************************************************************
000800    05  SD-UNIT-COUNTERS.
000900        10  CTR-READ-CNT                PIC S9(09) COMP-3 VALUE 0.
001000        10  CTR-SKIPPED-CNT             PIC S9(09) COMP-3 VALUE 0.
001100        10  CTR-ADDED-CNT               PIC S9(09) COMP-3 VALUE 0.
001200        10  CTR-UPDATED-CNT             PIC S9(09) COMP-3 VALUE 0.
