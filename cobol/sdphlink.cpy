000100******************************************************************
000200*    SDPHLINK -- CALL LINKAGE FOR THE SDPHLOAD CHUNK LOADER.      *
000300*    BUILT BY THE CALLER, PASSED ON THE CALL USING LIST.  THE     *
000400*    CALLER SUPPLIES THE SECURITY AND TIMEFRAME; SDPHLOAD HANDS   *
000500*    BACK THE NUMBER OF CANDLES IT STORED.                        *
000600*                                                                *
000700*    1993-02-08  RSN  TICKET SD-0288  ORIGINAL LAYOUT             *
000800******************************************************************
000900    01  LK-PH-PARMS.
001000        05  LK-PH-SEC-ID            PIC 9(09).
001100        05  LK-PH-SYMBOL            PIC X(30).
001200        05  LK-PH-TIMEFRAME         PIC X(02).
001300            88  LK-PH-DAILY             VALUE 'D '.
001400            88  LK-PH-ONE-MINUTE        VALUE '1 '.
001500        05  LK-PH-CANDLES-STORED    PIC 9(09) COMP-3.
