000100******************************************************************
000200*    SDCLLINK -- CALL LINKAGE FOR THE SDCLASS CLASSIFIER.  BUILT  *
000300*    BY THE CALLER, PASSED ON THE CALL USING LIST, READ BACK FOR  *
000400*    LK-OUT-SEC-TYPE.                                            *
000500*                                                                *
000600*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000700******************************************************************
000800    01  LK-CLASS-PARMS.
000900        05  LK-IN-SYMBOL            PIC X(30).
001000        05  LK-IN-ISIN              PIC X(12).
001100        05  LK-OUT-SEC-TYPE         PIC X(16).
