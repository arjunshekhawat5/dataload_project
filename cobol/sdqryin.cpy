000100******************************************************************
000200*    SDQRYIN -- QUERY PARAMETER CARD FOR SDQUERY.               *
000300*    ONE 80-BYTE CARD IMAGE PER QUERY, READ FROM SYSIN.  A      *
000400*    BLANK QRY-END-DATE DEFAULTS TO QRY-START-DATE (A ONE-DAY   *
000500*    QUERY).                                                    *
000600*                                                                *
000700*    1996-07-01  TMJ  TICKET SD-0402  ORIGINAL LAYOUT            *
000800******************************************************************
000900    05  SD-QUERY-PARM-RECORD.
001000        10  QRY-SYMBOL-IN               PIC X(30).
001100        10  QRY-START-DATE-IN           PIC X(08).
001200        10  QRY-END-DATE-IN             PIC X(08).
001300        10  QRY-TIMEFRAME-IN            PIC X(02).
001400        10  FILLER                      PIC X(32).
