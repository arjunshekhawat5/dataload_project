000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDPHLOAD.
000300       AUTHOR. R S NAIDU.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 02/08/1993.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT CANDLE-INPUT-FILE ASSIGN TO CDLIN
001500               FILE STATUS IS WS-CD-FILE-STATUS.
001600           SELECT DAILY-PRICE-FILE ASSIGN TO DPHIST
001700               FILE STATUS IS WS-DP-FILE-STATUS.
001800           SELECT ONE-MINUTE-FILE ASSIGN TO OMHIST
001900               FILE STATUS IS WS-OM-FILE-STATUS.
002000       DATA DIVISION.
002100       FILE SECTION.
002200       FD  CANDLE-INPUT-FILE
002300           RECORDING MODE IS F
002400           BLOCK CONTAINS 0 RECORDS.
002500       01  CANDLE-INPUT-REC.
002600           COPY SDCDLIN.
002700       FD  DAILY-PRICE-FILE
002800           RECORDING MODE IS F
002900           BLOCK CONTAINS 0 RECORDS.
003000       01  DAILY-PRICE-REC.
003100           COPY SDDPHIST.
003200       FD  ONE-MINUTE-FILE
003300           RECORDING MODE IS F
003400           BLOCK CONTAINS 0 RECORDS.
003500       01  ONE-MINUTE-REC.
003600           COPY SDOMHIST.
003700******************************************************************
003800*                                                                *
003900*A    ABSTRACT..                                                  *
004000*  SDPHLOAD IS CALLED ONCE PER (SECURITY, TIMEFRAME) PAIR BY      *
004100*  SDDLOAD FOR THE NIGHTLY STOCK JOB, AND ON DEMAND BY SDQUERY    *
004200*  WHEN A QUERY FINDS NO STORED ROWS.  IT WALKS BACKWARD FROM THE *
004300*  RUN DATE/TIME IN FIXED-SIZE CHUNKS, PULLING CANDLES FROM THE   *
004400*  CANDLE EXTRACT FOR THE WINDOW STILL NEEDED, UNTIL A CHUNK      *
004500*  COMES BACK EMPTY (HISTORY EXHAUSTED) OR THE SECURITY'S ALREADY *
004600*  STORED DATE/TIMESTAMP IS REACHED.  CANDLES ARE DE-DUPLICATED   *
004700*  ON TIMESTAMP (CHUNKS OVERLAP BY ONE DAY AT THE BOUNDARY) AND   *
004800*  WRITTEN OUT IN ASCENDING TIMESTAMP ORDER.                      *
004900*                                                                *
005000*J    JCL..                                                       *
005100*                                                                  *
005200* //SDPHLOAD EXEC PGM=SDPHLOAD                                    *
005300* //SYSOUT   DD SYSOUT=*                                          *
005400* //CDLIN    DD DISP=SHR,DSN=SDG.SECDATA.CANDLE.EXTRACT.DAILY     *
005500* //DPHIST   DD DISP=SHR,DSN=SDG.SECDATA.DAILY.PRICE.HISTORY      *
005600* //OMHIST   DD DISP=SHR,DSN=SDG.SECDATA.ONEMIN.PRICE.HISTORY     *
005700* //*                                                              *
005800*                                                                  *
005900*P    ENTRY PARAMETERS..                                          *
006000*     LK-PH-SEC-ID / LK-PH-SYMBOL / LK-PH-TIMEFRAME (SEE          *
006100*     SDPHLINK) -- SUPPLIED BY THE CALLER.  LK-PH-CANDLES-STORED  *
006200*     IS RETURNED.                                                 *
006300*                                                                  *
006400*E    ERRORS DETECTED BY THIS ELEMENT..                           *
006500*     I/O ERROR ON ANY OF THE THREE FILES ABENDS THE STEP.  AN    *
006600*     UNRECOGNIZED TIMEFRAME CODE ABENDS THE STEP -- THE CALLER   *
006700*     IS RESPONSIBLE FOR PASSING D OR 1 ONLY.                      *
006800*                                                                  *
006900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
007000*                                                                  *
007100*     SDDTARTH ---- CALENDAR ARITHMETIC (CHUNK WINDOW COMPUTATION) *
007200*                                                                  *
007300*U    USER CONSTANTS AND TABLES REFERENCED..                      *
007400*     WS-CDL-TABLE / WS-STORE-TABLE (BELOW) -- THE CANDLE EXTRACT  *
007500*     FOR THIS SYMBOL/TIMEFRAME AND THE DE-DUPLICATED OUTPUT SET   *
007600*     ARE BOTH HELD IN CORE FOR THE DURATION OF THE CALL.          *
007700*                                                                  *
007800*    MAINTENANCE LOG
007900*    ---------------
008000*    1993-02-08  RSN  TICKET SD-0288  ORIGINAL PROGRAM
008100*    1994-11-08  PKN  TICKET SD-0356  ONE-MINUTE TIMEFRAME ADDED,
008200*                     PREVIOUSLY DAILY ONLY
008300*    1999-01-19  PKN  TICKET SD-0503  Y2K -- RUN TIMESTAMP NOW
008400*                     BUILT WITH A HARD-CODED 20 CENTURY BYTE
008500*                     PAIR, SAME AS SDCMLOAD
008600*    2001-08-14  DVR  TICKET SD-0588  DE-DUP TABLE RAISED TO 8000
008700*                     ENTRIES AFTER A LARGE-CAP FUTURE OVERFLOWED
008800*                     THE OLD 2000-ENTRY TABLE
008850*    2006-12-04  PKN  TICKET SD-0703  ONE-MINUTE TIMEFRAME WAS
008860*                     WALKING AND FETCHING ON DATE-ONLY BOUNDARIES,
008870*                     THE SAME AS DAILY -- THAT ROUNDED THE
008880*                     INCREMENTAL START DOWN TO MIDNIGHT AND COULD
008890*                     RE-FETCH A PARTIAL DAY ALREADY ON FILE.  THE
008891*                     ONE-MINUTE PATH NOW CARRIES A FULL 14-DIGIT
008892*                     TIMESTAMP THROUGHOUT AND CALLS SDDTARTH'S AM
008893*                     FUNCTION TO ADD ONE MINUTE TO THE LAST STORED
008894*                     TIMESTAMP.
008900******************************************************************
009900       EJECT
010000       WORKING-STORAGE SECTION.
010100       01  FILLER PIC X(32)
010200           VALUE 'SDPHLOAD WORKING STORAGE BEGINS'.
010300******************************************************************
010400*                     READ ONLY CONSTANTS
010500******************************************************************
010600       01  READ-ONLY-WORK-AREA.
010700           05  HWORD                   COMP PIC S9(04) VALUE +8.
010800           05  BINARY1                 COMP PIC S9(04) VALUE +1.
010900           05  MSG01-IO-ERROR          PIC X(19)
011000               VALUE 'I/O ERROR ON FILE -'.
011100           05  WS-CDL-TABLE-MAX        COMP PIC S9(09) VALUE 20000.
011200           05  WS-STORE-TABLE-MAX      COMP PIC S9(09) VALUE 8000.
011300           05  WS-DAILY-CHUNK-DAYS     PIC 9(05) VALUE 730.
011400           05  WS-DAILY-LOOKBACK-DAYS  PIC 9(05) VALUE 7300.
011500           05  WS-ONEMIN-CHUNK-DAYS    PIC 9(05) VALUE 60.
011600           05  WS-ONEMIN-LOOKBACK-DAYS PIC 9(05) VALUE 2555.
011700       EJECT
011800******************************************************************
011900*                     SWITCHES AND STATUS BYTES
012000******************************************************************
012100       01  SWITCHES-AND-FLAGS.
012200           05  END-OF-FILE-INDICATOR   PIC X(01).
012300               88  END-OF-FILE             VALUE 'Y'.
012400               88  CONTINUE-PROCESSING     VALUE 'N'.
012500           05  WALK-DONE-INDICATOR     PIC X(01).
012600               88  WALK-IS-DONE            VALUE 'Y'.
012700               88  WALK-NOT-DONE           VALUE 'N'.
012800           05  WS-CD-FILE-STATUS       PIC X(02).
012900               88  CD-IO-OK                VALUE '00'.
013000           05  WS-DP-FILE-STATUS       PIC X(02).
013100               88  DP-IO-OK                VALUE '00'.
013200           05  WS-OM-FILE-STATUS       PIC X(02).
013300               88  OM-IO-OK                VALUE '00'.
013400       EJECT
013500******************************************************************
013600*               V A R I A B L E   D A T A   A R E A S
013700******************************************************************
013800       01  VARIABLE-WORK-AREA.
013900           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
014000           05  WS-SUB2                 PIC S9(09) COMP VALUE 0.
014100           05  WS-FOUND-SLOT-IND       PIC X(01) VALUE 'N'.
014200               88  WS-FOUND-SLOT           VALUE 'Y'.
014300               88  WS-NO-FOUND-SLOT        VALUE 'N'.
014400           05  WS-CHUNK-DAYS           PIC 9(05) VALUE ZERO.
014500           05  WS-LOOKBACK-DAYS        PIC 9(05) VALUE ZERO.
014600           05  WS-LAST-STORED-DATE     PIC 9(08) VALUE ZERO.
014700           05  WS-LAST-STORED-TS       PIC 9(14) VALUE ZERO.
014800           05  WS-OVERALL-START-DATE   PIC 9(08) VALUE ZERO.
014900           05  WS-OVERALL-START-TS     PIC 9(14) VALUE ZERO.
015000           05  WS-CHUNK-FROM-TS        PIC 9(14) VALUE ZERO.
015100           05  WS-CHUNK-TO-TS          PIC 9(14) VALUE ZERO.
015200           05  WS-CHUNK-FROM-DATE      PIC 9(08) VALUE ZERO.
015300           05  WS-CHUNK-TO-DATE        PIC 9(08) VALUE ZERO.
015400           05  WS-CHUNK-FOUND-CNT      PIC 9(09) VALUE ZERO.
015500           05  WS-RUN-TIMESTAMP        PIC 9(14) VALUE ZERO.
015600* REDEFINES 1 -- RUN TIMESTAMP BROKEN INTO DATE PART / TIME PART
015700           05  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
015800               10  WS-RUN-DATE-PART    PIC 9(08).
015900               10  WS-RUN-TIME-PART    PIC 9(06).
016000           05  WS-CURR-DATE.
016100               10  WS-CURR-YY          PIC 9(02).
016200               10  WS-CURR-MO          PIC 9(02).
016300               10  WS-CURR-DD          PIC 9(02).
016400           05  WS-CURR-TIME.
016500               10  WS-CURR-HH          PIC 9(02).
016600               10  WS-CURR-MI          PIC 9(02).
016700               10  WS-CURR-SS          PIC 9(02).
016800               10  WS-CURR-HS          PIC 9(02).
016900       EJECT
017000******************************************************************
017100*    THE CANDLE EXTRACT FOR THIS SYMBOL/TIMEFRAME, HELD IN CORE.  *
017200******************************************************************
017300       01  WS-CDL-TABLE.
017400           05  WS-CDL-TABLE-ENTRY OCCURS 20000 TIMES.
017500               10  WS-CDL-TIMESTAMP    PIC 9(14).
017600               10  WS-CDL-OPEN         PIC S9(08)V9(04).
017700               10  WS-CDL-HIGH         PIC S9(08)V9(04).
017800               10  WS-CDL-LOW          PIC S9(08)V9(04).
017900               10  WS-CDL-CLOSE        PIC S9(08)V9(04).
018000               10  WS-CDL-VOLUME       PIC 9(15).
018100       01  WS-CDL-TABLE-CNT            PIC S9(09) COMP VALUE 0.
018200       EJECT
018300******************************************************************
018400*    THE DE-DUPLICATED, TO-BE-STORED SET.  A CANDLE IS PLACED     *
018500*    DIRECTLY AT THE SLOT MATCHING ITS TIMESTAMP IF ONE EXISTS,   *
018600*    ELSE APPENDED -- THE LAST WRITE FOR A GIVEN TIMESTAMP WINS.  *
018700******************************************************************
018800       01  WS-STORE-TABLE.
018900           05  WS-STORE-TABLE-ENTRY OCCURS 8000 TIMES.
019000               10  WS-STR-TIMESTAMP    PIC 9(14).
019100               10  WS-STR-OPEN         PIC S9(08)V9(04).
019200               10  WS-STR-HIGH         PIC S9(08)V9(04).
019300               10  WS-STR-LOW          PIC S9(08)V9(04).
019400               10  WS-STR-CLOSE        PIC S9(08)V9(04).
019500               10  WS-STR-VOLUME       PIC 9(15).
019600* REDEFINES 2 -- TIMESTAMP-ONLY VIEW FOR THE FINAL BUBBLE SORT
019700           05  WS-STR-TS-VIEW REDEFINES WS-STORE-TABLE-ENTRY
019800               OCCURS 8000 TIMES.
019900               10  WS-STR-SORT-KEY     PIC 9(14).
020000               10  FILLER              PIC X(35).
020100       01  WS-STORE-TABLE-CNT          PIC S9(09) COMP VALUE 0.
020200       01  WS-SWAP-ENTRY               PIC X(49).
020300       01  WS-SWAP-MADE-INDICATOR      PIC X(01).
020400           88  WS-SWAP-WAS-MADE            VALUE 'Y'.
020500           88  WS-SWAP-NOT-MADE            VALUE 'N'.
020600       EJECT
020700       COPY SDDTLINK.
020800* REDEFINES 3 -- DATE-ONLY VIEW OF THE ONE-MINUTE TIMESTAMP WORK
020900*                FIELD, USED WHEN WALKING ONE-MINUTE HISTORY
021000*                BACKWARD A WHOLE NUMBER OF DAYS AT A TIME
021100       01  WS-TS-WORK                  PIC 9(14) VALUE ZERO.
021200       01  WS-TS-DATE-VIEW REDEFINES WS-TS-WORK.
021300           05  WS-TS-DATE-ONLY         PIC 9(08).
021400           05  WS-TS-TIME-ONLY         PIC 9(06).
021500       01  FILLER PIC X(32)
021600           VALUE 'SDPHLOAD WORKING STORAGE ENDS  '.
021700       EJECT
021800       LINKAGE SECTION.
021900       COPY SDPHLINK.
022000       COPY SDWRKCTR.
022100       EJECT
022200       PROCEDURE DIVISION USING LK-PH-PARMS SD-UNIT-COUNTERS.
022300******************************************************************
022400*                        MAINLINE LOGIC
022500******************************************************************
022600
022700       0000-CONTROL-PROCESS.
022800           PERFORM 1000-INITIALIZATION
022900               THRU 1099-INITIALIZATION-EXIT.
023000           PERFORM 1100-OPEN-FILES
023100               THRU 1199-OPEN-FILES-EXIT.
023200           PERFORM 1200-LOAD-CANDLE-TABLE
023300               THRU 1299-LOAD-CANDLE-TABLE-EXIT.
023400           PERFORM 1300-DETERMINE-WINDOW
023500               THRU 1399-DETERMINE-WINDOW-EXIT.
023600           IF (LK-PH-DAILY AND WS-OVERALL-START-DATE < WS-RUN-DATE-PART)
023650               OR (LK-PH-ONE-MINUTE AND
023670                   WS-OVERALL-START-TS < WS-RUN-TIMESTAMP)
023800               PERFORM 2000-CHUNK-WALK
023900                   THRU 2099-CHUNK-WALK-EXIT
024000               PERFORM 2500-SORT-STORE-TABLE
024100                   THRU 2599-SORT-STORE-TABLE-EXIT
024200               PERFORM 2600-WRITE-STORE-TABLE
024300                   THRU 2699-WRITE-STORE-TABLE-EXIT
024400           END-IF.
024500           MOVE WS-STORE-TABLE-CNT TO LK-PH-CANDLES-STORED.
024600           PERFORM EOJ9000-CLOSE-FILES
024700               THRU EOJ9999-EXIT.
024800           GOBACK.
024900       EJECT
025000******************************************************************
025100*                         INITIALIZATION                          *
025200******************************************************************
025300
025400       1000-INITIALIZATION.
025500           MOVE SPACE TO END-OF-FILE-INDICATOR.
025600           MOVE 'N' TO WALK-DONE-INDICATOR.
025700           INITIALIZE SD-UNIT-COUNTERS.
025800           MOVE ZERO TO LK-PH-CANDLES-STORED.
025900           ACCEPT WS-CURR-DATE FROM DATE.
026000           ACCEPT WS-CURR-TIME FROM TIME.
026100           MOVE 20 TO WS-RUN-DATE-PART (1:2).
026200           MOVE WS-CURR-YY TO WS-RUN-DATE-PART (3:2).
026300           MOVE WS-CURR-MO TO WS-RUN-DATE-PART (5:2).
026400           MOVE WS-CURR-DD TO WS-RUN-DATE-PART (7:2).
026500           MOVE WS-CURR-HH TO WS-RUN-TIME-PART (1:2).
026600           MOVE WS-CURR-MI TO WS-RUN-TIME-PART (3:2).
026700           MOVE WS-CURR-SS TO WS-RUN-TIME-PART (5:2).
026800           IF LK-PH-DAILY
026900               MOVE WS-DAILY-CHUNK-DAYS TO WS-CHUNK-DAYS
027000               MOVE WS-DAILY-LOOKBACK-DAYS TO WS-LOOKBACK-DAYS
027100           ELSE
027200               MOVE WS-ONEMIN-CHUNK-DAYS TO WS-CHUNK-DAYS
027300               MOVE WS-ONEMIN-LOOKBACK-DAYS TO WS-LOOKBACK-DAYS
027400           END-IF.
027500       1099-INITIALIZATION-EXIT.
027600           EXIT.
027700       EJECT
027800******************************************************************
027900*                    OPEN ALL FILES                               *
028000******************************************************************
028100
028200       1100-OPEN-FILES.
028300           OPEN INPUT CANDLE-INPUT-FILE.
028400           IF NOT CD-IO-OK
028500               DISPLAY MSG01-IO-ERROR 'CDLIN'
028600               DISPLAY 'WS-CD-FILE-STATUS=' WS-CD-FILE-STATUS
028700               GO TO EOJ9900-ABEND
028800           END-IF.
028900           IF LK-PH-DAILY
029000               OPEN I-O DAILY-PRICE-FILE
029100               IF NOT DP-IO-OK
029200                   DISPLAY MSG01-IO-ERROR 'DPHIST'
029300                   DISPLAY 'WS-DP-FILE-STATUS=' WS-DP-FILE-STATUS
029400                   GO TO EOJ9900-ABEND
029500               END-IF
029600           ELSE
029700               OPEN I-O ONE-MINUTE-FILE
029800               IF NOT OM-IO-OK
029900                   DISPLAY MSG01-IO-ERROR 'OMHIST'
030000                   DISPLAY 'WS-OM-FILE-STATUS=' WS-OM-FILE-STATUS
030100                   GO TO EOJ9900-ABEND
030200               END-IF
030300           END-IF.
030400       1199-OPEN-FILES-EXIT.
030500           EXIT.
030600       EJECT
030700******************************************************************
030800*    LOAD EVERY CANDLE FOR THIS SYMBOL/TIMEFRAME INTO CORE.       *
030900******************************************************************
031000
031100       1200-LOAD-CANDLE-TABLE.
031200           READ CANDLE-INPUT-FILE
031300               AT END
031400                   SET END-OF-FILE TO TRUE
031500           END-READ.
031600           GO TO 1202-LOAD-CANDLE-TABLE-TEST.
031700       1201-LOAD-CANDLE-TABLE-LOOP.
031800           IF CDL-SYMBOL = LK-PH-SYMBOL
031900               AND CDL-TIMEFRAME = LK-PH-TIMEFRAME
032000               ADD BINARY1 TO WS-CDL-TABLE-CNT
032100               IF WS-CDL-TABLE-CNT > WS-CDL-TABLE-MAX
032200                   DISPLAY 'CANDLE EXTRACT EXCEEDS WORK TABLE'
032300                   GO TO EOJ9900-ABEND
032400               END-IF
032500               MOVE CDL-TIMESTAMP
032600                   TO WS-CDL-TIMESTAMP (WS-CDL-TABLE-CNT)
032700               MOVE CDL-OPEN TO WS-CDL-OPEN (WS-CDL-TABLE-CNT)
032800               MOVE CDL-HIGH TO WS-CDL-HIGH (WS-CDL-TABLE-CNT)
032900               MOVE CDL-LOW TO WS-CDL-LOW (WS-CDL-TABLE-CNT)
033000               MOVE CDL-CLOSE TO WS-CDL-CLOSE (WS-CDL-TABLE-CNT)
033100               MOVE CDL-VOLUME TO WS-CDL-VOLUME (WS-CDL-TABLE-CNT)
033200           END-IF.
033300           READ CANDLE-INPUT-FILE
033400               AT END
033500                   SET END-OF-FILE TO TRUE
033600           END-READ.
033700       1202-LOAD-CANDLE-TABLE-TEST.
033800           IF NOT END-OF-FILE
033900               GO TO 1201-LOAD-CANDLE-TABLE-LOOP
034000           END-IF.
034100           CLOSE CANDLE-INPUT-FILE.
034200       1299-LOAD-CANDLE-TABLE-EXIT.
034300           EXIT.
034400       EJECT
034500******************************************************************
034600*    FIND THE LAST STORED DATE/TIMESTAMP FOR THIS SEC-ID AND      *
034700*    COMPUTE THE OVERALL START DATE OF THE WINDOW STILL NEEDED.   *
034800******************************************************************
034900
035000*    2006-12-04  PKN  TICKET SD-0703  ONE-MINUTE WINDOW START WAS
035100*                     BEING FIGURED IN WHOLE DAYS THE SAME AS DAILY --
035200*                     SPLIT THE DAILY AND ONE-MINUTE PATHS SO THE
035300*                     ONE-MINUTE SIDE CARRIES A FULL 14-DIGIT TIMESTAMP
035400*                     ALL THE WAY THROUGH (SEE WS-OVERALL-START-TS).
035500       1300-DETERMINE-WINDOW.
035600           MOVE ZERO TO WS-LAST-STORED-DATE.
035700           MOVE ZERO TO WS-LAST-STORED-TS.
035800           MOVE ZERO TO WS-OVERALL-START-TS.
035900           MOVE ZERO TO WS-TS-WORK.
036000           IF LK-PH-DAILY
036100               PERFORM 1310-SCAN-DAILY-FOR-LAST
036200                   THRU 1319-SCAN-DAILY-FOR-LAST-EXIT
036300               IF WS-LAST-STORED-DATE = ZERO
036400                   MOVE WS-RUN-DATE-PART TO LK-DATE-INOUT
036500                   MOVE WS-LOOKBACK-DAYS TO LK-DAY-COUNT
036600                   MOVE 'SD' TO LK-FUNCTION-CODE
036700                   CALL 'SDDTARTH' USING LK-DTARTH-PARMS
036800                   MOVE LK-DATE-INOUT TO WS-OVERALL-START-DATE
036900               ELSE
037000                   MOVE WS-LAST-STORED-DATE TO LK-DATE-INOUT
037100                   MOVE 1 TO LK-DAY-COUNT
037200                   MOVE 'AD' TO LK-FUNCTION-CODE
037300                   CALL 'SDDTARTH' USING LK-DTARTH-PARMS
037400                   MOVE LK-DATE-INOUT TO WS-OVERALL-START-DATE
037500               END-IF
037600           ELSE
037700               PERFORM 1320-SCAN-ONEMIN-FOR-LAST
037800                   THRU 1329-SCAN-ONEMIN-FOR-LAST-EXIT
037900               IF WS-LAST-STORED-TS = ZERO
038000                   MOVE WS-RUN-DATE-PART TO LK-DATE-INOUT
038100                   MOVE WS-LOOKBACK-DAYS TO LK-DAY-COUNT
038200                   MOVE 'SD' TO LK-FUNCTION-CODE
038300                   CALL 'SDDTARTH' USING LK-DTARTH-PARMS
038400                   MOVE LK-DATE-INOUT TO WS-TS-DATE-ONLY
038500                   MOVE ZERO TO WS-TS-TIME-ONLY
038600                   MOVE WS-TS-WORK TO WS-OVERALL-START-TS
038700               ELSE
038800                   MOVE WS-LAST-STORED-TS TO LK-TIMESTAMP-INOUT
038900                   MOVE 1 TO LK-MINUTE-COUNT
039000                   MOVE 'AM' TO LK-FUNCTION-CODE
039100                   CALL 'SDDTARTH' USING LK-DTARTH-PARMS
039200                   MOVE LK-TIMESTAMP-INOUT TO WS-OVERALL-START-TS
039300               END-IF
039400               MOVE WS-OVERALL-START-TS TO WS-TS-WORK
039500               MOVE WS-TS-DATE-ONLY TO WS-OVERALL-START-DATE
039600           END-IF.
039700       1399-DETERMINE-WINDOW-EXIT.
039800           EXIT.
039900       EJECT
040000******************************************************************
040100*    SCAN THE DAILY PRICE FILE FOR THE HIGHEST DATE ON FILE FOR   *
040200*    THIS SEC-ID.                                                 *
040300******************************************************************
040400
040500       1310-SCAN-DAILY-FOR-LAST.
040600           MOVE SPACE TO END-OF-FILE-INDICATOR.
040700           READ DAILY-PRICE-FILE NEXT
040800               AT END
040900                   SET END-OF-FILE TO TRUE
041000           END-READ.
041100           GO TO 1312-SCAN-DAILY-FOR-LAST-TEST.
041200       1311-SCAN-DAILY-FOR-LAST-LOOP.
041300           IF DPH-SEC-ID = LK-PH-SEC-ID
041400               AND DPH-PRICE-DATE > WS-LAST-STORED-DATE
041500               MOVE DPH-PRICE-DATE TO WS-LAST-STORED-DATE
041600           END-IF.
041700           READ DAILY-PRICE-FILE NEXT
041800               AT END
041900                   SET END-OF-FILE TO TRUE
042000           END-READ.
042100       1312-SCAN-DAILY-FOR-LAST-TEST.
042200           IF NOT END-OF-FILE
042300               GO TO 1311-SCAN-DAILY-FOR-LAST-LOOP
042400           END-IF.
042500       1319-SCAN-DAILY-FOR-LAST-EXIT.
042600           EXIT.
042700       EJECT
042800******************************************************************
042900*    SCAN THE ONE-MINUTE FILE FOR THE HIGHEST TIMESTAMP ON FILE   *
043000*    FOR THIS SEC-ID; FULL PRECISION IS KEPT -- SD-0703.          *
043100******************************************************************
043200
043300       1320-SCAN-ONEMIN-FOR-LAST.
043400           MOVE SPACE TO END-OF-FILE-INDICATOR.
043500           READ ONE-MINUTE-FILE NEXT
043600               AT END
043700                   SET END-OF-FILE TO TRUE
043800           END-READ.
043900           GO TO 1322-SCAN-ONEMIN-FOR-LAST-TEST.
044000       1321-SCAN-ONEMIN-FOR-LAST-LOOP.
044100           IF OMH-SEC-ID = LK-PH-SEC-ID
044200               AND OMH-TIMESTAMP > WS-TS-WORK
044300               MOVE OMH-TIMESTAMP TO WS-TS-WORK
044400           END-IF.
044500           READ ONE-MINUTE-FILE NEXT
044600               AT END
044700                   SET END-OF-FILE TO TRUE
044800           END-READ.
044900       1322-SCAN-ONEMIN-FOR-LAST-TEST.
045000           IF NOT END-OF-FILE
045100               GO TO 1321-SCAN-ONEMIN-FOR-LAST-LOOP
045200           END-IF.
045300           MOVE WS-TS-WORK TO WS-LAST-STORED-TS.
045400       1329-SCAN-ONEMIN-FOR-LAST-EXIT.
045500           EXIT.
045600       EJECT
045700******************************************************************
045800*    WALK BACKWARD FROM THE RUN DATE IN CHUNKS UNTIL A CHUNK      *
045900*    COMES BACK EMPTY OR THE OVERALL START DATE IS REACHED.       *
046000******************************************************************
046100
046200       2000-CHUNK-WALK.
046300           MOVE WS-RUN-DATE-PART TO WS-CHUNK-TO-DATE.
046400           MOVE 'N' TO WALK-DONE-INDICATOR.
046500           GO TO 2002-CHUNK-WALK-TEST.
046600       2001-CHUNK-WALK-LOOP.
046700           MOVE WS-CHUNK-TO-DATE TO LK-DATE-INOUT.
046800           MOVE WS-CHUNK-DAYS TO LK-DAY-COUNT.
046900           MOVE 'SD' TO LK-FUNCTION-CODE.
047000           CALL 'SDDTARTH' USING LK-DTARTH-PARMS.
047100           MOVE LK-DATE-INOUT TO WS-CHUNK-FROM-DATE.
047200           IF WS-CHUNK-FROM-DATE < WS-OVERALL-START-DATE
047300               MOVE WS-OVERALL-START-DATE TO WS-CHUNK-FROM-DATE
047400           END-IF.
047500           IF LK-PH-ONE-MINUTE
047600               MOVE WS-CHUNK-FROM-DATE TO WS-TS-DATE-ONLY
047700               MOVE ZERO TO WS-TS-TIME-ONLY
047800               MOVE WS-TS-WORK TO WS-CHUNK-FROM-TS
047900               IF WS-CHUNK-FROM-TS < WS-OVERALL-START-TS
048000                   MOVE WS-OVERALL-START-TS TO WS-CHUNK-FROM-TS
048100               END-IF
048200               MOVE WS-CHUNK-TO-DATE TO WS-TS-DATE-ONLY
048300               MOVE 235959 TO WS-TS-TIME-ONLY
048400               MOVE WS-TS-WORK TO WS-CHUNK-TO-TS
048500           END-IF.
048600           PERFORM 2100-FETCH-CHUNK
048700               THRU 2199-FETCH-CHUNK-EXIT.
048800           IF WS-CHUNK-FOUND-CNT = ZERO
048900               SET WALK-IS-DONE TO TRUE
049000               GO TO 2009-CHUNK-WALK-LOOP-EXIT
049100           END-IF.
049200           IF WS-CHUNK-FROM-DATE = WS-OVERALL-START-DATE
049300               SET WALK-IS-DONE TO TRUE
049400               GO TO 2009-CHUNK-WALK-LOOP-EXIT
049500           END-IF.
049600           MOVE WS-CHUNK-FROM-DATE TO WS-CHUNK-TO-DATE.
049700       2002-CHUNK-WALK-TEST.
049800           IF NOT WALK-IS-DONE
049900               GO TO 2001-CHUNK-WALK-LOOP
050000           END-IF.
050100       2009-CHUNK-WALK-LOOP-EXIT.
050200       2099-CHUNK-WALK-EXIT.
050300           EXIT.
050400       EJECT
050500******************************************************************
050600*    FETCH ALL CANDLES IN THE CURRENT CHUNK AND STORE THEM INTO   *
050700*    THE DE-DUPLICATED WORK TABLE.  DAILY COMPARES ON THE WHOLE    *
050800*    8-DIGIT DATE (WS-CHUNK-FROM-DATE/-TO-DATE); ONE-MINUTE        *
050900*    COMPARES ON THE FULL 14-DIGIT TIMESTAMP (WS-CHUNK-FROM-TS/    *
051000*    -TO-TS) SO THE MINUTE-LEVEL START IS HONORED ON THE FINAL,    *
051100*    CLAMPED CHUNK -- SD-0703.                                     *
051200******************************************************************
051300
051400       2100-FETCH-CHUNK.
051500           MOVE ZERO TO WS-CHUNK-FOUND-CNT.
051600           MOVE 1 TO WS-SUB.
051700           GO TO 2102-FETCH-CHUNK-TEST.
051800       2101-FETCH-CHUNK-LOOP.
051900           IF LK-PH-DAILY
052000               MOVE WS-CDL-TIMESTAMP (WS-SUB) TO WS-TS-WORK
052100               IF WS-TS-DATE-ONLY NOT < WS-CHUNK-FROM-DATE
052200                   AND WS-TS-DATE-ONLY NOT > WS-CHUNK-TO-DATE
052300                   ADD BINARY1 TO WS-CHUNK-FOUND-CNT
052400                   PERFORM 2110-STORE-CANDLE
052500                       THRU 2119-STORE-CANDLE-EXIT
052600               END-IF
052700           ELSE
052800               IF WS-CDL-TIMESTAMP (WS-SUB) NOT < WS-CHUNK-FROM-TS
052900                   AND WS-CDL-TIMESTAMP (WS-SUB) NOT > WS-CHUNK-TO-TS
053000                   ADD BINARY1 TO WS-CHUNK-FOUND-CNT
053100                   PERFORM 2110-STORE-CANDLE
053200                       THRU 2119-STORE-CANDLE-EXIT
053300               END-IF
053400           END-IF.
053500           ADD BINARY1 TO WS-SUB.
053600       2102-FETCH-CHUNK-TEST.
053700           IF WS-SUB NOT > WS-CDL-TABLE-CNT
053800               GO TO 2101-FETCH-CHUNK-LOOP
053900           END-IF.
054000       2199-FETCH-CHUNK-EXIT.
054100           EXIT.
054200       EJECT
054300******************************************************************
054400*    PLACE ONE CANDLE INTO THE DE-DUP TABLE -- OVERWRITE THE      *
054500*    MATCHING TIMESTAMP IF ONE IS ALREADY THERE, ELSE APPEND.     *
054600******************************************************************
054700
054800       2110-STORE-CANDLE.
054900           SET WS-NO-FOUND-SLOT TO TRUE.
055000           MOVE 1 TO WS-SUB2.
055100           GO TO 2112-STORE-CANDLE-TEST.
055200       2111-STORE-CANDLE-LOOP.
055300           IF WS-STR-TIMESTAMP (WS-SUB2) = WS-CDL-TIMESTAMP (WS-SUB)
055400               SET WS-FOUND-SLOT TO TRUE
055500               GO TO 2113-STORE-CANDLE-FOUND
055600           END-IF.
055700           ADD BINARY1 TO WS-SUB2.
055800       2112-STORE-CANDLE-TEST.
055900           IF WS-SUB2 NOT > WS-STORE-TABLE-CNT
056000               GO TO 2111-STORE-CANDLE-LOOP
056100           END-IF.
056200           IF WS-STORE-TABLE-CNT NOT < WS-STORE-TABLE-MAX
056300               DISPLAY 'DE-DUP WORK TABLE EXCEEDED'
056400               GO TO EOJ9900-ABEND
056500           END-IF.
056600           ADD BINARY1 TO WS-STORE-TABLE-CNT.
056700           MOVE WS-STORE-TABLE-CNT TO WS-SUB2.
056800       2113-STORE-CANDLE-FOUND.
056900           MOVE WS-CDL-TIMESTAMP (WS-SUB) TO WS-STR-TIMESTAMP (WS-SUB2).
057000           MOVE WS-CDL-OPEN (WS-SUB) TO WS-STR-OPEN (WS-SUB2).
057100           MOVE WS-CDL-HIGH (WS-SUB) TO WS-STR-HIGH (WS-SUB2).
057200           MOVE WS-CDL-LOW (WS-SUB) TO WS-STR-LOW (WS-SUB2).
057300           MOVE WS-CDL-CLOSE (WS-SUB) TO WS-STR-CLOSE (WS-SUB2).
057400           MOVE WS-CDL-VOLUME (WS-SUB) TO WS-STR-VOLUME (WS-SUB2).
057500       2119-STORE-CANDLE-EXIT.
057600           EXIT.
057700       EJECT
057800******************************************************************
057900*    BUBBLE-SORT THE STORE TABLE ASCENDING BY TIMESTAMP.          *
058000******************************************************************
058100
058200       2500-SORT-STORE-TABLE.
058300           IF WS-STORE-TABLE-CNT < 2
058400               GO TO 2599-SORT-STORE-TABLE-EXIT
058500           END-IF.
058600           SET WS-SWAP-WAS-MADE TO TRUE.
058700           GO TO 2502-SORT-STORE-TABLE-TEST.
058800       2501-SORT-STORE-TABLE-LOOP.
058900           MOVE 'N' TO WS-SWAP-MADE-INDICATOR.
059000           MOVE 1 TO WS-SUB.
059100           GO TO 2512-SORT-STORE-TABLE-PASS-TEST.
059200       2511-SORT-STORE-TABLE-PASS-LOOP.
059300           IF WS-STR-SORT-KEY (WS-SUB) >
059400               WS-STR-SORT-KEY (WS-SUB + 1)
059500               MOVE WS-STORE-TABLE-ENTRY (WS-SUB) TO WS-SWAP-ENTRY
059600               MOVE WS-STORE-TABLE-ENTRY (WS-SUB + 1)
059700                   TO WS-STORE-TABLE-ENTRY (WS-SUB)
059800               MOVE WS-SWAP-ENTRY TO WS-STORE-TABLE-ENTRY (WS-SUB + 1)
059900               SET WS-SWAP-WAS-MADE TO TRUE
060000           END-IF.
060100           ADD BINARY1 TO WS-SUB.
060200       2512-SORT-STORE-TABLE-PASS-TEST.
060300           IF WS-SUB < WS-STORE-TABLE-CNT
060400               GO TO 2511-SORT-STORE-TABLE-PASS-LOOP
060500           END-IF.
060600       2502-SORT-STORE-TABLE-TEST.
060700           IF WS-SWAP-WAS-MADE
060800               GO TO 2501-SORT-STORE-TABLE-LOOP
060900           END-IF.
061000       2599-SORT-STORE-TABLE-EXIT.
061100           EXIT.
061200       EJECT
061300******************************************************************
061400*    WRITE THE SORTED, DE-DUPLICATED SET TO THE PROPER HISTORY    *
061500*    FILE FOR THIS TIMEFRAME.                                     *
061600******************************************************************
061700
061800       2600-WRITE-STORE-TABLE.
061900           MOVE 1 TO WS-SUB.
062000           GO TO 2602-WRITE-STORE-TABLE-TEST.
062100       2601-WRITE-STORE-TABLE-LOOP.
062200           IF LK-PH-DAILY
062300               PERFORM 2610-WRITE-DAILY-ROW
062400                   THRU 2619-WRITE-DAILY-ROW-EXIT
062500           ELSE
062600               PERFORM 2620-WRITE-ONEMIN-ROW
062700                   THRU 2629-WRITE-ONEMIN-ROW-EXIT
062800           END-IF.
062900           ADD BINARY1 TO WS-SUB.
063000       2602-WRITE-STORE-TABLE-TEST.
063100           IF WS-SUB NOT > WS-STORE-TABLE-CNT
063200               GO TO 2601-WRITE-STORE-TABLE-LOOP
063300           END-IF.
063400       2699-WRITE-STORE-TABLE-EXIT.
063500           EXIT.
063600       EJECT
063700       2610-WRITE-DAILY-ROW.
063800           MOVE SPACES TO DAILY-PRICE-REC.
063900           MOVE LK-PH-SEC-ID TO DPH-SEC-ID.
064000           MOVE WS-STR-TIMESTAMP (WS-SUB) TO WS-TS-WORK.
064100           MOVE WS-TS-DATE-ONLY TO DPH-PRICE-DATE.
064200           MOVE WS-STR-OPEN (WS-SUB) TO DPH-OPEN.
064300           MOVE WS-STR-HIGH (WS-SUB) TO DPH-HIGH.
064400           MOVE WS-STR-LOW (WS-SUB) TO DPH-LOW.
064500           MOVE WS-STR-CLOSE (WS-SUB) TO DPH-CLOSE.
064600           MOVE WS-STR-VOLUME (WS-SUB) TO DPH-VOLUME.
064700           WRITE DAILY-PRICE-REC.
064800           IF NOT DP-IO-OK
064900               DISPLAY MSG01-IO-ERROR 'DPHIST'
065000               DISPLAY 'WS-DP-FILE-STATUS=' WS-DP-FILE-STATUS
065100               GO TO EOJ9900-ABEND
065200           END-IF.
065300           ADD BINARY1 TO CTR-ADDED-CNT.
065400       2619-WRITE-DAILY-ROW-EXIT.
065500           EXIT.
065600       EJECT
065700       2620-WRITE-ONEMIN-ROW.
065800           MOVE SPACES TO ONE-MINUTE-REC.
065900           MOVE LK-PH-SEC-ID TO OMH-SEC-ID.
066000           MOVE WS-STR-TIMESTAMP (WS-SUB) TO OMH-TIMESTAMP.
066100           MOVE WS-STR-OPEN (WS-SUB) TO OMH-OPEN.
066200           MOVE WS-STR-HIGH (WS-SUB) TO OMH-HIGH.
066300           MOVE WS-STR-LOW (WS-SUB) TO OMH-LOW.
066400           MOVE WS-STR-CLOSE (WS-SUB) TO OMH-CLOSE.
066500           MOVE WS-STR-VOLUME (WS-SUB) TO OMH-VOLUME.
066600           WRITE ONE-MINUTE-REC.
066700           IF NOT OM-IO-OK
066800               DISPLAY MSG01-IO-ERROR 'OMHIST'
066900               DISPLAY 'WS-OM-FILE-STATUS=' WS-OM-FILE-STATUS
067000               GO TO EOJ9900-ABEND
067100           END-IF.
067200           ADD BINARY1 TO CTR-ADDED-CNT.
067300       2629-WRITE-ONEMIN-ROW-EXIT.
067400           EXIT.
067500       EJECT
067600******************************************************************
067700*                        CLOSE FILES                              *
067800******************************************************************
067900
068000       EOJ9000-CLOSE-FILES.
068100           IF LK-PH-DAILY
068200               CLOSE DAILY-PRICE-FILE
068300           ELSE
068400               CLOSE ONE-MINUTE-FILE
068500           END-IF.
068600           DISPLAY 'SDPHLOAD -- ' LK-PH-SYMBOL ' ' LK-PH-TIMEFRAME
068700               ' CANDLES STORED: ' LK-PH-CANDLES-STORED.
068800           GO TO EOJ9999-EXIT.
068900       EOJ9900-ABEND.
069000           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
069100       EOJ9999-EXIT.
069200           EXIT.
