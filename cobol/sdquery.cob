000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDQUERY.
000300       AUTHOR. T M JOSEPH.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 07/01/1996.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT QUERY-PARM-FILE ASSIGN TO QRYPARM
001500               FILE STATUS IS WS-QP-FILE-STATUS.
001600           SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
001700               FILE STATUS IS WS-SM-FILE-STATUS.
001800           SELECT DAILY-PRICE-FILE ASSIGN TO DPHIST
001900               FILE STATUS IS WS-DP-FILE-STATUS.
002000           SELECT REPORT-FILE ASSIGN TO RPTOUT
002100               FILE STATUS IS WS-RP-FILE-STATUS.
002200       DATA DIVISION.
002300       FILE SECTION.
002400       FD  QUERY-PARM-FILE
002500           RECORDING MODE IS F
002600           BLOCK CONTAINS 0 RECORDS.
002700       01  QUERY-PARM-REC.
002800           COPY SDQRYIN.
002900       FD  SECURITY-MASTER-FILE
003000           RECORDING MODE IS F
003100           BLOCK CONTAINS 0 RECORDS.
003200       01  SECURITY-MASTER-REC.
003300           COPY SDSECMST.
003400       FD  DAILY-PRICE-FILE
003500           RECORDING MODE IS F
003600           BLOCK CONTAINS 0 RECORDS.
003700       01  DAILY-PRICE-REC.
003800           COPY SDDPHIST.
003900       FD  REPORT-FILE
004000           RECORDING MODE IS F
004100           BLOCK CONTAINS 0 RECORDS.
004200       01  REPORT-REC                 PIC X(80).
004300******************************************************************
004400*                                                                *
004500*A    ABSTRACT..                                                  *
004600*  SDQUERY ANSWERS A SINGLE DAILY-PRICE QUERY READ FROM A ONE-    *
004700*  CARD SYSIN PARAMETER FILE (SYMBOL, START DATE, OPTIONAL END    *
004800*  DATE, TIMEFRAME).  ONLY TIMEFRAME D IS SUPPORTED.  IF NO       *
004900*  STORED ROWS COVER THE REQUESTED SYMBOL, SDQUERY TRIGGERS AN    *
005000*  ON-DEMAND FETCH -- SDNAVLD FOR MUTUAL FUNDS, SDPHLOAD (DAILY)  *
005100*  FOR EQUITY/FUTURE/INDEX/ETF -- AND RE-QUERIES EXACTLY ONCE.    *
005200*  ANY OTHER SECURITY TYPE IS REPORTED UNSUPPORTED WITHOUT A      *
005300*  FETCH ATTEMPT.                                                 *
005400*                                                                *
005500*J    JCL..                                                       *
005600*                                                                  *
005700* //SDQUERY  EXEC PGM=SDQUERY                                     *
005800* //SYSOUT   DD SYSOUT=*                                          *
005900* //QRYPARM  DD DISP=SHR,DSN=SDG.SECDATA.QUERY.PARMCARD           *
006000* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
006100* //DPHIST   DD DISP=SHR,DSN=SDG.SECDATA.DAILY.PRICE.HISTORY      *
006200* //RPTOUT   DD SYSOUT=*                                          *
006300* //*                                                              *
006400*                                                                  *
006500*P    ENTRY PARAMETERS..                                          *
006600*     QRY-SYMBOL-IN / QRY-START-DATE-IN / QRY-END-DATE-IN /       *
006700*     QRY-TIMEFRAME-IN ON THE SYSIN CARD (SEE SDQRYIN).           *
006800*                                                                  *
006900*E    ERRORS DETECTED BY THIS ELEMENT..                           *
007000*     TIMEFRAME OTHER THAN D, SYMBOL NOT ON FILE, OR SECURITY     *
007100*     TYPE NOT ELIGIBLE FOR ON-DEMAND FETCH ARE ALL REPORTED ON   *
007200*     RPTOUT, NOT TREATED AS ABENDS.  I/O ERROR ON ANY FILE       *
007300*     ABENDS THE STEP.                                            *
007400*                                                                  *
007500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
007600*                                                                  *
007700*     SDNAVLD -- ON-DEMAND NAV HISTORY LOAD (MF SECURITIES)       *
007800*     SDPHLOAD - ON-DEMAND DAILY CANDLE LOAD (EQUITY/FUTURE/      *
007900*                INDEX/ETF SECURITIES)                            *
008000*                                                                  *
008100*U    USER CONSTANTS AND TABLES REFERENCED..                      *
008200*     NONE.                                                       *
008300*                                                                  *
008400*    MAINTENANCE LOG
008500*    ---------------
008600*    1996-07-01  TMJ  TICKET SD-0402  ORIGINAL PROGRAM
008700*    1999-01-19  PKN  TICKET SD-0503  Y2K -- DATE COMPARE NOW ON
008800*                     8-DIGIT YYYYMMDD THROUGHOUT
008900*    2003-09-30  DVR  TICKET SD-0655  UNSUPPORTED-TYPE MESSAGE
009000*                     ADDED SO F&O/BOND QUERIES DON'T LOOK LIKE
009100*                     A SILENT NO-DATA CASE
009200******************************************************************
009300       EJECT
009400       WORKING-STORAGE SECTION.
009500       01  FILLER PIC X(32)
009600           VALUE 'SDQUERY  WORKING STORAGE BEGINS'.
009700******************************************************************
009800*                     READ ONLY CONSTANTS
009900******************************************************************
010000       01  READ-ONLY-WORK-AREA.
010100           05  HWORD                   COMP PIC S9(04) VALUE +8.
010200           05  BINARY1                 COMP PIC S9(04) VALUE +1.
010300           05  MSG01-IO-ERROR          PIC X(19)
010400               VALUE 'I/O ERROR ON FILE -'.
010500       EJECT
010600******************************************************************
010700*                     SWITCHES AND STATUS BYTES
010800******************************************************************
010900       01  SWITCHES-AND-FLAGS.
011000           05  END-OF-FILE-INDICATOR   PIC X(01).
011100               88  END-OF-FILE             VALUE 'Y'.
011200               88  CONTINUE-PROCESSING     VALUE 'N'.
011300           05  SEC-FOUND-INDICATOR     PIC X(01).
011400               88  SECURITY-FOUND          VALUE 'Y'.
011500               88  SECURITY-NOT-FOUND      VALUE 'N'.
011600           05  FETCH-ELIGIBLE-INDICATOR PIC X(01).
011700               88  FETCH-IS-ELIGIBLE       VALUE 'Y'.
011800               88  FETCH-NOT-ELIGIBLE      VALUE 'N'.
011900           05  WS-QP-FILE-STATUS       PIC X(02).
012000               88  QP-IO-OK                VALUE '00'.
012100           05  WS-SM-FILE-STATUS       PIC X(02).
012200               88  SM-IO-OK                VALUE '00'.
012300           05  WS-DP-FILE-STATUS       PIC X(02).
012400               88  DP-IO-OK                VALUE '00'.
012500           05  WS-RP-FILE-STATUS       PIC X(02).
012600               88  RP-IO-OK                VALUE '00'.
012700       EJECT
012800******************************************************************
012900*               V A R I A B L E   D A T A   A R E A S
013000******************************************************************
013100       01  VARIABLE-WORK-AREA.
013200           05  WS-QUERY-SYMBOL         PIC X(30) VALUE SPACES.
013300           05  WS-QUERY-DATE-RANGE.
013400               10  WS-QUERY-START-DATE     PIC 9(08) VALUE ZERO.
013500               10  WS-QUERY-END-DATE       PIC 9(08) VALUE ZERO.
013600* REDEFINES 2 -- SINGLE-FIELD DISPLAY VIEW OF THE QUERY DATE RANGE,
013700*                USED WHEN LOGGING A NO-DATA RESULT
013800           05  WS-QUERY-RANGE-VIEW REDEFINES WS-QUERY-DATE-RANGE.
013900               10  WS-QUERY-RANGE-DISP     PIC X(16).
014000           05  WS-QUERY-TIMEFRAME      PIC X(02) VALUE SPACES.
014100           05  WS-FOUND-SEC-ID         PIC 9(09) VALUE ZERO.
014200           05  WS-FOUND-SEC-TYPE       PIC X(16) VALUE SPACES.
014300* REDEFINES 1 -- SEC-TYPE 88-LEVELS RE-EXPRESSED OVER THE COPY
014400*                OF THE TYPE THAT SURVIVES THE MASTER FILE CLOSE
014500           05  WS-FOUND-SEC-TYPE-VIEW REDEFINES WS-FOUND-SEC-TYPE.
014600               10  WS-TYPE-88-AREA     PIC X(16).
014700               88  WS-TYPE-IS-MF           VALUE 'MF'.
014800               88  WS-TYPE-IS-EQUITY       VALUE 'EQUITY'.
014900               88  WS-TYPE-IS-FUTURE       VALUE 'FUTURE'.
015000               88  WS-TYPE-IS-INDEX        VALUE 'INDEX'.
015100               88  WS-TYPE-IS-ETF          VALUE 'ETF'.
015200           05  WS-ROWS-FOUND-CNT       PIC S9(09) COMP VALUE 0.
015300           05  WS-FETCH-ATTEMPTED-IND  PIC X(01) VALUE 'N'.
015400               88  FETCH-WAS-ATTEMPTED     VALUE 'Y'.
015500       EJECT
015600       COPY SDPHLINK.
015700       COPY SDWRKCTR.
015800       01  WS-FETCH-TRACE-AREA.
015900           05  WS-FT-SEC-ID            PIC 9(09).
016000           05  WS-FT-SEC-TYPE          PIC X(16).
016100* REDEFINES 3 -- SINGLE-FIELD TRACE VIEW OF THE SECURITY BEING FETCHED,
016200*                DISPLAYED WHEN AN ON-DEMAND LOAD UNIT IS TRIGGERED
016300       01  WS-FETCH-TRACE-VIEW REDEFINES WS-FETCH-TRACE-AREA.
016400           05  WS-FETCH-TRACE-DISP     PIC X(25).
016500       EJECT
016600       COPY SDRPTLIN.
016700       01  FILLER PIC X(32)
016800           VALUE 'SDQUERY  WORKING STORAGE ENDS  '.
016900       EJECT
017000       PROCEDURE DIVISION.
017100******************************************************************
017200*                        MAINLINE LOGIC
017300******************************************************************
017400
017500       0000-CONTROL-PROCESS.
017600           PERFORM 1000-INITIALIZATION
017700               THRU 1099-INITIALIZATION-EXIT.
017800           PERFORM 1100-READ-QUERY-PARM
017900               THRU 1199-READ-QUERY-PARM-EXIT.
018000           IF WS-QUERY-TIMEFRAME NOT = 'D '
018100               PERFORM 8100-PRINT-BAD-TIMEFRAME
018200                   THRU 8199-PRINT-BAD-TIMEFRAME-EXIT
018300               GO TO 0000-CONTROL-PROCESS-EXIT
018400           END-IF.
018500           PERFORM 1200-FIND-ACTIVE-SECURITY
018600               THRU 1299-FIND-ACTIVE-SECURITY-EXIT.
018700           IF SECURITY-NOT-FOUND
018800               PERFORM 8200-PRINT-NOT-FOUND
018900                   THRU 8299-PRINT-NOT-FOUND-EXIT
019000               GO TO 0000-CONTROL-PROCESS-EXIT
019100           END-IF.
019200           PERFORM 2000-RUN-QUERY
019300               THRU 2099-RUN-QUERY-EXIT.
019400           IF WS-ROWS-FOUND-CNT = ZERO
019500               PERFORM 3000-ON-DEMAND-FETCH
019600                   THRU 3099-ON-DEMAND-FETCH-EXIT
019700               IF FETCH-WAS-ATTEMPTED
019800                   PERFORM 2000-RUN-QUERY
019900                       THRU 2099-RUN-QUERY-EXIT
020000               END-IF
020100           END-IF.
020200           IF WS-ROWS-FOUND-CNT = ZERO
020300               PERFORM 8300-PRINT-NO-DATA
020400                   THRU 8399-PRINT-NO-DATA-EXIT
020500           END-IF.
020600       0000-CONTROL-PROCESS-EXIT.
020700           PERFORM EOJ9000-CLOSE-REPORT
020800               THRU EOJ9999-EXIT.
020900           GOBACK.
021000       EJECT
021100******************************************************************
021200*                         INITIALIZATION                          *
021300******************************************************************
021400
021500       1000-INITIALIZATION.
021600           MOVE SPACE TO END-OF-FILE-INDICATOR.
021700           SET SECURITY-NOT-FOUND TO TRUE.
021800           MOVE ZERO TO WS-ROWS-FOUND-CNT.
021900           MOVE 'N' TO WS-FETCH-ATTEMPTED-IND.
022000           OPEN OUTPUT REPORT-FILE.
022100           IF NOT RP-IO-OK
022200               DISPLAY MSG01-IO-ERROR 'RPTOUT'
022300               GO TO EOJ9900-ABEND
022400           END-IF.
022500       1099-INITIALIZATION-EXIT.
022600           EXIT.
022700       EJECT
022800******************************************************************
022900*    READ THE ONE-CARD QUERY PARAMETER FILE.                      *
023000******************************************************************
023100
023200       1100-READ-QUERY-PARM.
023300           OPEN INPUT QUERY-PARM-FILE.
023400           IF NOT QP-IO-OK
023500               DISPLAY MSG01-IO-ERROR 'QRYPARM'
023600               GO TO EOJ9900-ABEND
023700           END-IF.
023800           READ QUERY-PARM-FILE
023900               AT END
024000                   DISPLAY 'NO QUERY PARAMETER CARD PRESENT'
024100                   GO TO EOJ9900-ABEND
024200           END-READ.
024300           MOVE QRY-SYMBOL-IN TO WS-QUERY-SYMBOL.
024400           MOVE QRY-START-DATE-IN TO WS-QUERY-START-DATE.
024500           MOVE QRY-TIMEFRAME-IN TO WS-QUERY-TIMEFRAME.
024600           IF QRY-END-DATE-IN = SPACES
024700               MOVE WS-QUERY-START-DATE TO WS-QUERY-END-DATE
024800           ELSE
024900               MOVE QRY-END-DATE-IN TO WS-QUERY-END-DATE
025000           END-IF.
025100           CLOSE QUERY-PARM-FILE.
025200       1199-READ-QUERY-PARM-EXIT.
025300           EXIT.
025400       EJECT
025500******************************************************************
025600*    SCAN THE SECURITY MASTER FOR AN ACTIVE ROW ON THIS SYMBOL.   *
025700******************************************************************
025800
025900       1200-FIND-ACTIVE-SECURITY.
026000           SET SECURITY-NOT-FOUND TO TRUE.
026100           OPEN INPUT SECURITY-MASTER-FILE.
026200           IF NOT SM-IO-OK
026300               DISPLAY MSG01-IO-ERROR 'SECMAST'
026400               GO TO EOJ9900-ABEND
026500           END-IF.
026600           MOVE SPACE TO END-OF-FILE-INDICATOR.
026700           READ SECURITY-MASTER-FILE
026800               AT END
026900                   SET END-OF-FILE TO TRUE
027000           END-READ.
027100           GO TO 1202-FIND-ACTIVE-SECURITY-TEST.
027200       1201-FIND-ACTIVE-SECURITY-LOOP.
027300           IF SEC-SYMBOL = WS-QUERY-SYMBOL
027400               AND SEC-CURRENTLY-ACTIVE
027500               SET SECURITY-FOUND TO TRUE
027600               MOVE SEC-ID TO WS-FOUND-SEC-ID
027700               MOVE SEC-TYPE TO WS-FOUND-SEC-TYPE
027800               GO TO 1209-FIND-ACTIVE-SECURITY-DONE
027900           END-IF.
028000           READ SECURITY-MASTER-FILE
028100               AT END
028200                   SET END-OF-FILE TO TRUE
028300           END-READ.
028400       1202-FIND-ACTIVE-SECURITY-TEST.
028500           IF NOT END-OF-FILE
028600               GO TO 1201-FIND-ACTIVE-SECURITY-LOOP
028700           END-IF.
028800       1209-FIND-ACTIVE-SECURITY-DONE.
028900           CLOSE SECURITY-MASTER-FILE.
029000       1299-FIND-ACTIVE-SECURITY-EXIT.
029100           EXIT.
029200       EJECT
029300******************************************************************
029400*    SCAN THE DAILY PRICE FILE FOR ROWS IN [START,END] FOR THE    *
029500*    FOUND SECURITY, PRINTING EACH ROW AS IT IS FOUND.            *
029600******************************************************************
029700
029800       2000-RUN-QUERY.
029900           MOVE ZERO TO WS-ROWS-FOUND-CNT.
030000           OPEN INPUT DAILY-PRICE-FILE.
030100           IF NOT DP-IO-OK
030200               DISPLAY MSG01-IO-ERROR 'DPHIST'
030300               GO TO EOJ9900-ABEND
030400           END-IF.
030500           MOVE SPACE TO END-OF-FILE-INDICATOR.
030600           READ DAILY-PRICE-FILE
030700               AT END
030800                   SET END-OF-FILE TO TRUE
030900           END-READ.
031000           GO TO 2002-RUN-QUERY-TEST.
031100       2001-RUN-QUERY-LOOP.
031200           IF DPH-SEC-ID = WS-FOUND-SEC-ID
031300               AND DPH-PRICE-DATE NOT < WS-QUERY-START-DATE
031400               AND DPH-PRICE-DATE NOT > WS-QUERY-END-DATE
031500               ADD BINARY1 TO WS-ROWS-FOUND-CNT
031600               IF WS-ROWS-FOUND-CNT = 1
031700                   PERFORM 8000-PRINT-QUERY-HEADING
031800                       THRU 8099-PRINT-QUERY-HEADING-EXIT
031900               END-IF
032000               PERFORM 2100-PRINT-QUERY-ROW
032100                   THRU 2199-PRINT-QUERY-ROW-EXIT
032200           END-IF.
032300           READ DAILY-PRICE-FILE
032400               AT END
032500                   SET END-OF-FILE TO TRUE
032600           END-READ.
032700       2002-RUN-QUERY-TEST.
032800           IF NOT END-OF-FILE
032900               GO TO 2001-RUN-QUERY-LOOP
033000           END-IF.
033100           CLOSE DAILY-PRICE-FILE.
033200       2099-RUN-QUERY-EXIT.
033300           EXIT.
033400       EJECT
033500       2100-PRINT-QUERY-ROW.
033600           MOVE SPACES TO SD-QUERY-LINE.
033700           MOVE DPH-PRICE-DATE (1:4) TO QRY-DATE-DISP (1:4).
033800           MOVE '-' TO QRY-DATE-DISP (5:1).
033900           MOVE DPH-PRICE-DATE (5:2) TO QRY-DATE-DISP (6:2).
034000           MOVE '-' TO QRY-DATE-DISP (8:1).
034100           MOVE DPH-PRICE-DATE (7:2) TO QRY-DATE-DISP (9:2).
034200           MOVE DPH-OPEN TO QRY-OPEN-DISP.
034300           MOVE DPH-HIGH TO QRY-HIGH-DISP.
034400           MOVE DPH-LOW TO QRY-LOW-DISP.
034500           MOVE DPH-CLOSE TO QRY-CLOSE-DISP.
034600           MOVE DPH-VOLUME TO QRY-VOLUME-DISP.
034700           WRITE REPORT-REC FROM SD-QUERY-LINE.
034800           IF NOT RP-IO-OK
034900               DISPLAY MSG01-IO-ERROR 'RPTOUT'
035000               GO TO EOJ9900-ABEND
035100           END-IF.
035200       2199-PRINT-QUERY-ROW-EXIT.
035300           EXIT.
035400       EJECT
035500******************************************************************
035600*    NO STORED ROWS -- TRIGGER THE APPROPRIATE ON-DEMAND LOAD     *
035700*    UNIT FOR THE SECURITY'S TYPE, OR REPORT UNSUPPORTED.         *
035800******************************************************************
035900
036000       3000-ON-DEMAND-FETCH.
036100           MOVE 'N' TO WS-FETCH-ATTEMPTED-IND.
036200           MOVE WS-FOUND-SEC-ID TO WS-FT-SEC-ID.
036300           MOVE WS-FOUND-SEC-TYPE TO WS-FT-SEC-TYPE.
036400           DISPLAY 'ON-DEMAND FETCH FOR ' WS-FETCH-TRACE-DISP.
036500           IF WS-TYPE-IS-MF
036600               INITIALIZE SD-UNIT-COUNTERS
036700               CALL 'SDNAVLD' USING SD-UNIT-COUNTERS
036800               MOVE 'Y' TO WS-FETCH-ATTEMPTED-IND
036900           ELSE
037000               IF WS-TYPE-IS-EQUITY OR WS-TYPE-IS-FUTURE
037100                   OR WS-TYPE-IS-INDEX OR WS-TYPE-IS-ETF
037200                   INITIALIZE SD-UNIT-COUNTERS
037300                   MOVE WS-FOUND-SEC-ID TO LK-PH-SEC-ID
037400                   MOVE WS-QUERY-SYMBOL TO LK-PH-SYMBOL
037500                   MOVE 'D ' TO LK-PH-TIMEFRAME
037600                   CALL 'SDPHLOAD' USING LK-PH-PARMS
037700                       SD-UNIT-COUNTERS
037800                   MOVE 'Y' TO WS-FETCH-ATTEMPTED-IND
037900               ELSE
038000                   PERFORM 8400-PRINT-UNSUPPORTED
038100                       THRU 8499-PRINT-UNSUPPORTED-EXIT
038200               END-IF
038300           END-IF.
038400       3099-ON-DEMAND-FETCH-EXIT.
038500           EXIT.
038600       EJECT
038700******************************************************************
038800*                    REPORT LINE PARAGRAPHS                       *
038900******************************************************************
039000
039100       8000-PRINT-QUERY-HEADING.
039200           WRITE REPORT-REC FROM SD-QUERY-HEADING-LINE.
039300           IF NOT RP-IO-OK
039400               DISPLAY MSG01-IO-ERROR 'RPTOUT'
039500               GO TO EOJ9900-ABEND
039600           END-IF.
039700       8099-PRINT-QUERY-HEADING-EXIT.
039800           EXIT.
039900       EJECT
040000       8100-PRINT-BAD-TIMEFRAME.
040100           MOVE SPACES TO REPORT-REC.
040200           STRING 'UNSUPPORTED TIMEFRAME -- ONLY D IS SUPPORTED'
040300               DELIMITED BY SIZE INTO REPORT-REC.
040400           WRITE REPORT-REC.
040500       8199-PRINT-BAD-TIMEFRAME-EXIT.
040600           EXIT.
040700       EJECT
040800       8200-PRINT-NOT-FOUND.
040900           MOVE SPACES TO REPORT-REC.
041000           STRING 'ACTIVE SECURITY NOT FOUND -- ' DELIMITED BY SIZE
041100               WS-QUERY-SYMBOL DELIMITED BY SPACE
041200               INTO REPORT-REC.
041300           WRITE REPORT-REC.
041400           IF NOT RP-IO-OK
041500               DISPLAY MSG01-IO-ERROR 'RPTOUT'
041600               GO TO EOJ9900-ABEND
041700           END-IF.
041800       8299-PRINT-NOT-FOUND-EXIT.
041900           EXIT.
042000       EJECT
042100       8300-PRINT-NO-DATA.
042200           MOVE SPACES TO SD-NO-DATA-LINE.
042300           MOVE WS-QUERY-SYMBOL TO ND-SYMBOL.
042400           DISPLAY 'NO DATA FOR RANGE: ' WS-QUERY-RANGE-DISP.
042500           WRITE REPORT-REC FROM SD-NO-DATA-LINE.
042600           IF NOT RP-IO-OK
042700               DISPLAY MSG01-IO-ERROR 'RPTOUT'
042800               GO TO EOJ9900-ABEND
042900           END-IF.
043000       8399-PRINT-NO-DATA-EXIT.
043100           EXIT.
043200       EJECT
043300       8400-PRINT-UNSUPPORTED.
043400           MOVE SPACES TO REPORT-REC.
043500           STRING 'SECURITY TYPE ' DELIMITED BY SIZE
043600               WS-FOUND-SEC-TYPE DELIMITED BY SPACE
043700               ' IS NOT ELIGIBLE FOR ON-DEMAND FETCH'
043800               DELIMITED BY SIZE
043900               INTO REPORT-REC.
044000           WRITE REPORT-REC.
044100           IF NOT RP-IO-OK
044200               DISPLAY MSG01-IO-ERROR 'RPTOUT'
044300               GO TO EOJ9900-ABEND
044400           END-IF.
044500       8499-PRINT-UNSUPPORTED-EXIT.
044600           EXIT.
044700       EJECT
044800******************************************************************
044900*                        CLOSE REPORT                             *
045000******************************************************************
045100
045200       EOJ9000-CLOSE-REPORT.
045300           CLOSE REPORT-FILE.
045400           GO TO EOJ9999-EXIT.
045500       EOJ9900-ABEND.
045600           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
045700       EOJ9999-EXIT.
045800           EXIT.
