000100******************************************************************
000200*                                                                *
000300*    SDSECMST -- SECURITIES MASTER RECORD                       *
000400*    ONE ENTRY PER VERSION OF A TRADED SECURITY / SCHEME.        *
000500*    KEYED BY SEC-SYMBOL WHEN SEC-VALID-TO IS ZERO (ACTIVE).     *
000600*    HISTORY VERSIONS OF A SYMBOL ARE CHAINED ONLY BY SYMBOL --  *
000700*    THE ID OF A CLOSED VERSION NEVER CHANGES, SO DAILY AND      *
000800*    ONE-MINUTE HISTORY ROWS STAY ATTACHED TO THE OLD SEC-ID.    *
000900*                                                                *
001000*    MAINTENANCE LOG                                             *
001100*    ---------------                                             *
001200*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
001300*    1989-11-20  PKN  TICKET SD-0114  ADDED SEC-SEGMENT FOR F&O   *
001400*    1993-02-08  RSN  TICKET SD-0288  WIDENED SEC-NAME TO X(60)   *
001500*    1996-07-01  TMJ  TICKET SD-0402  ADDED SEC-ISIN               *
001600*    1999-01-12  PKN  TICKET SD-0501  Y2K -- VALID-FROM/TO MOVED   *
001700*                     FROM 9(6) YYMMDD TO 9(14) YYYYMMDDHHMMSS     *
001800*    2003-09-30  DVR  TICKET SD-0655  ADDED MF/FUTURE/OPTION TYPES *
001900******************************************************************
002000    05  SD-SECURITY-MASTER-RECORD.
002100        10  SEC-ID                      PIC 9(09).
002200        10  SEC-SYMBOL                  PIC X(30).
002300        10  SEC-NAME                    PIC X(60).
002400        10  SEC-TYPE                    PIC X(16).
002500            88  SEC-TYPE-EQUITY             VALUE 'EQUITY'.
002600            88  SEC-TYPE-INDEX              VALUE 'INDEX'.
002700            88  SEC-TYPE-ETF                VALUE 'ETF'.
002800            88  SEC-TYPE-INVIT              VALUE 'INVIT'.
002900            88  SEC-TYPE-REIT               VALUE 'REIT'.
003000            88  SEC-TYPE-SGB                VALUE 'SGB'.
003100            88  SEC-TYPE-GSEC               VALUE 'GSEC'.
003200            88  SEC-TYPE-BOND               VALUE 'BOND'.
003300            88  SEC-TYPE-PREF-SHARE         VALUE 'PREFERENCE_SHARE'.
003400            88  SEC-TYPE-RIGHTS             VALUE 'RIGHTS'.
003500            88  SEC-TYPE-WARRANT            VALUE 'WARRANT'.
003600            88  SEC-TYPE-MF                 VALUE 'MF'.
003700            88  SEC-TYPE-FUTURE             VALUE 'FUTURE'.
003800            88  SEC-TYPE-OPTION             VALUE 'OPTION'.
003900            88  SEC-TYPE-UNKNOWN            VALUE 'UNKNOWN'.
004000        10  SEC-EXCHANGE                PIC X(08).
004100        10  SEC-SEGMENT                 PIC X(04).
004200            88  SEC-SEGMENT-CASH            VALUE 'CM'.
004300            88  SEC-SEGMENT-DERIV           VALUE 'FO'.
004400        10  SEC-ISIN                    PIC X(12).
004500        10  SEC-VALID-FROM              PIC 9(14).
004600        10  SEC-VALID-TO                PIC 9(14).
004700            88  SEC-CURRENTLY-ACTIVE        VALUE ZERO.
004800        10  FILLER                      PIC X(01).
