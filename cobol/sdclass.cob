000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDCLASS.
000300       AUTHOR. R S NAIDU.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 04/06/1987.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                  *
001100*  SDCLASS IS THE RULE-TABLE SUBROUTINE THAT DECIDES A SECURITY'S *
001200*  TYPE FROM ITS TRADING SYMBOL AND ISIN.  IT IS CALLED BY        *
001300*  SDCMLOAD AND SDFOLOAD FOR EVERY INCOMING MASTER RECORD BEFORE  *
001400*  A NEW SECURITY IS WRITTEN.  THE RULES ARE APPLIED IN A FIXED   *
001500*  ORDER -- FIRST MATCH WINS -- AND MUST NOT BE RE-ORDERED        *
001600*  WITHOUT SIGN-OFF FROM THE MARKET DATA DESK, SINCE THE ORDER    *
001700*  ITSELF RESOLVES OVERLAPPING SUFFIXES (SEE RR VS. PR BELOW).    *
001800*                                                                *
001900*J    JCL..                                                       *
002000*                                                                *
002100*     NONE.  SDCLASS IS A CALLED SUBROUTINE, NOT A JOB STEP.      *
002200*                                                                *
002300*P    ENTRY PARAMETERS..                                          *
002400*                                                                *
002500*     LK-IN-SYMBOL     TRADING SYMBOL, FORMAT NAME-SUFFIX         *
002600*     LK-IN-ISIN       ISIN OF THE INSTRUMENT, MAY BE SPACES      *
002700*     LK-OUT-SEC-TYPE  RETURNED SECURITY TYPE (SEE SDSECMST)      *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                           *
003000*     NONE -- AN UNRECOGNIZED SUFFIX RETURNS TYPE UNKNOWN.        *
003100*                                                                *
003200*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
003300*     NONE.                                                       *
003400*                                                                *
003500*U    USER CONSTANTS AND TABLES REFERENCED..                      *
003600*     SUFFIX EXACT-MATCH AND PREFIX RULES CODED IN 2200 BELOW.    *
003700*                                                                *
003800*    MAINTENANCE LOG
003900*    ---------------
004000*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL 9-RULE TABLE
004100*    1988-09-02  RSN  TICKET SD-0072  ADDED SGB/GSEC SUFFIXES
004200*    1990-01-15  PKN  TICKET SD-0158  ADDED BOND PREFIX GROUP
004300*                     N/Y/Z/M/D PER NSE CIRCULAR 90-04
004400*    1991-03-04  PKN  TICKET SD-0201  ADDED W-PREFIX WARRANT RULE
004500*    1994-05-19  TMJ  TICKET SD-0340  ADDED RR EXACT-MATCH RULE
004600*                     AFTER PREFIX GROUP -- RR MUST NOT FALL
004700*                     THROUGH TO THE R-PREFIX GROUP (NONE EXISTS)
004800*    1996-07-01  TMJ  TICKET SD-0402  ADDED MF-BY-ISIN RULE (INF)
004900*                     AHEAD OF THE SUFFIX TABLE PER AMFI NOTICE
005000*    1999-01-12  PKN  TICKET SD-0501  Y2K REVIEW -- NO DATE FIELDS
005100*                     IN THIS MODULE, NO CHANGE REQUIRED
005200*    2003-09-30  DVR  TICKET SD-0655  ADDED MF SUFFIX RULE 14
005300******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800       DATA DIVISION.
005900       WORKING-STORAGE SECTION.
006000       01  FILLER PIC X(32)
006100           VALUE 'SDCLASS  WORKING STORAGE BEGINS'.
006200******************************************************************
006300*                     READ ONLY CONSTANTS
006400******************************************************************
006500       01  READ-ONLY-WORK-AREA.
006600           05  HWORD                   COMP PIC S9(04) VALUE +8.
006700           05  BINARY1                 COMP PIC S9(04) VALUE +1.
006800           05  WS-HYPHEN               PIC X(01) VALUE '-'.
006900           05  ISIN-MF-PREFIX          PIC X(03) VALUE 'INF'.
007000       EJECT
007100******************************************************************
007200*               V A R I A B L E   D A T A   A R E A S
007300******************************************************************
007400       01  VARIABLE-WORK-AREA.
007500           05  WS-SYMBOL-WORK          PIC X(30).
007600           05  WS-SYMBOL-LEN           PIC S9(04) COMP VALUE +30.
007700           05  WS-TRIMMED-LEN          PIC S9(04) COMP VALUE 0.
007800           05  WS-SUB                  PIC S9(04) COMP VALUE 0.
007900           05  WS-LAST-HYPHEN-POS      PIC S9(04) COMP VALUE 0.
008000           05  WS-SUFFIX               PIC X(10) VALUE SPACES.
008100           05  WS-SUFFIX-LEN           PIC S9(04) COMP VALUE 0.
008200           05  WS-ISIN-WORK            PIC X(12).
008300* REDEFINES 1 -- CHARACTER TABLE FOR THE BACKWARD HYPHEN SCAN
008400           05  WS-SYMBOL-TABLE REDEFINES WS-SYMBOL-WORK.
008500               10  WS-SYM-CHAR         PIC X(01) OCCURS 30 TIMES.
008600* REDEFINES 2 -- FIRST BYTE OF THE SUFFIX FOR THE PREFIX RULES
008700           05  WS-SUFFIX-BREAKDOWN REDEFINES WS-SUFFIX.
008800               10  WS-SUFFIX-CHAR1     PIC X(01).
008900               10  FILLER              PIC X(09).
009000* REDEFINES 3 -- FIRST THREE BYTES OF THE ISIN FOR THE MF-BY-ISIN
009100*                RULE
009200           05  WS-ISIN-BREAKDOWN REDEFINES WS-ISIN-WORK.
009300               10  WS-ISIN-PREFIX3     PIC X(03).
009400               10  FILLER              PIC X(09).
009500           05  WS-CLASS-RESULT         PIC X(16).
009600       EJECT
009700       LINKAGE SECTION.
009800       COPY SDCLLINK.
009900       EJECT
010000       PROCEDURE DIVISION USING LK-CLASS-PARMS.
010100******************************************************************
010200*                        MAINLINE LOGIC
010300******************************************************************
010400
010500       0000-CONTROL-PROCESS.
010600           PERFORM 1000-INITIALIZATION
010700               THRU 1099-INITIALIZATION-EXIT.
010800           PERFORM 2000-CLASSIFY-SECURITY
010900               THRU 2099-CLASSIFY-SECURITY-EXIT.
011000           MOVE WS-CLASS-RESULT TO LK-OUT-SEC-TYPE.
011100           GOBACK.
011200       EJECT
011300******************************************************************
011400*                         INITIALIZATION
011500******************************************************************
011600
011700       1000-INITIALIZATION.
011800           MOVE LK-IN-SYMBOL TO WS-SYMBOL-WORK.
011900           MOVE LK-IN-ISIN   TO WS-ISIN-WORK.
012000           MOVE SPACES       TO WS-SUFFIX WS-CLASS-RESULT.
012100           MOVE ZERO         TO WS-LAST-HYPHEN-POS WS-SUFFIX-LEN
012200                                WS-TRIMMED-LEN.
012300       1099-INITIALIZATION-EXIT.
012400           EXIT.
012500       EJECT
012600******************************************************************
012700*                     CLASSIFY SECURITY
012800******************************************************************
012900
013000       2000-CLASSIFY-SECURITY.
013100* RULE 1 -- MF BY ISIN PREFIX TAKES PRIORITY OVER THE SUFFIX RULES
013200           IF WS-ISIN-WORK NOT = SPACES
013300               AND WS-ISIN-PREFIX3 = ISIN-MF-PREFIX
013400               MOVE 'MF' TO WS-CLASS-RESULT
013500               GO TO 2099-CLASSIFY-SECURITY-EXIT
013600           END-IF.
013700           PERFORM 2050-FIND-TRIMMED-LENGTH
013800               THRU 2059-FIND-TRIMMED-LENGTH-EXIT.
013900           PERFORM 2100-EXTRACT-SUFFIX
014000               THRU 2199-EXTRACT-SUFFIX-EXIT.
014100           PERFORM 2200-APPLY-SUFFIX-RULES
014200               THRU 2299-APPLY-SUFFIX-RULES-EXIT.
014300       2099-CLASSIFY-SECURITY-EXIT.
014400           EXIT.
014500       EJECT
014600******************************************************************
014700*     FIND THE LENGTH OF SYMBOL DATA, TRIMMED OF TRAILING SPACES
014800******************************************************************
014900
015000       2050-FIND-TRIMMED-LENGTH.
015100           MOVE ZERO TO WS-TRIMMED-LEN.
015200           MOVE WS-SYMBOL-LEN TO WS-SUB.
015300           GO TO 2052-FIND-TRIMMED-LENGTH-TEST.
015400       2051-FIND-TRIMMED-LENGTH-LOOP.
015500           IF WS-SYM-CHAR (WS-SUB) NOT = SPACE
015600               MOVE WS-SUB TO WS-TRIMMED-LEN
015700               GO TO 2059-FIND-TRIMMED-LENGTH-EXIT
015800           END-IF.
015900           SUBTRACT BINARY1 FROM WS-SUB.
016000       2052-FIND-TRIMMED-LENGTH-TEST.
016100           IF WS-SUB NOT < 1
016200               GO TO 2051-FIND-TRIMMED-LENGTH-LOOP
016300           END-IF.
016400       2059-FIND-TRIMMED-LENGTH-EXIT.
016500           EXIT.
016600       EJECT
016700******************************************************************
016800*        EXTRACT THE SUFFIX -- PORTION AFTER THE LAST HYPHEN
016900******************************************************************
017000
017100       2100-EXTRACT-SUFFIX.
017200           IF WS-TRIMMED-LEN = ZERO
017300               GO TO 2199-EXTRACT-SUFFIX-EXIT
017400           END-IF.
017500           MOVE WS-TRIMMED-LEN TO WS-SUB.
017600           GO TO 2102-EXTRACT-SUFFIX-TEST.
017700       2101-EXTRACT-SUFFIX-LOOP.
017800           IF WS-SYM-CHAR (WS-SUB) = WS-HYPHEN
017900               MOVE WS-SUB TO WS-LAST-HYPHEN-POS
018000               GO TO 2150-MOVE-SUFFIX-CHARS
018100           END-IF.
018200           SUBTRACT BINARY1 FROM WS-SUB.
018300       2102-EXTRACT-SUFFIX-TEST.
018400           IF WS-SUB NOT < 1
018500               GO TO 2101-EXTRACT-SUFFIX-LOOP
018600           END-IF.
018700           GO TO 2199-EXTRACT-SUFFIX-EXIT.
018800       2150-MOVE-SUFFIX-CHARS.
018900           MOVE ZERO TO WS-SUFFIX-LEN.
019000           MOVE SPACES TO WS-SUFFIX.
019100           MOVE WS-LAST-HYPHEN-POS TO WS-SUB.
019200       2151-MOVE-SUFFIX-CHARS-LOOP.
019300           IF WS-SUB NOT < WS-TRIMMED-LEN
019400               GO TO 2199-EXTRACT-SUFFIX-EXIT
019500           END-IF.
019600           ADD BINARY1 TO WS-SUFFIX-LEN.
019700           MOVE WS-SYM-CHAR (WS-SUB + 1)
019800               TO WS-SUFFIX (WS-SUFFIX-LEN:1).
019900           ADD BINARY1 TO WS-SUB.
020000           GO TO 2151-MOVE-SUFFIX-CHARS-LOOP.
020100       2199-EXTRACT-SUFFIX-EXIT.
020200           EXIT.
020300       EJECT
020400******************************************************************
020500*         APPLY THE SUFFIX/PREFIX RULE TABLE, IN ORDER
020600******************************************************************
020700
020800       2200-APPLY-SUFFIX-RULES.
020900           IF WS-SUFFIX = 'INDEX'
021000               MOVE 'INDEX' TO WS-CLASS-RESULT
021100               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
021200           END-IF.
021300           IF WS-SUFFIX = 'EQ' OR WS-SUFFIX = 'SM' OR
021400               WS-SUFFIX = 'ST' OR WS-SUFFIX = 'BZ' OR
021500               WS-SUFFIX = 'E1'
021600               MOVE 'EQUITY' TO WS-CLASS-RESULT
021700               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
021800           END-IF.
021900           IF WS-SUFFIX = 'BE'
022000               MOVE 'ETF' TO WS-CLASS-RESULT
022100               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
022200           END-IF.
022300           IF WS-SUFFIX = 'IV'
022400               MOVE 'INVIT' TO WS-CLASS-RESULT
022500               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
022600           END-IF.
022700           IF WS-SUFFIX = 'RE'
022800               MOVE 'REIT' TO WS-CLASS-RESULT
022900               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
023000           END-IF.
023100           IF WS-SUFFIX = 'SG' OR WS-SUFFIX = 'GB'
023200               MOVE 'SGB' TO WS-CLASS-RESULT
023300               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
023400           END-IF.
023500           IF WS-SUFFIX = 'GS'
023600               MOVE 'GSEC' TO WS-CLASS-RESULT
023700               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
023800           END-IF.
023900* PREFIX GROUP -- N/Y/Z/M/D FIRST BYTE MEANS BOND.  TESTED AFTER
024000* THE EXACT-MATCH RULES ABOVE SO SG/GS ARE NOT MIS-CAUGHT HERE.
024100           IF WS-SUFFIX-CHAR1 = 'N' OR WS-SUFFIX-CHAR1 = 'Y' OR
024200               WS-SUFFIX-CHAR1 = 'Z' OR WS-SUFFIX-CHAR1 = 'M' OR
024300               WS-SUFFIX-CHAR1 = 'D'
024400               MOVE 'BOND' TO WS-CLASS-RESULT
024500               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
024600           END-IF.
024700           IF WS-SUFFIX-CHAR1 = 'P'
024800               MOVE 'PREFERENCE_SHARE' TO WS-CLASS-RESULT
024900               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
025000           END-IF.
025100* RR IS TESTED HERE, AFTER THE PREFIX GROUP -- THERE IS NO
025200* R-PREFIX RULE, SO THIS IS SAFE, BUT MUST STAY BELOW THE P-
025300* PREFIX RULE OR SUFFIX 'PR' WOULD WRONGLY FALL THROUGH TO HERE.
025400           IF WS-SUFFIX = 'RR'
025500               MOVE 'RIGHTS' TO WS-CLASS-RESULT
025600               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
025700           END-IF.
025800           IF WS-SUFFIX-CHAR1 = 'W'
025900               MOVE 'WARRANT' TO WS-CLASS-RESULT
026000               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
026100           END-IF.
026200           IF WS-SUFFIX = 'MF'
026300               MOVE 'MF' TO WS-CLASS-RESULT
026400               GO TO 2299-APPLY-SUFFIX-RULES-EXIT
026500           END-IF.
026600           MOVE 'UNKNOWN' TO WS-CLASS-RESULT.
026700       2299-APPLY-SUFFIX-RULES-EXIT.
026800           EXIT.
