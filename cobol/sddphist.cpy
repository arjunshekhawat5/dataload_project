000100******************************************************************
000200*    SDDPHIST -- DAILY PRICE HISTORY RECORD                      *
000300*    ONE ROW PER SEC-ID PER TRADING DATE.  FOR MUTUAL FUNDS THE   *
000400*    NAV IS CARRIED IN DPH-CLOSE; OPEN/HIGH/LOW/VOLUME ARE ZERO.  *
000500*                                                                *
000600*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000700*    2001-08-14  DVR  TICKET SD-0588  ADDED MF NAV USAGE NOTE     *
000800******************************************************************
000900    05  SD-DAILY-PRICE-RECORD.
001000        10  DPH-SEC-ID                  PIC 9(09).
001100        10  DPH-PRICE-DATE              PIC 9(08).
001200        10  DPH-OPEN                    PIC S9(08)V9(04).
001300        10  DPH-HIGH                    PIC S9(08)V9(04).
001400        10  DPH-LOW                     PIC S9(08)V9(04).
001500        10  DPH-CLOSE                   PIC S9(08)V9(04).
001600        10  DPH-VOLUME                  PIC 9(15).
001700        10  FILLER                      PIC X(02).
