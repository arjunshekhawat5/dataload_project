000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDDLOAD.
000300       AUTHOR. R S NAIDU.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 04/06/1987.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
001500               FILE STATUS IS WS-SM-FILE-STATUS.
001600           SELECT REPORT-FILE ASSIGN TO RPTOUT
001700               FILE STATUS IS WS-RP-FILE-STATUS.
001800       DATA DIVISION.
001900       FILE SECTION.
002000       FD  SECURITY-MASTER-FILE
002100           RECORDING MODE IS F
002200           BLOCK CONTAINS 0 RECORDS.
002300       01  SECURITY-MASTER-REC.
002400           COPY SDSECMST.
002500       FD  REPORT-FILE
002600           RECORDING MODE IS F
002700           BLOCK CONTAINS 0 RECORDS.
002800       01  REPORT-REC                 PIC X(80).
002900******************************************************************
003000*                                                                *
003100*A    ABSTRACT..                                                  *
003200*  SDDLOAD IS THE NIGHTLY ORCHESTRATOR FOR THE SECURITIES DATA    *
003300*  WAREHOUSE.  IT RUNS THE STOCK JOB (CM MASTER LOAD, THEN F&O    *
003400*  MASTER LOAD, THEN A DAILY-THEN-ONE-MINUTE PRICE HISTORY LOAD   *
003500*  FOR EVERY ACTIVE EQUITY/FUTURE/INDEX SECURITY) FOLLOWED BY     *
003600*  THE MF JOB (MF MASTER SYNC, THEN NAV HISTORY LOAD), ROLLS UP   *
003700*  THE COUNTERS EACH STEP HANDS BACK ON THE CALL, AND PRINTS THE  *
003800*  RUN-SUMMARY REPORT.  A FAILURE ON ONE SECURITY/TIMEFRAME IN    *
003900*  THE PRICE HISTORY LOOP IS LOGGED BY THE CALLED STEP ITSELF     *
004000*  (SEE SDPHLOAD) AND DOES NOT STOP THE LOOP.                     *
004100*                                                                *
004200*J    JCL..                                                       *
004300*                                                                  *
004400* //SDDLOAD  EXEC PGM=SDDLOAD                                     *
004500* //SYSOUT   DD SYSOUT=*                                          *
004600* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
004700* //RPTOUT   DD SYSOUT=*                                          *
004800* //*        REMAINING DD STATEMENTS BELONG TO THE CALLED STEPS   *
004900* //*        (SDCMLOAD, SDFOLOAD, SDMFSYNC, SDNAVLD, SDPHLOAD) --  *
005000* //*        SEE EACH PROGRAM'S OWN JCL BANNER.                   *
005100* //*                                                              *
005200*                                                                  *
005300*P    ENTRY PARAMETERS..                                          *
005400*     NONE -- SDDLOAD IS THE TOP-LEVEL STEP.                      *
005500*                                                                  *
005600*E    ERRORS DETECTED BY THIS ELEMENT..                           *
005700*     I/O ERROR ON SECMAST OR RPTOUT ABENDS THE STEP.  ANY OTHER   *
005800*     ERROR IS DETECTED AND LOGGED INSIDE THE CALLED STEP.        *
005900*                                                                  *
006000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
006100*                                                                  *
006200*     SDCMLOAD -- CAPITAL MARKET MASTER LOAD                      *
006300*     SDFOLOAD -- DERIVATIVE MASTER LOAD                          *
006400*     SDPHLOAD -- PRICE HISTORY CHUNK LOAD (PER SECURITY/TF)      *
006500*     SDMFSYNC -- MUTUAL FUND MASTER SYNC                         *
006600*     SDNAVLD --- NAV HISTORY LOAD                                *
006700*                                                                  *
006800*U    USER CONSTANTS AND TABLES REFERENCED..                      *
006900*     WS-SEC-TABLE (BELOW) -- THE ACTIVE EQUITY/FUTURE/INDEX      *
007000*     SECURITIES DRIVING THE PRICE HISTORY LOOP.                  *
007100*                                                                  *
007200*    MAINTENANCE LOG
007300*    ---------------
007400*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL PROGRAM -- CM LOAD
007500*                     ONLY, NO ORCHESTRATION YET
007600*    1989-11-20  PKN  TICKET SD-0114  FO MASTER LOAD ADDED TO
007700*                     THE STOCK JOB
007800*    1993-02-08  RSN  TICKET SD-0288  PRICE HISTORY LOOP ADDED,
007900*                     CALLING THE NEW SDPHLOAD PER SECURITY
008000*    1995-02-14  TMJ  TICKET SD-0367  MF JOB ADDED (SDMFSYNC THEN
008100*                     SDNAVLD)
008200*    1999-01-19  PKN  TICKET SD-0503  Y2K -- RUN-SUMMARY DATE
008300*                     NOW CARRIES A 4-DIGIT YEAR
008400*    2003-09-30  DVR  TICKET SD-0655  PH DETAIL LINES ADDED TO
008500*                     THE RUN-SUMMARY REPORT
008600******************************************************************
008700       EJECT
008800       WORKING-STORAGE SECTION.
008900       01  FILLER PIC X(32)
009000           VALUE 'SDDLOAD  WORKING STORAGE BEGINS'.
009100******************************************************************
009200*                     READ ONLY CONSTANTS
009300******************************************************************
009400       01  READ-ONLY-WORK-AREA.
009500           05  HWORD                   COMP PIC S9(04) VALUE +8.
009600           05  BINARY1                 COMP PIC S9(04) VALUE +1.
009700           05  MSG01-IO-ERROR          PIC X(19)
009800               VALUE 'I/O ERROR ON FILE -'.
009900           05  WS-SEC-TABLE-MAX        COMP PIC S9(09) VALUE 20000.
010000           05  WS-PH-DETAIL-MAX        COMP PIC S9(09) VALUE 40000.
010100       EJECT
010200******************************************************************
010300*                     SWITCHES AND STATUS BYTES
010400******************************************************************
010500       01  SWITCHES-AND-FLAGS.
010600           05  END-OF-FILE-INDICATOR   PIC X(01).
010700               88  END-OF-FILE             VALUE 'Y'.
010800               88  CONTINUE-PROCESSING     VALUE 'N'.
010900           05  WS-SM-FILE-STATUS       PIC X(02).
011000               88  SM-IO-OK                VALUE '00'.
011100           05  WS-RP-FILE-STATUS       PIC X(02).
011200               88  RP-IO-OK                VALUE '00'.
011300           05  WS-UPDATED-MODE-IND     PIC X(01).
011400               88  SHOW-UPDATED-NUMBER     VALUE 'N'.
011500               88  SHOW-UPDATED-DASH       VALUE 'D'.
011600       EJECT
011700******************************************************************
011800*               V A R I A B L E   D A T A   A R E A S
011900******************************************************************
012000       01  VARIABLE-WORK-AREA.
012100           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
012200           05  WS-SUB2                 PIC S9(09) COMP VALUE 0.
012300           05  WS-CURR-DATE-RAW        PIC 9(08) VALUE ZERO.
012400* REDEFINES 1 -- CURRENT DATE BROKEN INTO ITS DISPLAY COMPONENTS
012500           05  WS-CURR-DATE-VIEW REDEFINES WS-CURR-DATE-RAW.
012600               10  WS-CURR-YYYY        PIC 9(04).
012700               10  WS-CURR-MM          PIC 9(02).
012800               10  WS-CURR-DD          PIC 9(02).
012900           05  WS-CURR-DATE-2DIG.
013000               10  WS-CURR-YY          PIC 9(02).
013100               10  WS-CURR-2MM         PIC 9(02).
013200               10  WS-CURR-2DD         PIC 9(02).
013300       EJECT
013400******************************************************************
013500*    ACTIVE EQUITY/FUTURE/INDEX SECURITIES DRIVING THE PRICE      *
013600*    HISTORY LOOP.                                                *
013700******************************************************************
013800       01  WS-SEC-TABLE.
013900           05  WS-SEC-TABLE-ENTRY OCCURS 20000 TIMES.
014000               10  WS-SEC-ID           PIC 9(09).
014100               10  WS-SEC-SYMBOL       PIC X(30).
014200       01  WS-SEC-TABLE-CNT            PIC S9(09) COMP VALUE 0.
014300       01  WS-SEC-TRACE-AREA.
014400           05  WS-TR-SEC-ID            PIC 9(09).
014500           05  WS-TR-SEC-SYMBOL        PIC X(30).
014600* REDEFINES 2 -- SINGLE-FIELD TRACE VIEW USED WHEN A SECURITY'S
014700*                PRICE HISTORY LOAD BEGINS
014800       01  WS-SEC-TRACE-VIEW REDEFINES WS-SEC-TRACE-AREA.
014900           05  WS-SEC-TRACE-DISP       PIC X(39).
015000       EJECT
015100******************************************************************
015200*    PER-SECURITY / PER-TIMEFRAME DETAIL LINES FOR THE REPORT.    *
015300******************************************************************
015400       01  WS-PH-DETAIL-TABLE.
015500           05  WS-PH-DETAIL-ENTRY OCCURS 40000 TIMES.
015600               10  WS-PHD-SYMBOL       PIC X(30).
015700               10  WS-PHD-TIMEFRAME    PIC X(02).
015800               10  WS-PHD-CANDLES      PIC 9(09).
015900       01  WS-PH-DETAIL-CNT            PIC S9(09) COMP VALUE 0.
016000       EJECT
016100       COPY SDPHLINK.
016200       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
016300           WS-CM-COUNTERS.
016400       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
016500           WS-FO-COUNTERS.
016600       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
016700           WS-MF-COUNTERS.
016800       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
016900           WS-NAV-COUNTERS.
017000       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
017100           WS-PH-COUNTERS.
017200       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
017300           WS-PH-CALL-COUNTERS.
017400       COPY SDWRKCTR REPLACING SD-UNIT-COUNTERS BY
017500           WS-CURRENT-COUNTERS.
017600* REDEFINES 3 -- SINGLE-FIELD DUMP VIEW OF THE COUNTER BLOCK
017700*                CURRENTLY BEING ROLLED INTO THE REPORT, USED
017800*                FOR AN AUDIT-TRAIL DISPLAY LINE
017900       05  WS-CURRENT-COUNTERS-VIEW REDEFINES WS-CURRENT-COUNTERS.
018000           10  WS-CURRENT-COUNTERS-DISP PIC X(16).
018100       01  WS-CURRENT-UNIT-NAME        PIC X(26) VALUE SPACES.
018200       01  WS-UPDATED-EDIT             PIC ZZZZZ9.
018300       EJECT
018400       01  FILLER PIC X(32)
018500           VALUE 'SDDLOAD  WORKING STORAGE ENDS  '.
018600       EJECT
018700       COPY SDRPTLIN.
018800       PROCEDURE DIVISION.
018900******************************************************************
019000*                        MAINLINE LOGIC
019100******************************************************************
019200
019300       0000-CONTROL-PROCESS.
019400           PERFORM 1000-INITIALIZATION
019500               THRU 1099-INITIALIZATION-EXIT.
019600           PERFORM 2000-RUN-CM-LOAD
019700               THRU 2099-RUN-CM-LOAD-EXIT.
019800           PERFORM 2100-RUN-FO-LOAD
019900               THRU 2199-RUN-FO-LOAD-EXIT.
020000           PERFORM 2200-LOAD-ACTIVE-SECURITY-TABLE
020100               THRU 2299-LOAD-ACTIVE-SECURITY-TABLE-EXIT.
020200           PERFORM 2300-RUN-PRICE-HISTORY-LOOP
020300               THRU 2399-RUN-PRICE-HISTORY-LOOP-EXIT.
020400           PERFORM 2400-RUN-MF-SYNC
020500               THRU 2499-RUN-MF-SYNC-EXIT.
020600           PERFORM 2500-RUN-NAV-LOAD
020700               THRU 2599-RUN-NAV-LOAD-EXIT.
020800           PERFORM 3000-PRINT-RUN-SUMMARY
020900               THRU 3099-PRINT-RUN-SUMMARY-EXIT.
021000           GOBACK.
021100       EJECT
021200******************************************************************
021300*                         INITIALIZATION                          *
021400******************************************************************
021500
021600       1000-INITIALIZATION.
021700           MOVE SPACE TO END-OF-FILE-INDICATOR.
021800           ACCEPT WS-CURR-DATE-2DIG FROM DATE.
021900           MOVE 20 TO WS-CURR-YYYY (1:2).
022000           MOVE WS-CURR-YY TO WS-CURR-YYYY (3:2).
022100           MOVE WS-CURR-2MM TO WS-CURR-MM.
022200           MOVE WS-CURR-2DD TO WS-CURR-DD.
022300       1099-INITIALIZATION-EXIT.
022400           EXIT.
022500       EJECT
022600******************************************************************
022700*                    STOCK JOB -- CM MASTER LOAD                  *
022800******************************************************************
022900
023000       2000-RUN-CM-LOAD.
023100           INITIALIZE WS-CM-COUNTERS.
023200           DISPLAY 'SDDLOAD -- STARTING CM MASTER LOAD'.
023300           CALL 'SDCMLOAD' USING WS-CM-COUNTERS.
023400       2099-RUN-CM-LOAD-EXIT.
023500           EXIT.
023600       EJECT
023700******************************************************************
023800*                    STOCK JOB -- FO MASTER LOAD                  *
023900******************************************************************
024000
024100       2100-RUN-FO-LOAD.
024200           INITIALIZE WS-FO-COUNTERS.
024300           DISPLAY 'SDDLOAD -- STARTING FO MASTER LOAD'.
024400           CALL 'SDFOLOAD' USING WS-FO-COUNTERS.
024500       2199-RUN-FO-LOAD-EXIT.
024600           EXIT.
024700       EJECT
024800******************************************************************
024900*    BUILD THE LIST OF ACTIVE EQUITY/FUTURE/INDEX SECURITIES      *
025000*    THAT THE PRICE HISTORY LOOP WILL DRIVE.                      *
025100******************************************************************
025200
025300       2200-LOAD-ACTIVE-SECURITY-TABLE.
025400           MOVE ZERO TO WS-SEC-TABLE-CNT.
025500           OPEN INPUT SECURITY-MASTER-FILE.
025600           IF NOT SM-IO-OK
025700               DISPLAY MSG01-IO-ERROR 'SECMAST'
025800               GO TO EOJ9900-ABEND
025900           END-IF.
026000           MOVE SPACE TO END-OF-FILE-INDICATOR.
026100           READ SECURITY-MASTER-FILE
026200               AT END
026300                   SET END-OF-FILE TO TRUE
026400           END-READ.
026500           GO TO 2202-LOAD-ACTIVE-SECURITY-TABLE-TEST.
026600       2201-LOAD-ACTIVE-SECURITY-TABLE-LOOP.
026700           IF SEC-CURRENTLY-ACTIVE
026800               AND (SEC-TYPE-EQUITY OR SEC-TYPE-FUTURE
026900                   OR SEC-TYPE-INDEX)
027000               ADD BINARY1 TO WS-SEC-TABLE-CNT
027100               IF WS-SEC-TABLE-CNT > WS-SEC-TABLE-MAX
027200                   DISPLAY 'ACTIVE SECURITY TABLE EXCEEDED'
027300                   GO TO EOJ9900-ABEND
027400               END-IF
027500               MOVE SEC-ID TO WS-SEC-ID (WS-SEC-TABLE-CNT)
027600               MOVE SEC-SYMBOL TO WS-SEC-SYMBOL (WS-SEC-TABLE-CNT)
027700           END-IF.
027800           READ SECURITY-MASTER-FILE
027900               AT END
028000                   SET END-OF-FILE TO TRUE
028100           END-READ.
028200       2202-LOAD-ACTIVE-SECURITY-TABLE-TEST.
028300           IF NOT END-OF-FILE
028400               GO TO 2201-LOAD-ACTIVE-SECURITY-TABLE-LOOP
028500           END-IF.
028600           CLOSE SECURITY-MASTER-FILE.
028700       2299-LOAD-ACTIVE-SECURITY-TABLE-EXIT.
028800           EXIT.
028900       EJECT
029000******************************************************************
029100*    STOCK JOB -- PRICE HISTORY LOAD, TIMEFRAME D THEN 1, FOR     *
029200*    EVERY SECURITY IN THE TABLE JUST BUILT.                      *
029300******************************************************************
029400
029500       2300-RUN-PRICE-HISTORY-LOOP.
029600           INITIALIZE WS-PH-COUNTERS.
029700           MOVE ZERO TO WS-PH-DETAIL-CNT.
029800           MOVE 1 TO WS-SUB.
029900           GO TO 2302-RUN-PRICE-HISTORY-LOOP-TEST.
030000       2301-RUN-PRICE-HISTORY-LOOP-BODY.
030100           PERFORM 2310-RUN-ONE-SECURITY
030200               THRU 2319-RUN-ONE-SECURITY-EXIT.
030300           ADD BINARY1 TO WS-SUB.
030400       2302-RUN-PRICE-HISTORY-LOOP-TEST.
030500           IF WS-SUB NOT > WS-SEC-TABLE-CNT
030600               GO TO 2301-RUN-PRICE-HISTORY-LOOP-BODY
030700           END-IF.
030800       2399-RUN-PRICE-HISTORY-LOOP-EXIT.
030900           EXIT.
031000       EJECT
031100       2310-RUN-ONE-SECURITY.
031200           MOVE WS-SEC-ID (WS-SUB) TO WS-TR-SEC-ID.
031300           MOVE WS-SEC-SYMBOL (WS-SUB) TO WS-TR-SEC-SYMBOL.
031400           DISPLAY 'SDDLOAD -- PRICE HISTORY FOR ' WS-SEC-TRACE-DISP.
031500           MOVE WS-SEC-ID (WS-SUB) TO LK-PH-SEC-ID.
031600           MOVE WS-SEC-SYMBOL (WS-SUB) TO LK-PH-SYMBOL.
031700           MOVE 'D ' TO LK-PH-TIMEFRAME.
031800           PERFORM 2320-CALL-SDPHLOAD
031900               THRU 2329-CALL-SDPHLOAD-EXIT.
032000           MOVE '1 ' TO LK-PH-TIMEFRAME.
032100           PERFORM 2320-CALL-SDPHLOAD
032200               THRU 2329-CALL-SDPHLOAD-EXIT.
032300       2319-RUN-ONE-SECURITY-EXIT.
032400           EXIT.
032500       EJECT
032600       2320-CALL-SDPHLOAD.
032700           INITIALIZE WS-PH-CALL-COUNTERS.
032800           CALL 'SDPHLOAD' USING LK-PH-PARMS WS-PH-CALL-COUNTERS.
032900           ADD CTR-READ-CNT IN WS-PH-CALL-COUNTERS
033000               TO CTR-READ-CNT IN WS-PH-COUNTERS.
033100           ADD CTR-SKIPPED-CNT IN WS-PH-CALL-COUNTERS
033200               TO CTR-SKIPPED-CNT IN WS-PH-COUNTERS.
033300           ADD CTR-ADDED-CNT IN WS-PH-CALL-COUNTERS
033400               TO CTR-ADDED-CNT IN WS-PH-COUNTERS.
033500           ADD BINARY1 TO WS-PH-DETAIL-CNT.
033600           IF WS-PH-DETAIL-CNT > WS-PH-DETAIL-MAX
033700               DISPLAY 'PH DETAIL TABLE EXCEEDED -- LINE SUPPRESSED'
033800               SUBTRACT BINARY1 FROM WS-PH-DETAIL-CNT
033900           ELSE
034000               MOVE LK-PH-SYMBOL TO WS-PHD-SYMBOL (WS-PH-DETAIL-CNT)
034100               MOVE LK-PH-TIMEFRAME
034200                   TO WS-PHD-TIMEFRAME (WS-PH-DETAIL-CNT)
034300               MOVE LK-PH-CANDLES-STORED
034400                   TO WS-PHD-CANDLES (WS-PH-DETAIL-CNT)
034500           END-IF.
034600       2329-CALL-SDPHLOAD-EXIT.
034700           EXIT.
034800       EJECT
034900******************************************************************
035000*                    MF JOB -- MF MASTER SYNC                     *
035100******************************************************************
035200
035300       2400-RUN-MF-SYNC.
035400           INITIALIZE WS-MF-COUNTERS.
035500           DISPLAY 'SDDLOAD -- STARTING MF MASTER SYNC'.
035600           CALL 'SDMFSYNC' USING WS-MF-COUNTERS.
035700       2499-RUN-MF-SYNC-EXIT.
035800           EXIT.
035900       EJECT
036000******************************************************************
036100*                    MF JOB -- NAV HISTORY LOAD                   *
036200******************************************************************
036300
036400       2500-RUN-NAV-LOAD.
036500           INITIALIZE WS-NAV-COUNTERS.
036600           DISPLAY 'SDDLOAD -- STARTING NAV HISTORY LOAD'.
036700           CALL 'SDNAVLD' USING WS-NAV-COUNTERS.
036800       2599-RUN-NAV-LOAD-EXIT.
036900           EXIT.
037000       EJECT
037100******************************************************************
037200*                    PRINT THE RUN-SUMMARY REPORT                 *
037300******************************************************************
037400
037500       3000-PRINT-RUN-SUMMARY.
037600           OPEN OUTPUT REPORT-FILE.
037700           IF NOT RP-IO-OK
037800               DISPLAY MSG01-IO-ERROR 'RPTOUT'
037900               GO TO EOJ9900-ABEND
038000           END-IF.
038100           MOVE SPACES TO SD-TITLE-LINE.
038200           STRING WS-CURR-YYYY DELIMITED BY SIZE
038300               '-' DELIMITED BY SIZE
038400               WS-CURR-MM DELIMITED BY SIZE
038500               '-' DELIMITED BY SIZE
038600               WS-CURR-DD DELIMITED BY SIZE
038700               INTO RPT-RUN-DATE.
038800           PERFORM 3010-WRITE-LINE THRU 3019-WRITE-LINE-EXIT.
038900           MOVE SD-TITLE-LINE TO REPORT-REC.
039000           WRITE REPORT-REC.
039100           MOVE SPACES TO REPORT-REC.
039200           MOVE SD-HEADING-LINE TO REPORT-REC.
039300           WRITE REPORT-REC.
039400           MOVE WS-CM-COUNTERS TO WS-CURRENT-COUNTERS.
039500           MOVE 'CM MASTER LOAD' TO WS-CURRENT-UNIT-NAME.
039600           SET SHOW-UPDATED-NUMBER TO TRUE.
039700           PERFORM 3100-BUILD-AND-WRITE-SUMMARY-LINE
039800               THRU 3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
039900           MOVE WS-FO-COUNTERS TO WS-CURRENT-COUNTERS.
040000           MOVE 'FO MASTER LOAD' TO WS-CURRENT-UNIT-NAME.
040100           PERFORM 3100-BUILD-AND-WRITE-SUMMARY-LINE
040200               THRU 3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
040300           MOVE WS-MF-COUNTERS TO WS-CURRENT-COUNTERS.
040400           MOVE 'MF MASTER SYNC' TO WS-CURRENT-UNIT-NAME.
040500           PERFORM 3100-BUILD-AND-WRITE-SUMMARY-LINE
040600               THRU 3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
040700           MOVE WS-NAV-COUNTERS TO WS-CURRENT-COUNTERS.
040800           MOVE 'NAV HISTORY LOAD' TO WS-CURRENT-UNIT-NAME.
040900           SET SHOW-UPDATED-DASH TO TRUE.
041000           PERFORM 3100-BUILD-AND-WRITE-SUMMARY-LINE
041100               THRU 3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
041200           MOVE WS-PH-COUNTERS TO WS-CURRENT-COUNTERS.
041300           MOVE 'PRICE HISTORY LOAD' TO WS-CURRENT-UNIT-NAME.
041400           PERFORM 3100-BUILD-AND-WRITE-SUMMARY-LINE
041500               THRU 3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
041600           PERFORM 3200-PRINT-PH-DETAIL-LINES
041700               THRU 3299-PRINT-PH-DETAIL-LINES-EXIT.
041800           CLOSE REPORT-FILE.
041900       3099-PRINT-RUN-SUMMARY-EXIT.
042000           EXIT.
042100       EJECT
042200       3010-WRITE-LINE.
042300* NO-OP HOOK PARAGRAPH KEPT FOR SYMMETRY WITH THE OTHER PRINT
042400* PROGRAMS' WRITE-LINE ROUTINES -- LINE ADVANCE IS 1 THROUGHOUT.
042500       3019-WRITE-LINE-EXIT.
042600           EXIT.
042700       EJECT
042800       3100-BUILD-AND-WRITE-SUMMARY-LINE.
042900           DISPLAY 'SDDLOAD -- ROLLING UP ' WS-CURRENT-UNIT-NAME
043000               ' COUNTERS: ' WS-CURRENT-COUNTERS-DISP.
043100           MOVE SPACES TO SD-SUMMARY-LINE.
043200           MOVE WS-CURRENT-UNIT-NAME TO RPT-UNIT-NAME.
043300           MOVE CTR-READ-CNT IN WS-CURRENT-COUNTERS TO RPT-READ-CNT.
043400           MOVE CTR-SKIPPED-CNT IN WS-CURRENT-COUNTERS
043500               TO RPT-SKIPPED-CNT.
043600           MOVE CTR-ADDED-CNT IN WS-CURRENT-COUNTERS TO RPT-ADDED-CNT.
043700           IF SHOW-UPDATED-NUMBER
043800               MOVE CTR-UPDATED-CNT IN WS-CURRENT-COUNTERS
043900                   TO WS-UPDATED-EDIT
044000               MOVE WS-UPDATED-EDIT TO RPT-UPDATED-DISP
044100           ELSE
044200               MOVE SPACES TO RPT-UPDATED-DISP
044300               MOVE '-' TO RPT-UPDATED-DISP (7:1)
044400           END-IF.
044500           MOVE SPACES TO REPORT-REC.
044600           MOVE SD-SUMMARY-LINE TO REPORT-REC.
044700           WRITE REPORT-REC.
044800           IF NOT RP-IO-OK
044900               DISPLAY MSG01-IO-ERROR 'RPTOUT'
045000               GO TO EOJ9900-ABEND
045100           END-IF.
045200       3199-BUILD-AND-WRITE-SUMMARY-LINE-EXIT.
045300           EXIT.
045400       EJECT
045500       3200-PRINT-PH-DETAIL-LINES.
045600           MOVE 1 TO WS-SUB2.
045700           GO TO 3202-PRINT-PH-DETAIL-LINES-TEST.
045800       3201-PRINT-PH-DETAIL-LINES-LOOP.
045900           MOVE SPACES TO SD-PH-DETAIL-LINE.
046000           MOVE WS-PHD-SYMBOL (WS-SUB2) TO PHD-SYMBOL.
046100           MOVE WS-PHD-TIMEFRAME (WS-SUB2) TO PHD-TIMEFRAME.
046200           MOVE WS-PHD-CANDLES (WS-SUB2) TO PHD-CANDLES-STORED.
046300           MOVE SPACES TO REPORT-REC.
046400           MOVE SD-PH-DETAIL-LINE TO REPORT-REC.
046500           WRITE REPORT-REC.
046600           IF NOT RP-IO-OK
046700               DISPLAY MSG01-IO-ERROR 'RPTOUT'
046800               GO TO EOJ9900-ABEND
046900           END-IF.
047000           ADD BINARY1 TO WS-SUB2.
047100       3202-PRINT-PH-DETAIL-LINES-TEST.
047200           IF WS-SUB2 NOT > WS-PH-DETAIL-CNT
047300               GO TO 3201-PRINT-PH-DETAIL-LINES-LOOP
047400           END-IF.
047500       3299-PRINT-PH-DETAIL-LINES-EXIT.
047600           EXIT.
047700       EJECT
047800******************************************************************
047900*                        ABEND HANDLING                           *
048000******************************************************************
048100
048200       EOJ9900-ABEND.
048300           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
048400           GOBACK.
048500       EOJ9999-EXIT.
048600           EXIT.
048700
048800
