000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDMFSYNC.
000300       AUTHOR. T M JOSEPH.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 02/14/1995.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT MF-REGISTRY-FILE ASSIGN TO MFREGIN
001500               FILE STATUS IS WS-MR-FILE-STATUS.
001600           SELECT SECURITY-MASTER-IN ASSIGN TO SECMAST
001700               FILE STATUS IS WS-SI-FILE-STATUS.
001800           SELECT SECURITY-MASTER-OUT ASSIGN TO SECMASTO
001900               FILE STATUS IS WS-SO-FILE-STATUS.
002000       DATA DIVISION.
002100       FILE SECTION.
002200       FD  MF-REGISTRY-FILE
002300           RECORDING MODE IS F
002400           BLOCK CONTAINS 0 RECORDS.
002500       01  MF-REGISTRY-REC.
002600           COPY SDMFRIN.
002700       FD  SECURITY-MASTER-IN
002800           RECORDING MODE IS F
002900           BLOCK CONTAINS 0 RECORDS.
003000       01  SECURITY-MASTER-IN-REC.
003100           COPY SDSECMST.
003200       FD  SECURITY-MASTER-OUT
003300           RECORDING MODE IS F
003400           BLOCK CONTAINS 0 RECORDS.
003500       01  SECURITY-MASTER-OUT-REC PIC X(168).
003600******************************************************************
003700*                                                                *
003800*A    ABSTRACT..                                                  *
003900*  SDMFSYNC RECONCILES THE AMFI MUTUAL-FUND REGISTRY AGAINST THE  *
004000*  SECURITY MASTER USING SLOWLY-CHANGING-DIMENSION TYPE 2 RULES.  *
004100*  A SCHEME NEW TO THE REGISTRY IS ADDED; A SCHEME NO LONGER IN   *
004200*  THE REGISTRY IS DEACTIVATED (VALID-TO SET); A SCHEME WHOSE     *
004300*  REGISTERED NAME HAS CHANGED HAS ITS CURRENT VERSION CLOSED AND *
004400*  A NEW VERSION OPENED, SAME SYMBOL, SAME SEC-ID LINEAGE BROKEN  *
004500*  ONLY AT THE VALID-FROM/VALID-TO BOUNDARY.  BECAUSE VALID-TO ON *
004600*  AN EXISTING RECORD MUST BE UPDATED IN PLACE AND THIS SHOP'S    *
004700*  SECURITY MASTER IS A PLAIN SEQUENTIAL FILE, NOT A KEYED ONE,   *
004800*  THE WHOLE MASTER IS READ INTO A WORKING-STORAGE TABLE, UPDATED *
004900*  THERE, AND THE TABLE IS THEN WRITTEN BACK OUT AS A FRESH COPY  *
005000*  OF THE FILE UNDER A SEPARATE DDNAME.  RUN AS STAGE 1 OF THE    *
005100*  NIGHTLY MUTUAL-FUND JOB.                                       *
005200*                                                                *
005300*J    JCL..                                                       *
005400*                                                                  *
005500* //SDMFSYNC EXEC PGM=SDMFSYNC                                    *
005600* //SYSOUT   DD SYSOUT=*                                          *
005700* //MFREGIN  DD DISP=SHR,DSN=SDG.AMFI.FUND.REGISTRY.DAILY         *
005800* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
005900* //SECMASTO DD DISP=(NEW,CATLG,DELETE),                          *
006000* //             DSN=SDG.SECDATA.SECURITY.MASTER.NEWCOPY          *
006100* //*        A SUBSEQUENT JCL STEP (OUTSIDE THIS PROGRAM) RENAMES *
006200* //*        SECMASTO OVER SECMAST -- SEE THE STOCK-JOB PROCLIB   *
006300* //*        MEMBER FOR THE IN-PLACE-REPLACE STEP.                *
006400* //*                                                              *
006500*                                                                  *
006600*P    ENTRY PARAMETERS..                                          *
006700*     NONE.  RUN STANDALONE OR CALLED BY SDDLOAD.                  *
006800*                                                                  *
006900*E    ERRORS DETECTED BY THIS ELEMENT..                           *
007000*     I/O ERROR ON ANY OF THE THREE FILES ABENDS THE STEP.  A     *
007100*     SECURITY MASTER LARGER THAN THE 20000-ENTRY WORK TABLE OR   *
007200*     A REGISTRY LARGER THAN THE 20000-ENTRY WORK TABLE ABENDS    *
007300*     THE STEP -- SEE TICKET SD-0644 IF THIS EVER FIRES.          *
007400*                                                                  *
007500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
007600*                                                                  *
007700*     NONE.                                                        *
007800*                                                                  *
007900*U    USER CONSTANTS AND TABLES REFERENCED..                      *
008000*     WS-SEC-TABLE-ENTRY / WS-MFR-TABLE-ENTRY (BELOW) -- THE WHOLE *
008100*     SECURITY MASTER AND THE WHOLE REGISTRY ARE HELD IN CORE FOR  *
008200*     THE DURATION OF THE RUN.                                     *
008300*                                                                  *
008400*    MAINTENANCE LOG
008500*    ---------------
008600*    1995-02-14  TMJ  TICKET SD-0367  ORIGINAL PROGRAM
008700*    1996-07-01  TMJ  TICKET SD-0402  CARRIES SEC-ISIN THROUGH ON
008800*                     A VERSIONED RECORD, GROWTH ISIN PREFERRED
008900*                     OVER REINVESTMENT ISIN
009000*    1999-01-19  TMJ  TICKET SD-0503  Y2K -- RUN TIMESTAMP NOW
009100*                     BUILT WITH A HARD-CODED 20 CENTURY BYTE
009200*                     PAIR, SAME AS SDCMLOAD
009300*    2001-05-30  DVR  TICKET SD-0578  DEACTIVATED-BUT-UNMATCHED
009400*                     SCHEMES NO LONGER STOP THE RUN -- THEY ARE
009500*                     COUNTED AND THE RUN CONTINUES
009600*    2003-09-30  DVR  TICKET SD-0655  SECURITY MASTER OUTPUT NOW
009700*                     WRITTEN TO A SEPARATE DDNAME, SEE ABSTRACT
009800*    2006-11-14  PKN  TICKET SD-0701  RUN-SUMMARY READ COUNT WAS
009900*                     BEING BUMPED A SECOND TIME IN THE REWRITE
010000*                     PASS (3001-WRITE-OUTPUT-FILE-LOOP), INFLATING
010100*                     IT BY THE FULL SECURITY MASTER ROW COUNT --
010200*                     CTR-READ-CNT NOW COUNTS ONLY THE AMFI
010300*                     REGISTRY READS IN 1301-LOAD-REGISTRY-TABLE-LOOP
010400******************************************************************
010500       EJECT
010600       WORKING-STORAGE SECTION.
010700       01  FILLER PIC X(32)
010800           VALUE 'SDMFSYNC WORKING STORAGE BEGINS'.
010900******************************************************************
011000*                     READ ONLY CONSTANTS
011100******************************************************************
011200       01  READ-ONLY-WORK-AREA.
011300           05  HWORD                   COMP PIC S9(04) VALUE +8.
011400           05  BINARY1                 COMP PIC S9(04) VALUE +1.
011500           05  WS-RUN-EXCHANGE         PIC X(08) VALUE 'AMFI'.
011600           05  MSG01-IO-ERROR          PIC X(19)
011700               VALUE 'I/O ERROR ON FILE -'.
011800           05  WS-TABLE-MAX            COMP PIC S9(09) VALUE 20000.
011900       EJECT
012000******************************************************************
012100*                     SWITCHES AND STATUS BYTES
012200******************************************************************
012300       01  SWITCHES-AND-FLAGS.
012400           05  END-OF-FILE-INDICATOR   PIC X(01).
012500               88  END-OF-FILE             VALUE 'Y'.
012600               88  CONTINUE-PROCESSING     VALUE 'N'.
012700           05  MATCH-INDICATOR         PIC X(01).
012800               88  MATCH-FOUND             VALUE 'Y'.
012900               88  MATCH-NOT-FOUND         VALUE 'N'.
013000           05  WS-MR-FILE-STATUS       PIC X(02).
013100               88  MR-IO-OK                VALUE '00'.
013200               88  MR-IO-EOF               VALUE '10'.
013300           05  WS-SI-FILE-STATUS       PIC X(02).
013400               88  SI-IO-OK                VALUE '00'.
013500               88  SI-IO-EOF               VALUE '10'.
013600           05  WS-SO-FILE-STATUS       PIC X(02).
013700               88  SO-IO-OK                VALUE '00'.
013800       EJECT
013900******************************************************************
014000*               V A R I A B L E   D A T A   A R E A S
014100******************************************************************
014200       01  VARIABLE-WORK-AREA.
014300           05  WS-NEXT-SEC-ID          PIC 9(09) VALUE ZERO.
014400           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
014500           05  WS-SUB2                 PIC S9(09) COMP VALUE 0.
014600           05  WS-ORIG-SEC-CNT         PIC S9(09) COMP VALUE 0.
014700           05  WS-CHOSEN-ISIN          PIC X(12).
014800           05  WS-RUN-TIMESTAMP        PIC 9(14) VALUE ZERO.
014900* REDEFINES 1 -- RUN TIMESTAMP BROKEN INTO DATE PART / TIME PART
015000           05  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
015100               10  WS-RUN-DATE-PART    PIC 9(08).
015200               10  WS-RUN-TIME-PART    PIC 9(06).
015300           05  WS-CURR-DATE.
015400               10  WS-CURR-YY          PIC 9(02).
015500               10  WS-CURR-MO          PIC 9(02).
015600               10  WS-CURR-DD          PIC 9(02).
015700           05  WS-CURR-TIME.
015800               10  WS-CURR-HH          PIC 9(02).
015900               10  WS-CURR-MI          PIC 9(02).
016000               10  WS-CURR-SS          PIC 9(02).
016100               10  WS-CURR-HS          PIC 9(02).
016200           05  WS-ADDED-CNT            PIC 9(09) VALUE ZERO.
016300           05  WS-DEACTIVATED-CNT      PIC 9(09) VALUE ZERO.
016400           05  WS-VERSIONED-CNT        PIC 9(09) VALUE ZERO.
016500       EJECT
016600******************************************************************
016700*    THE ENTIRE SECURITY MASTER, HELD IN CORE FOR THE RUN.  EVERY  *
016800*    RECORD -- NOT JUST MUTUAL FUNDS -- PASSES THROUGH THIS TABLE  *
016900*    SO THE OUTPUT FILE IS A COMPLETE REPLACEMENT COPY.            *
017000******************************************************************
017100       01  WS-SEC-TABLE.
017200           05  WS-SEC-TABLE-ENTRY OCCURS 20000 TIMES.
017300               10  WS-ST-SEC-ID        PIC 9(09).
017400               10  WS-ST-SYMBOL        PIC X(30).
017500               10  WS-ST-NAME          PIC X(60).
017600               10  WS-ST-TYPE          PIC X(16).
017700                   88  WS-ST-TYPE-MF       VALUE 'MF'.
017800               10  WS-ST-EXCHANGE      PIC X(08).
017900               10  WS-ST-SEGMENT       PIC X(04).
018000               10  WS-ST-ISIN          PIC X(12).
018100               10  WS-ST-VALID-FROM    PIC 9(14).
018200               10  WS-ST-VALID-TO      PIC 9(14).
018300                   88  WS-ST-ACTIVE        VALUE ZERO.
018400               10  FILLER              PIC X(01).
018500* REDEFINES 2 -- SYMBOL+TYPE COMBINED VIEW, ONE COMPARE PER ENTRY
018600           05  WS-ST-KEY-VIEW REDEFINES WS-SEC-TABLE-ENTRY
018700               OCCURS 20000 TIMES.
018800               10  WS-ST-KEY-SYM-TYPE  PIC X(46).
018900               10  FILLER              PIC X(122).
019000       01  WS-SEC-TABLE-CNT            PIC S9(09) COMP VALUE 0.
019100       EJECT
019200******************************************************************
019300*    THE ENTIRE AMFI REGISTRY, HELD IN CORE FOR THE RUN.           *
019400******************************************************************
019500       01  WS-MFR-TABLE.
019600           05  WS-MFR-TABLE-ENTRY OCCURS 20000 TIMES.
019700               10  WS-MFR-CODE         PIC X(30).
019800               10  WS-MFR-NAME         PIC X(60).
019900               10  WS-MFR-ISIN-GROWTH  PIC X(12).
020000               10  WS-MFR-ISIN-REINV   PIC X(12).
020100               10  WS-MFR-MATCH-IND    PIC X(01).
020200                   88  WS-MFR-MATCHED      VALUE 'Y'.
020300                   88  WS-MFR-NOT-MATCHED  VALUE 'N'.
020400* REDEFINES 3 -- CODE+NAME COMBINED VIEW, ONE COMPARE PER ENTRY
020500           05  WS-MFR-KEY-VIEW REDEFINES WS-MFR-TABLE-ENTRY
020600               OCCURS 20000 TIMES.
020700               10  WS-MFR-KEY-CODE-NAME PIC X(90).
020800               10  FILLER               PIC X(25).
020900       01  WS-MFR-TABLE-CNT            PIC S9(09) COMP VALUE 0.
021000       EJECT
021100       01  FILLER PIC X(32)
021200           VALUE 'SDMFSYNC WORKING STORAGE ENDS  '.
021300       EJECT
021400       LINKAGE SECTION.
021500       COPY SDWRKCTR.
021600       EJECT
021700       PROCEDURE DIVISION USING SD-UNIT-COUNTERS.
021800******************************************************************
021900*                        MAINLINE LOGIC
022000******************************************************************
022100
022200       0000-CONTROL-PROCESS.
022300           PERFORM 1000-INITIALIZATION
022400               THRU 1099-INITIALIZATION-EXIT.
022500           PERFORM 1100-OPEN-INPUT-FILES
022600               THRU 1199-OPEN-INPUT-FILES-EXIT.
022700           PERFORM 1200-LOAD-SECURITY-TABLE
022800               THRU 1299-LOAD-SECURITY-TABLE-EXIT.
022900           PERFORM 1300-LOAD-REGISTRY-TABLE
023000               THRU 1399-LOAD-REGISTRY-TABLE-EXIT.
023100           PERFORM 2000-RECONCILE-EXISTING
023200               THRU 2099-RECONCILE-EXISTING-EXIT.
023300           PERFORM 2400-ADD-NEW-FUNDS
023400               THRU 2499-ADD-NEW-FUNDS-EXIT.
023500           PERFORM 3000-WRITE-OUTPUT-FILE
023600               THRU 3099-WRITE-OUTPUT-FILE-EXIT.
023700           PERFORM EOJ9000-CLOSE-FILES
023800               THRU EOJ9999-EXIT.
023900           GOBACK.
024000       EJECT
024100******************************************************************
024200*                         INITIALIZATION                          *
024300******************************************************************
024400
024500       1000-INITIALIZATION.
024600           MOVE SPACE TO END-OF-FILE-INDICATOR.
024700           MOVE 'N' TO MATCH-INDICATOR.
024800           INITIALIZE SD-UNIT-COUNTERS.
024900           MOVE ZERO TO WS-NEXT-SEC-ID.
025000           MOVE ZERO TO WS-ADDED-CNT.
025100           MOVE ZERO TO WS-DEACTIVATED-CNT.
025200           MOVE ZERO TO WS-VERSIONED-CNT.
025300           ACCEPT WS-CURR-DATE FROM DATE.
025400           ACCEPT WS-CURR-TIME FROM TIME.
025500           MOVE 20 TO WS-RUN-DATE-PART (1:2).
025600           MOVE WS-CURR-YY TO WS-RUN-DATE-PART (3:2).
025700           MOVE WS-CURR-MO TO WS-RUN-DATE-PART (5:2).
025800           MOVE WS-CURR-DD TO WS-RUN-DATE-PART (7:2).
025900           MOVE WS-CURR-HH TO WS-RUN-TIME-PART (1:2).
026000           MOVE WS-CURR-MI TO WS-RUN-TIME-PART (3:2).
026100           MOVE WS-CURR-SS TO WS-RUN-TIME-PART (5:2).
026200       1099-INITIALIZATION-EXIT.
026300           EXIT.
026400       EJECT
026500******************************************************************
026600*                    OPEN THE TWO INPUT FILES                     *
026700******************************************************************
026800
026900       1100-OPEN-INPUT-FILES.
027000           OPEN INPUT SECURITY-MASTER-IN.
027100           IF NOT SI-IO-OK
027200               DISPLAY MSG01-IO-ERROR 'SECMAST'
027300               DISPLAY 'WS-SI-FILE-STATUS=' WS-SI-FILE-STATUS
027400               GO TO EOJ9900-ABEND
027500           END-IF.
027600           OPEN INPUT MF-REGISTRY-FILE.
027700           IF NOT MR-IO-OK
027800               DISPLAY MSG01-IO-ERROR 'MFREGIN'
027900               DISPLAY 'WS-MR-FILE-STATUS=' WS-MR-FILE-STATUS
028000               GO TO EOJ9900-ABEND
028100           END-IF.
028200       1199-OPEN-INPUT-FILES-EXIT.
028300           EXIT.
028400       EJECT
028500******************************************************************
028600*    READ THE WHOLE SECURITY MASTER INTO WS-SEC-TABLE, NOTING     *
028700*    THE HIGHEST SEC-ID SEEN SO NEW VERSIONS GET THE NEXT ONE.    *
028800******************************************************************
028900
029000       1200-LOAD-SECURITY-TABLE.
029100           MOVE SPACE TO END-OF-FILE-INDICATOR.
029200           READ SECURITY-MASTER-IN
029300               AT END
029400                   SET END-OF-FILE TO TRUE
029500           END-READ.
029600           GO TO 1202-LOAD-SECURITY-TABLE-TEST.
029700       1201-LOAD-SECURITY-TABLE-LOOP.
029800           IF SEC-ID OF SECURITY-MASTER-IN-REC > WS-NEXT-SEC-ID
029900               MOVE SEC-ID OF SECURITY-MASTER-IN-REC
030000                   TO WS-NEXT-SEC-ID
030100           END-IF.
030200           ADD BINARY1 TO WS-SEC-TABLE-CNT.
030300           IF WS-SEC-TABLE-CNT > WS-TABLE-MAX
030400               DISPLAY 'SECURITY MASTER EXCEEDS WORK TABLE SIZE'
030500               GO TO EOJ9900-ABEND
030600           END-IF.
030700           MOVE SEC-ID OF SECURITY-MASTER-IN-REC
030800               TO WS-ST-SEC-ID (WS-SEC-TABLE-CNT).
030900           MOVE SEC-SYMBOL OF SECURITY-MASTER-IN-REC
031000               TO WS-ST-SYMBOL (WS-SEC-TABLE-CNT).
031100           MOVE SEC-NAME OF SECURITY-MASTER-IN-REC
031200               TO WS-ST-NAME (WS-SEC-TABLE-CNT).
031300           MOVE SEC-TYPE OF SECURITY-MASTER-IN-REC
031400               TO WS-ST-TYPE (WS-SEC-TABLE-CNT).
031500           MOVE SEC-EXCHANGE OF SECURITY-MASTER-IN-REC
031600               TO WS-ST-EXCHANGE (WS-SEC-TABLE-CNT).
031700           MOVE SEC-SEGMENT OF SECURITY-MASTER-IN-REC
031800               TO WS-ST-SEGMENT (WS-SEC-TABLE-CNT).
031900           MOVE SEC-ISIN OF SECURITY-MASTER-IN-REC
032000               TO WS-ST-ISIN (WS-SEC-TABLE-CNT).
032100           MOVE SEC-VALID-FROM OF SECURITY-MASTER-IN-REC
032200               TO WS-ST-VALID-FROM (WS-SEC-TABLE-CNT).
032300           MOVE SEC-VALID-TO OF SECURITY-MASTER-IN-REC
032400               TO WS-ST-VALID-TO (WS-SEC-TABLE-CNT).
032500           READ SECURITY-MASTER-IN
032600               AT END
032700                   SET END-OF-FILE TO TRUE
032800           END-READ.
032900       1202-LOAD-SECURITY-TABLE-TEST.
033000           IF NOT END-OF-FILE
033100               GO TO 1201-LOAD-SECURITY-TABLE-LOOP
033200           END-IF.
033300           MOVE WS-SEC-TABLE-CNT TO WS-ORIG-SEC-CNT.
033400       1299-LOAD-SECURITY-TABLE-EXIT.
033500           EXIT.
033600       EJECT
033700******************************************************************
033800*    READ THE WHOLE AMFI REGISTRY INTO WS-MFR-TABLE.              *
033900******************************************************************
034000
034100       1300-LOAD-REGISTRY-TABLE.
034200           MOVE SPACE TO END-OF-FILE-INDICATOR.
034300           READ MF-REGISTRY-FILE
034400               AT END
034500                   SET END-OF-FILE TO TRUE
034600           END-READ.
034700           GO TO 1302-LOAD-REGISTRY-TABLE-TEST.
034800       1301-LOAD-REGISTRY-TABLE-LOOP.
034900           ADD BINARY1 TO CTR-READ-CNT.
035000           ADD BINARY1 TO WS-MFR-TABLE-CNT.
035100           IF WS-MFR-TABLE-CNT > WS-TABLE-MAX
035200               DISPLAY 'MF REGISTRY EXCEEDS WORK TABLE SIZE'
035300               GO TO EOJ9900-ABEND
035400           END-IF.
035500           MOVE MFR-SCHEME-CODE TO
035600               WS-MFR-CODE (WS-MFR-TABLE-CNT).
035700           MOVE MFR-SCHEME-NAME TO
035800               WS-MFR-NAME (WS-MFR-TABLE-CNT).
035900           MOVE MFR-ISIN-GROWTH TO
036000               WS-MFR-ISIN-GROWTH (WS-MFR-TABLE-CNT).
036100           MOVE MFR-ISIN-REINV TO
036200               WS-MFR-ISIN-REINV (WS-MFR-TABLE-CNT).
036300           MOVE 'N' TO WS-MFR-MATCH-IND (WS-MFR-TABLE-CNT).
036400           READ MF-REGISTRY-FILE
036500               AT END
036600                   SET END-OF-FILE TO TRUE
036700           END-READ.
036800       1302-LOAD-REGISTRY-TABLE-TEST.
036900           IF NOT END-OF-FILE
037000               GO TO 1301-LOAD-REGISTRY-TABLE-LOOP
037100           END-IF.
037200       1399-LOAD-REGISTRY-TABLE-EXIT.
037300           EXIT.
037400       EJECT
037500******************************************************************
037600*    PASS 1 -- WALK THE ORIGINAL SECURITY TABLE ENTRIES.  FOR     *
037700*    EACH ACTIVE MF, LOOK IT UP IN THE REGISTRY BY SYMBOL.  NOT   *
037800*    FOUND MEANS DELISTED (DEACTIVATE).  FOUND MEANS COMPARE THE  *
037900*    NAME AND VERSION IT IF CHANGED.  NEW-FUND REGISTRY ENTRIES   *
038000*    ARE HANDLED SEPARATELY IN PASS 2 BELOW.                      *
038100******************************************************************
038200
038300       2000-RECONCILE-EXISTING.
038400           MOVE 1 TO WS-SUB.
038500           GO TO 2002-RECONCILE-EXISTING-TEST.
038600       2001-RECONCILE-EXISTING-LOOP.
038700           IF WS-ST-TYPE-MF (WS-SUB)
038800               AND WS-ST-ACTIVE (WS-SUB)
038900               PERFORM 2100-MATCH-AGAINST-REGISTRY
039000                   THRU 2199-MATCH-AGAINST-REGISTRY-EXIT
039100           END-IF.
039200           ADD BINARY1 TO WS-SUB.
039300       2002-RECONCILE-EXISTING-TEST.
039400           IF WS-SUB NOT > WS-ORIG-SEC-CNT
039500               GO TO 2001-RECONCILE-EXISTING-LOOP
039600           END-IF.
039700       2099-RECONCILE-EXISTING-EXIT.
039800           EXIT.
039900       EJECT
040000******************************************************************
040100*    LOOK UP WS-ST-SYMBOL (WS-SUB) IN THE REGISTRY TABLE.         *
040200******************************************************************
040300
040400       2100-MATCH-AGAINST-REGISTRY.
040500           MOVE 'N' TO MATCH-INDICATOR.
040600           MOVE 1 TO WS-SUB2.
040700           GO TO 2102-MATCH-AGAINST-REGISTRY-TEST.
040800       2101-MATCH-AGAINST-REGISTRY-LOOP.
040900           IF WS-MFR-CODE (WS-SUB2) = WS-ST-SYMBOL (WS-SUB)
041000               SET MATCH-FOUND TO TRUE
041100               SET WS-MFR-MATCHED (WS-SUB2) TO TRUE
041200               GO TO 2109-MATCH-AGAINST-REGISTRY-EXIT
041300           END-IF.
041400           ADD BINARY1 TO WS-SUB2.
041500       2102-MATCH-AGAINST-REGISTRY-TEST.
041600           IF WS-SUB2 NOT > WS-MFR-TABLE-CNT
041700               GO TO 2101-MATCH-AGAINST-REGISTRY-LOOP
041800           END-IF.
041900       2109-MATCH-AGAINST-REGISTRY-EXIT.
042000           IF MATCH-FOUND
042100               PERFORM 2200-PROCESS-MATCHED-FUND
042200                   THRU 2299-PROCESS-MATCHED-FUND-EXIT
042300           ELSE
042400               PERFORM 2300-DEACTIVATE-DELISTED
042500                   THRU 2399-DEACTIVATE-DELISTED-EXIT
042600           END-IF.
042700       2199-MATCH-AGAINST-REGISTRY-EXIT.
042800           EXIT.
042900       EJECT
043000******************************************************************
043100*    NAME UNCHANGED -- LEAVE THE VERSION ALONE.  NAME CHANGED --  *
043200*    CLOSE THE CURRENT VERSION AT THE RUN TIMESTAMP AND OPEN A    *
043300*    NEW VERSION, SAME SYMBOL, WITH THE REGISTRY'S NAME AND ISIN. *
043400******************************************************************
043500
043600       2200-PROCESS-MATCHED-FUND.
043700           IF WS-ST-NAME (WS-SUB) = WS-MFR-NAME (WS-SUB2)
043800               GO TO 2299-PROCESS-MATCHED-FUND-EXIT
043900           END-IF.
044000           MOVE WS-RUN-TIMESTAMP TO WS-ST-VALID-TO (WS-SUB).
044100           PERFORM 2210-CHOOSE-ISIN
044200               THRU 2219-CHOOSE-ISIN-EXIT.
044300           ADD BINARY1 TO WS-SEC-TABLE-CNT.
044400           IF WS-SEC-TABLE-CNT > WS-TABLE-MAX
044500               DISPLAY 'SECURITY TABLE FULL, CANNOT VERSION FUND'
044600               GO TO EOJ9900-ABEND
044700           END-IF.
044800           ADD BINARY1 TO WS-NEXT-SEC-ID.
044900           MOVE WS-NEXT-SEC-ID TO WS-ST-SEC-ID (WS-SEC-TABLE-CNT).
045000           MOVE WS-ST-SYMBOL (WS-SUB) TO
045100               WS-ST-SYMBOL (WS-SEC-TABLE-CNT).
045200           MOVE WS-MFR-NAME (WS-SUB2) TO
045300               WS-ST-NAME (WS-SEC-TABLE-CNT).
045400           MOVE 'MF' TO WS-ST-TYPE (WS-SEC-TABLE-CNT).
045500           MOVE WS-RUN-EXCHANGE TO
045600               WS-ST-EXCHANGE (WS-SEC-TABLE-CNT).
045700           MOVE SPACES TO WS-ST-SEGMENT (WS-SEC-TABLE-CNT).
045800           MOVE WS-CHOSEN-ISIN TO WS-ST-ISIN (WS-SEC-TABLE-CNT).
045900           MOVE WS-RUN-TIMESTAMP TO
046000               WS-ST-VALID-FROM (WS-SEC-TABLE-CNT).
046100           MOVE ZERO TO WS-ST-VALID-TO (WS-SEC-TABLE-CNT).
046200           ADD BINARY1 TO WS-VERSIONED-CNT.
046300           ADD BINARY1 TO CTR-UPDATED-CNT.
046400       2299-PROCESS-MATCHED-FUND-EXIT.
046500           EXIT.
046600       EJECT
046700******************************************************************
046800*    GROWTH ISIN PREFERRED, ELSE REINVESTMENT ISIN, ELSE BLANK.   *
046900******************************************************************
047000
047100       2210-CHOOSE-ISIN.
047200           IF WS-MFR-ISIN-GROWTH (WS-SUB2) NOT = SPACES
047300               MOVE WS-MFR-ISIN-GROWTH (WS-SUB2) TO WS-CHOSEN-ISIN
047400           ELSE
047500               IF WS-MFR-ISIN-REINV (WS-SUB2) NOT = SPACES
047600                   MOVE WS-MFR-ISIN-REINV (WS-SUB2)
047700                       TO WS-CHOSEN-ISIN
047800               ELSE
047900                   MOVE SPACES TO WS-CHOSEN-ISIN
048000               END-IF
048100           END-IF.
048200       2219-CHOOSE-ISIN-EXIT.
048300           EXIT.
048400       EJECT
048500******************************************************************
048600*    SCHEME NO LONGER IN THE REGISTRY -- CLOSE OUT THE VERSION.   *
048700******************************************************************
048800
048900       2300-DEACTIVATE-DELISTED.
049000           MOVE WS-RUN-TIMESTAMP TO WS-ST-VALID-TO (WS-SUB).
049100           ADD BINARY1 TO WS-DEACTIVATED-CNT.
049200           ADD BINARY1 TO CTR-UPDATED-CNT.
049300       2399-DEACTIVATE-DELISTED-EXIT.
049400           EXIT.
049500       EJECT
049600******************************************************************
049700*    PASS 2 -- REGISTRY ENTRIES NEVER MATCHED IN PASS 1 ARE NEW   *
049800*    SCHEMES.  APPEND EACH ONE AS A FRESH ACTIVE SECURITY.        *
049900******************************************************************
050000
050100       2400-ADD-NEW-FUNDS.
050200           MOVE 1 TO WS-SUB2.
050300           GO TO 2402-ADD-NEW-FUNDS-TEST.
050400       2401-ADD-NEW-FUNDS-LOOP.
050500           IF WS-MFR-NOT-MATCHED (WS-SUB2)
050600               PERFORM 2410-APPEND-NEW-FUND
050700                   THRU 2419-APPEND-NEW-FUND-EXIT
050800           END-IF.
050900           ADD BINARY1 TO WS-SUB2.
051000       2402-ADD-NEW-FUNDS-TEST.
051100           IF WS-SUB2 NOT > WS-MFR-TABLE-CNT
051200               GO TO 2401-ADD-NEW-FUNDS-LOOP
051300           END-IF.
051400       2499-ADD-NEW-FUNDS-EXIT.
051500           EXIT.
051600       EJECT
051700       2410-APPEND-NEW-FUND.
051800           ADD BINARY1 TO WS-SEC-TABLE-CNT.
051900           IF WS-SEC-TABLE-CNT > WS-TABLE-MAX
052000               DISPLAY 'SECURITY TABLE FULL, CANNOT ADD FUND'
052100               GO TO EOJ9900-ABEND
052200           END-IF.
052300           ADD BINARY1 TO WS-NEXT-SEC-ID.
052400           PERFORM 2210-CHOOSE-ISIN
052500               THRU 2219-CHOOSE-ISIN-EXIT.
052600           MOVE WS-NEXT-SEC-ID TO WS-ST-SEC-ID (WS-SEC-TABLE-CNT).
052700           MOVE WS-MFR-CODE (WS-SUB2) TO
052800               WS-ST-SYMBOL (WS-SEC-TABLE-CNT).
052900           MOVE WS-MFR-NAME (WS-SUB2) TO
053000               WS-ST-NAME (WS-SEC-TABLE-CNT).
053100           MOVE 'MF' TO WS-ST-TYPE (WS-SEC-TABLE-CNT).
053200           MOVE WS-RUN-EXCHANGE TO
053300               WS-ST-EXCHANGE (WS-SEC-TABLE-CNT).
053400           MOVE SPACES TO WS-ST-SEGMENT (WS-SEC-TABLE-CNT).
053500           MOVE WS-CHOSEN-ISIN TO WS-ST-ISIN (WS-SEC-TABLE-CNT).
053600           MOVE WS-RUN-TIMESTAMP TO
053700               WS-ST-VALID-FROM (WS-SEC-TABLE-CNT).
053800           MOVE ZERO TO WS-ST-VALID-TO (WS-SEC-TABLE-CNT).
053900           ADD BINARY1 TO WS-ADDED-CNT.
054000           ADD BINARY1 TO CTR-ADDED-CNT.
054100       2419-APPEND-NEW-FUND-EXIT.
054200           EXIT.
054300       EJECT
054400******************************************************************
054500*    WRITE THE COMPLETE, RECONCILED TABLE OUT AS A FRESH COPY     *
054600*    OF THE SECURITY MASTER.                                      *
054700******************************************************************
054800
054900       3000-WRITE-OUTPUT-FILE.
055000           OPEN OUTPUT SECURITY-MASTER-OUT.
055100           IF NOT SO-IO-OK
055200               DISPLAY MSG01-IO-ERROR 'SECMASTO'
055300               DISPLAY 'WS-SO-FILE-STATUS=' WS-SO-FILE-STATUS
055400               GO TO EOJ9900-ABEND
055500           END-IF.
055600           MOVE 1 TO WS-SUB.
055700           GO TO 3002-WRITE-OUTPUT-FILE-TEST.
055800* THIS PASS REWRITES EVERY SECURITY, NOT JUST MF ROWS -- SD-0701,
055900* DO NOT ADD CTR-READ-CNT HERE, THAT COUNTER BELONGS TO THE AMFI
056000* REGISTRY READ IN 1301-LOAD-REGISTRY-TABLE-LOOP.
056100       3001-WRITE-OUTPUT-FILE-LOOP.
056200           MOVE SPACES TO SECURITY-MASTER-OUT-REC.
056300           MOVE WS-SEC-TABLE-ENTRY (WS-SUB)
056400               TO SECURITY-MASTER-OUT-REC.
056500           WRITE SECURITY-MASTER-OUT-REC.
056600           IF NOT SO-IO-OK
056700               DISPLAY MSG01-IO-ERROR 'SECMASTO'
056800               DISPLAY 'WS-SO-FILE-STATUS=' WS-SO-FILE-STATUS
056900               GO TO EOJ9900-ABEND
057000           END-IF.
057100           ADD BINARY1 TO WS-SUB.
057200       3002-WRITE-OUTPUT-FILE-TEST.
057300           IF WS-SUB NOT > WS-SEC-TABLE-CNT
057400               GO TO 3001-WRITE-OUTPUT-FILE-LOOP
057500           END-IF.
057600           CLOSE SECURITY-MASTER-OUT.
057700       3099-WRITE-OUTPUT-FILE-EXIT.
057800           EXIT.
057900       EJECT
058000******************************************************************
058100*                        CLOSE FILES                              *
058200******************************************************************
058300
058400       EOJ9000-CLOSE-FILES.
058500           CLOSE SECURITY-MASTER-IN.
058600           CLOSE MF-REGISTRY-FILE.
058700           DISPLAY 'SDMFSYNC -- FUNDS ADDED:          '
058800               WS-ADDED-CNT.
058900           DISPLAY 'SDMFSYNC -- FUNDS DEACTIVATED:    '
059000               WS-DEACTIVATED-CNT.
059100           DISPLAY 'SDMFSYNC -- FUNDS VERSIONED:      '
059200               WS-VERSIONED-CNT.
059300           GO TO EOJ9999-EXIT.
059400       EOJ9900-ABEND.
059500           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
059600       EOJ9999-EXIT.
059700           EXIT.
059800
059900
060000
