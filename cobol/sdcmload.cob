000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SDCMLOAD.
000300       AUTHOR. R S NAIDU.
000400       INSTALLATION. SECURITIES DATA GROUP.
000500       DATE-WRITTEN. 09/14/1988.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL.
000800       ENVIRONMENT DIVISION.
000900       CONFIGURATION SECTION.
001000       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001200       INPUT-OUTPUT SECTION.
001300       FILE-CONTROL.
001400           SELECT CM-MASTER-FILE ASSIGN TO CMMASTIN
001500               FILE STATUS IS WS-CM-FILE-STATUS.
001600           SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
001700               FILE STATUS IS WS-SM-FILE-STATUS.
001800           SELECT EQUITY-META-FILE ASSIGN TO EQMETA
001900               FILE STATUS IS WS-EM-FILE-STATUS.
002000       DATA DIVISION.
002100       FILE SECTION.
002200       FD  CM-MASTER-FILE
002300           RECORDING MODE IS F
002400           BLOCK CONTAINS 0 RECORDS.
002500       01  CM-MASTER-REC.
002600           COPY SDCMIN.
002700       FD  SECURITY-MASTER-FILE
002800           RECORDING MODE IS F
002900           BLOCK CONTAINS 0 RECORDS.
003000       01  SECURITY-MASTER-REC.
003100           COPY SDSECMST.
003200       FD  EQUITY-META-FILE
003300           RECORDING MODE IS F
003400           BLOCK CONTAINS 0 RECORDS.
003500       01  EQUITY-META-REC.
003600           COPY SDEQMETA.
003700******************************************************************
003800*                                                                *
003900*A    ABSTRACT..                                                  *
004000*  SDCMLOAD MERGES THE NSE CASH-MARKET (CM) INSTRUMENT MASTER    *
004100*  SUPPLIED BY THE EXCHANGE INTO THE SECURITIES MASTER FILE.     *
004200*  EACH NEW SYMBOL IS RUN THROUGH THE SDCLASS CLASSIFIER AND     *
004300*  GIVEN A SEC-TYPE; MF AND UNKNOWN TYPES ARE NOT CARRIED INTO   *
004400*  THE MASTER.  EQUITY-TYPED INSTRUMENTS ALSO GET AN EQUITY      *
004500*  METADATA RECORD (LOT SIZE, TICK SIZE, COMPANY NAME).  RUN AS  *
004600*  STAGE 1 OF THE NIGHTLY STOCK JOB, AHEAD OF SDFOLOAD.          *
004700*                                                                *
004800*J    JCL..                                                       *
004900*                                                                  *
005000* //SDCMLOAD EXEC PGM=SDCMLOAD                                    *
005100* //SYSOUT   DD SYSOUT=*                                          *
005200* //CMMASTIN DD DISP=SHR,DSN=SDG.NSE.CMMASTER.DAILY.EXTRACT       *
005300* //SECMAST  DD DISP=SHR,DSN=SDG.SECDATA.SECURITY.MASTER          *
005400* //EQMETA   DD DISP=SHR,DSN=SDG.SECDATA.EQUITY.META              *
005500* //*                                                              *
005600*                                                                  *
005700*P    ENTRY PARAMETERS..                                          *
005800*     NONE.  RUN STANDALONE OR CALLED BY SDDLOAD.                  *
005900*                                                                  *
006000*E    ERRORS DETECTED BY THIS ELEMENT..                           *
006100*     I/O ERROR ON ANY OF THE THREE FILES ABENDS THE STEP.        *
006200*                                                                  *
006300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
006400*                                                                  *
006500*     SDCLASS  ---- SECURITY CLASSIFIER                            *
006600*                                                                  *
006700*U    USER CONSTANTS AND TABLES REFERENCED..                      *
006800*     WS-RUN-EXCHANGE / WS-RUN-SEGMENT (BELOW) -- CM FILE IS       *
006900*     ALWAYS NSE/CM FOR THIS SHOP'S FEED.                          *
007000*                                                                  *
007100*    MAINTENANCE LOG
007200*    ---------------
007300*    1988-09-14  RSN  TICKET SD-0031  ORIGINAL PROGRAM
007400*    1990-03-22  RSN  TICKET SD-0119  ADDED IN-MEMORY DUPLICATE
007500*                     TABLE SO THE MASTER NEED NOT BE VSAM-KEYED
007600*    1994-11-08  PKN  TICKET SD-0355  RAISED WS-MASTER-TABLE SIZE
007700*                     FROM 8000 TO 20000 ENTRIES -- CM MASTER
007800*                     GREW PAST THE ORIGINAL LIMIT
007900*    1999-01-19  PKN  TICKET SD-0503  Y2K -- RUN TIMESTAMP NOW
008000*                     BUILT WITH A HARD-CODED 20 CENTURY BYTE
008100*                     PAIR, SAME AS SDMFSYNC AND SDNAVLD
008200*    2001-06-04  TMJ  TICKET SD-0577  SKIP-BY-TYPE AND ALREADY-
008300*                     PRESENT COUNTS SEPARATED IN THE EOJ DISPLAY
008400******************************************************************
008500       EJECT
008600       WORKING-STORAGE SECTION.
008700       01  FILLER PIC X(32)
008800           VALUE 'SDCMLOAD WORKING STORAGE BEGINS'.
008900******************************************************************
009000*                     READ ONLY CONSTANTS
009100******************************************************************
009200       01  READ-ONLY-WORK-AREA.
009300           05  HWORD                   COMP PIC S9(04) VALUE +8.
009400           05  BINARY1                 COMP PIC S9(04) VALUE +1.
009500           05  WS-RUN-EXCHANGE         PIC X(08) VALUE 'NSE'.
009600           05  WS-RUN-SEGMENT          PIC X(04) VALUE 'CM'.
009700           05  MSG01-IO-ERROR          PIC X(19)
009800               VALUE 'I/O ERROR ON FILE -'.
009900           05  WS-MASTER-TABLE-MAX     COMP PIC S9(09) VALUE 20000.
010000       EJECT
010100******************************************************************
010200*                     SWITCHES AND STATUS BYTES
010300******************************************************************
010400       01  SWITCHES-AND-FLAGS.
010500           05  END-OF-FILE-INDICATOR   PIC X(01).
010600               88  END-OF-FILE             VALUE 'Y'.
010700               88  CONTINUE-PROCESSING     VALUE 'N'.
010800           05  DUPLICATE-INDICATOR     PIC X(01).
010900               88  DUPLICATE-FOUND         VALUE 'Y'.
011000               88  DUPLICATE-NOT-FOUND     VALUE 'N'.
011100           05  WS-CM-FILE-STATUS       PIC X(02).
011200               88  CM-IO-OK                VALUE '00'.
011300               88  CM-IO-EOF               VALUE '10'.
011400           05  WS-SM-FILE-STATUS       PIC X(02).
011500               88  SM-IO-OK                VALUE '00'.
011600           05  WS-EM-FILE-STATUS       PIC X(02).
011700               88  EM-IO-OK                VALUE '00'.
011800       EJECT
011900******************************************************************
012000*               V A R I A B L E   D A T A   A R E A S
012100******************************************************************
012200       01  VARIABLE-WORK-AREA.
012300           05  WS-NEXT-SEC-ID          PIC 9(09) VALUE ZERO.
012400           05  WS-SUB                  PIC S9(09) COMP VALUE 0.
012500           05  WS-RUN-TIMESTAMP        PIC 9(14) VALUE ZERO.
012600* REDEFINES 1 -- RUN TIMESTAMP BROKEN INTO DATE PART / TIME PART
012700           05  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
012800               10  WS-RUN-DATE-PART    PIC 9(08).
012900               10  WS-RUN-TIME-PART    PIC 9(06).
013000* REDEFINES 2 -- TIME PART BROKEN INTO HH/MI/SS FOR DISPLAY LINES
013100           05  WS-RUN-TIME-BREAKDOWN REDEFINES WS-RUN-TIMESTAMP.
013200               10  FILLER              PIC 9(08).
013300               10  WS-RUN-HH           PIC 9(02).
013400               10  WS-RUN-MI           PIC 9(02).
013500               10  WS-RUN-SS           PIC 9(02).
013600           05  WS-CURR-DATE.
013700               10  WS-CURR-YY          PIC 9(02).
013800               10  WS-CURR-MO          PIC 9(02).
013900               10  WS-CURR-DD          PIC 9(02).
014000           05  WS-CURR-TIME.
014100               10  WS-CURR-HH          PIC 9(02).
014200               10  WS-CURR-MI          PIC 9(02).
014300               10  WS-CURR-SS          PIC 9(02).
014400               10  WS-CURR-HS          PIC 9(02).
014500           05  WS-EQMETA-ADDED-CNT     PIC 9(09) VALUE ZERO.
014600           05  WS-ALREADY-PRES-CNT     PIC 9(09) VALUE ZERO.
014700           05  WS-SKIP-TYPE-CNT        PIC 9(09) VALUE ZERO.
014800       EJECT
014900******************************************************************
015000*    IN-MEMORY DUPLICATE-CHECK TABLE, BUILT FROM THE SECURITY     *
015100*    MASTER FILE BEFORE THE CM FILE IS READ.  A LINEAR SCAN IS    *
015200*    FAST ENOUGH -- THE MASTER FOR ONE EXCHANGE'S CM SEGMENT      *
015300*    RUNS A FEW THOUSAND ENTRIES.                                *
015400******************************************************************
015500       01  WS-MASTER-KEY-TABLE.
015600           05  WS-MASTER-KEY-ENTRY OCCURS 20000 TIMES.
015700               10  WS-MK-SYMBOL        PIC X(30).
015800               10  WS-MK-EXCHANGE      PIC X(08).
015900               10  WS-MK-SEGMENT       PIC X(04).
016000* REDEFINES 3 -- COMBINED KEY VIEW FOR A SINGLE COMPARE PER ENTRY
016100           05  WS-MK-COMBINED REDEFINES WS-MASTER-KEY-ENTRY
016200               OCCURS 20000 TIMES.
016300               10  WS-MK-COMBINED-KEY  PIC X(42).
016400       01  WS-MASTER-TABLE-CNT         PIC S9(09) COMP VALUE 0.
016500       EJECT
016600       COPY SDCLLINK.
016700       01  FILLER PIC X(32)
016800           VALUE 'SDCMLOAD WORKING STORAGE ENDS  '.
016900       EJECT
017000       LINKAGE SECTION.
017100       COPY SDWRKCTR.
017200       EJECT
017300       PROCEDURE DIVISION USING SD-UNIT-COUNTERS.
017400******************************************************************
017500*                        MAINLINE LOGIC
017600******************************************************************
017700
017800       0000-CONTROL-PROCESS.
017900           PERFORM 1000-INITIALIZATION
018000               THRU 1099-INITIALIZATION-EXIT.
018100           PERFORM 1100-OPEN-FILES
018200               THRU 1199-OPEN-FILES-EXIT.
018300           PERFORM 1200-LOAD-MASTER-TABLE
018400               THRU 1299-LOAD-MASTER-TABLE-EXIT.
018500           SET CONTINUE-PROCESSING TO TRUE.
018600           PERFORM 2000-MAIN-PROCESS
018700               THRU 2000-MAIN-PROCESS-EXIT
018800               UNTIL END-OF-FILE.
018900           PERFORM EOJ9000-CLOSE-FILES
019000               THRU EOJ9999-EXIT.
019100           GOBACK.
019200       EJECT
019300******************************************************************
019400*                         INITIALIZATION                          *
019500******************************************************************
019600
019700       1000-INITIALIZATION.
019800           MOVE SPACE TO END-OF-FILE-INDICATOR.
019900           MOVE 'N' TO DUPLICATE-INDICATOR.
020000           INITIALIZE SD-UNIT-COUNTERS.
020100           MOVE ZERO TO WS-NEXT-SEC-ID.
020200           MOVE ZERO TO WS-EQMETA-ADDED-CNT.
020300           MOVE ZERO TO WS-ALREADY-PRES-CNT.
020400           MOVE ZERO TO WS-SKIP-TYPE-CNT.
020500* BUILD RUN TIMESTAMP FROM THE SYSTEM CLOCK
020600           ACCEPT WS-CURR-DATE FROM DATE.
020700           ACCEPT WS-CURR-TIME FROM TIME.
020800           MOVE 20 TO WS-RUN-DATE-PART (1:2).
020900           MOVE WS-CURR-YY TO WS-RUN-DATE-PART (3:2).
021000           MOVE WS-CURR-MO TO WS-RUN-DATE-PART (5:2).
021100           MOVE WS-CURR-DD TO WS-RUN-DATE-PART (7:2).
021200           MOVE WS-CURR-HH TO WS-RUN-TIME-PART (1:2).
021300           MOVE WS-CURR-MI TO WS-RUN-TIME-PART (3:2).
021400           MOVE WS-CURR-SS TO WS-RUN-TIME-PART (5:2).
021500       1099-INITIALIZATION-EXIT.
021600           EXIT.
021700       EJECT
021800******************************************************************
021900*                         OPEN ALL FILES                          *
022000******************************************************************
022100
022200       1100-OPEN-FILES.
022300           OPEN INPUT SECURITY-MASTER-FILE.
022400           IF NOT SM-IO-OK
022500               DISPLAY MSG01-IO-ERROR 'SECMAST'
022600               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
022700               GO TO EOJ9900-ABEND
022800           END-IF.
022900           OPEN INPUT CM-MASTER-FILE.
023000           IF NOT CM-IO-OK
023100               DISPLAY MSG01-IO-ERROR 'CMMASTIN'
023200               DISPLAY 'WS-CM-FILE-STATUS=' WS-CM-FILE-STATUS
023300               GO TO EOJ9900-ABEND
023400           END-IF.
023500       1199-OPEN-FILES-EXIT.
023600           EXIT.
023700       EJECT
023800******************************************************************
023900*    LOAD THE DUPLICATE-CHECK TABLE FROM THE EXISTING SECURITY    *
024000*    MASTER AND DETERMINE THE HIGHEST SEC-ID IN USE.  ALL         *
024100*    VERSIONS OF EVERY SYMBOL ARE LOADED, NOT JUST ACTIVE ONES,   *
024200*    PER THE "ANY VERSION" RULE FOR THE DUPLICATE TEST.           *
024300******************************************************************
024400
024500       1200-LOAD-MASTER-TABLE.
024600           READ SECURITY-MASTER-FILE
024700               AT END
024800                   SET END-OF-FILE TO TRUE
024900           END-READ.
025000           GO TO 1202-LOAD-MASTER-TABLE-TEST.
025100       1201-LOAD-MASTER-TABLE-LOOP.
025200           IF SEC-ID OF SECURITY-MASTER-REC > WS-NEXT-SEC-ID
025300               MOVE SEC-ID OF SECURITY-MASTER-REC
025400                   TO WS-NEXT-SEC-ID
025500           END-IF.
025600           ADD BINARY1 TO WS-MASTER-TABLE-CNT.
025700           MOVE SEC-SYMBOL OF SECURITY-MASTER-REC
025800               TO WS-MK-SYMBOL (WS-MASTER-TABLE-CNT).
025900           MOVE SEC-EXCHANGE OF SECURITY-MASTER-REC
026000               TO WS-MK-EXCHANGE (WS-MASTER-TABLE-CNT).
026100           MOVE SEC-SEGMENT OF SECURITY-MASTER-REC
026200               TO WS-MK-SEGMENT (WS-MASTER-TABLE-CNT).
026300           READ SECURITY-MASTER-FILE
026400               AT END
026500                   SET END-OF-FILE TO TRUE
026600           END-READ.
026700       1202-LOAD-MASTER-TABLE-TEST.
026800           IF NOT END-OF-FILE
026900               GO TO 1201-LOAD-MASTER-TABLE-LOOP
027000           END-IF.
027100           CLOSE SECURITY-MASTER-FILE.
027200           OPEN EXTEND SECURITY-MASTER-FILE.
027300           IF NOT SM-IO-OK
027400               DISPLAY MSG01-IO-ERROR 'SECMAST'
027500               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
027600               GO TO EOJ9900-ABEND
027700           END-IF.
027800           OPEN EXTEND EQUITY-META-FILE.
027900           IF NOT EM-IO-OK
028000               DISPLAY MSG01-IO-ERROR 'EQMETA'
028100               DISPLAY 'WS-EM-FILE-STATUS=' WS-EM-FILE-STATUS
028200               GO TO EOJ9900-ABEND
028300           END-IF.
028400           MOVE SPACE TO END-OF-FILE-INDICATOR.
028500       1299-LOAD-MASTER-TABLE-EXIT.
028600           EXIT.
028700       EJECT
028800******************************************************************
028900*                        MAIN PROCESS                             *
029000******************************************************************
029100
029200       2000-MAIN-PROCESS.
029300           PERFORM 2050-READ-NEXT-CM-RECORD
029400               THRU 2099-READ-NEXT-CM-RECORD-EXIT.
029500           IF NOT END-OF-FILE
029600               PERFORM 2100-PROCESS-CM-RECORD
029700                   THRU 2199-PROCESS-CM-RECORD-EXIT
029800           END-IF.
029900       2000-MAIN-PROCESS-EXIT.
030000           EXIT.
030100       EJECT
030200******************************************************************
030300*                    READ NEXT CM RECORD                          *
030400******************************************************************
030500
030600       2050-READ-NEXT-CM-RECORD.
030700           READ CM-MASTER-FILE
030800               AT END
030900                   SET END-OF-FILE TO TRUE
031000           END-READ.
031100           IF NOT END-OF-FILE
031200               IF NOT CM-IO-OK
031300                   DISPLAY MSG01-IO-ERROR 'CMMASTIN'
031400                   DISPLAY 'WS-CM-FILE-STATUS=' WS-CM-FILE-STATUS
031500                   GO TO EOJ9900-ABEND
031600               END-IF
031700           END-IF.
031800       2099-READ-NEXT-CM-RECORD-EXIT.
031900           EXIT.
032000       EJECT
032100******************************************************************
032200*                    PROCESS ONE CM RECORD                        *
032300******************************************************************
032400
032500       2100-PROCESS-CM-RECORD.
032600           ADD BINARY1 TO CTR-READ-CNT.
032700           PERFORM 2110-CHECK-DUPLICATE
032800               THRU 2119-CHECK-DUPLICATE-EXIT.
032900           IF DUPLICATE-FOUND
033000               ADD BINARY1 TO WS-ALREADY-PRES-CNT
033100               ADD BINARY1 TO CTR-SKIPPED-CNT
033200               GO TO 2199-PROCESS-CM-RECORD-EXIT
033300           END-IF.
033400           PERFORM 2200-CLASSIFY-INSTRUMENT
033500               THRU 2299-CLASSIFY-INSTRUMENT-EXIT.
033600           IF LK-OUT-SEC-TYPE = 'MF' OR LK-OUT-SEC-TYPE = 'UNKNOWN'
033700               ADD BINARY1 TO WS-SKIP-TYPE-CNT
033800               ADD BINARY1 TO CTR-SKIPPED-CNT
033900               GO TO 2199-PROCESS-CM-RECORD-EXIT
034000           END-IF.
034100           PERFORM 2300-WRITE-SECURITY
034200               THRU 2399-WRITE-SECURITY-EXIT.
034300           IF LK-OUT-SEC-TYPE = 'EQUITY'
034400               PERFORM 2400-WRITE-EQUITY-META
034500                   THRU 2499-WRITE-EQUITY-META-EXIT
034600           END-IF.
034700       2199-PROCESS-CM-RECORD-EXIT.
034800           EXIT.
034900       EJECT
035000******************************************************************
035100*    CHECK THE SYMBOL/EXCHANGE/SEGMENT AGAINST EVERY VERSION IN   *
035200*    THE MASTER (INCLUDING VERSIONS ADDED EARLIER THIS RUN).      *
035300******************************************************************
035400
035500       2110-CHECK-DUPLICATE.
035600           MOVE 'N' TO DUPLICATE-INDICATOR.
035700           MOVE 1 TO WS-SUB.
035800           GO TO 2112-CHECK-DUPLICATE-TEST.
035900       2111-CHECK-DUPLICATE-LOOP.
036000           IF WS-MK-SYMBOL (WS-SUB) = CMI-SYMBOL
036100               AND WS-MK-EXCHANGE (WS-SUB) = WS-RUN-EXCHANGE
036200               AND WS-MK-SEGMENT (WS-SUB) = WS-RUN-SEGMENT
036300               SET DUPLICATE-FOUND TO TRUE
036400               GO TO 2119-CHECK-DUPLICATE-EXIT
036500           END-IF.
036600           ADD BINARY1 TO WS-SUB.
036700       2112-CHECK-DUPLICATE-TEST.
036800           IF WS-SUB NOT > WS-MASTER-TABLE-CNT
036900               GO TO 2111-CHECK-DUPLICATE-LOOP
037000           END-IF.
037100       2119-CHECK-DUPLICATE-EXIT.
037200           EXIT.
037300       EJECT
037400******************************************************************
037500*                    CLASSIFY THE INSTRUMENT                      *
037600******************************************************************
037700
037800       2200-CLASSIFY-INSTRUMENT.
037900           MOVE CMI-SYMBOL TO LK-IN-SYMBOL.
038000           MOVE CMI-ISIN TO LK-IN-ISIN.
038100           CALL 'SDCLASS' USING LK-CLASS-PARMS.
038200       2299-CLASSIFY-INSTRUMENT-EXIT.
038300           EXIT.
038400       EJECT
038500******************************************************************
038600*         WRITE A NEW SECURITY MASTER RECORD AND TABLE ENTRY      *
038700******************************************************************
038800
038900       2300-WRITE-SECURITY.
039000           ADD BINARY1 TO WS-NEXT-SEC-ID.
039100           MOVE SPACES TO SECURITY-MASTER-REC.
039200           MOVE WS-NEXT-SEC-ID TO SEC-ID OF SECURITY-MASTER-REC.
039300           MOVE CMI-SYMBOL TO SEC-SYMBOL OF SECURITY-MASTER-REC.
039400           MOVE CMI-DETAILS TO SEC-NAME OF SECURITY-MASTER-REC.
039500           MOVE LK-OUT-SEC-TYPE TO SEC-TYPE OF SECURITY-MASTER-REC.
039600           MOVE WS-RUN-EXCHANGE TO
039700               SEC-EXCHANGE OF SECURITY-MASTER-REC.
039800           MOVE WS-RUN-SEGMENT TO
039900               SEC-SEGMENT OF SECURITY-MASTER-REC.
040000           MOVE CMI-ISIN TO SEC-ISIN OF SECURITY-MASTER-REC.
040100           MOVE WS-RUN-TIMESTAMP TO
040200               SEC-VALID-FROM OF SECURITY-MASTER-REC.
040300           MOVE ZERO TO SEC-VALID-TO OF SECURITY-MASTER-REC.
040400           WRITE SECURITY-MASTER-REC.
040500           IF NOT SM-IO-OK
040600               DISPLAY MSG01-IO-ERROR 'SECMAST'
040700               DISPLAY 'WS-SM-FILE-STATUS=' WS-SM-FILE-STATUS
040800               GO TO EOJ9900-ABEND
040900           END-IF.
041000           ADD BINARY1 TO CTR-ADDED-CNT.
041100* ADD THE NEW SYMBOL TO THE DUPLICATE TABLE SO A REPEATED SYMBOL
041200* LATER IN THE SAME RUN IS ALSO CAUGHT
041300           IF WS-MASTER-TABLE-CNT < WS-MASTER-TABLE-MAX
041400               ADD BINARY1 TO WS-MASTER-TABLE-CNT
041500               MOVE CMI-SYMBOL TO
041600                   WS-MK-SYMBOL (WS-MASTER-TABLE-CNT)
041700               MOVE WS-RUN-EXCHANGE TO
041800                   WS-MK-EXCHANGE (WS-MASTER-TABLE-CNT)
041900               MOVE WS-RUN-SEGMENT TO
042000                   WS-MK-SEGMENT (WS-MASTER-TABLE-CNT)
042100           END-IF.
042200       2399-WRITE-SECURITY-EXIT.
042300           EXIT.
042400       EJECT
042500******************************************************************
042600*                  WRITE EQUITY METADATA RECORD                   *
042700******************************************************************
042800
042900       2400-WRITE-EQUITY-META.
043000           MOVE SPACES TO EQUITY-META-REC.
043100           MOVE WS-NEXT-SEC-ID TO EQM-SEC-ID.
043200           MOVE CMI-LOT-SIZE TO EQM-LOT-SIZE.
043300           MOVE CMI-TICK-SIZE TO EQM-TICK-SIZE.
043400           MOVE CMI-DETAILS TO EQM-COMPANY-NAME.
043500           WRITE EQUITY-META-REC.
043600           IF NOT EM-IO-OK
043700               DISPLAY MSG01-IO-ERROR 'EQMETA'
043800               DISPLAY 'WS-EM-FILE-STATUS=' WS-EM-FILE-STATUS
043900               GO TO EOJ9900-ABEND
044000           END-IF.
044100           ADD BINARY1 TO WS-EQMETA-ADDED-CNT.
044200       2499-WRITE-EQUITY-META-EXIT.
044300           EXIT.
044400       EJECT
044500******************************************************************
044600*                        CLOSE FILES                              *
044700******************************************************************
044800
044900       EOJ9000-CLOSE-FILES.
045000           CLOSE CM-MASTER-FILE.
045100           CLOSE SECURITY-MASTER-FILE.
045200           CLOSE EQUITY-META-FILE.
045300           DISPLAY 'SDCMLOAD -- CM RECORDS READ:      ' CTR-READ-CNT.
045400           DISPLAY 'SDCMLOAD -- ALREADY PRESENT:      '
045500               WS-ALREADY-PRES-CNT.
045600           DISPLAY 'SDCMLOAD -- SKIPPED BY TYPE:      '
045700               WS-SKIP-TYPE-CNT.
045800           DISPLAY 'SDCMLOAD -- SECURITIES ADDED:     ' CTR-ADDED-CNT.
045900           DISPLAY 'SDCMLOAD -- EQUITY META ADDED:    '
046000               WS-EQMETA-ADDED-CNT.
046100           GO TO EOJ9999-EXIT.
046200       EOJ9900-ABEND.
046300           DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
046400       EOJ9999-EXIT.
046500           EXIT.
