000100******************************************************************
000200*    SDMFRIN -- MUTUAL-FUND REGISTRY INPUT RECORD                *
000300*    ONE PER SCHEME CURRENTLY LISTED BY THE FUND REGISTRY.        *
000400*    SDMFSYNC READS THIS FILE SEQUENTIALLY AND BUILDS A KEYED     *
000500*    IN-MEMORY TABLE BY MFR-SCHEME-CODE FOR THE RECONCILIATION.   *
000600*                                                                *
000700*    1995-02-14  TMJ  TICKET SD-0367  ORIGINAL LAYOUT             *
000800******************************************************************
000900    05  SD-MFR-INPUT-RECORD.
001000        10  MFR-SCHEME-CODE             PIC X(30).
001100        10  MFR-SCHEME-NAME             PIC X(60).
001200        10  MFR-ISIN-GROWTH             PIC X(12).
001300        10  MFR-ISIN-REINV              PIC X(12).
001400        10  FILLER                      PIC X(06).
