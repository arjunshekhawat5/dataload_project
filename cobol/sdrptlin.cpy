000100******************************************************************
000200*    SDRPTLIN -- RUN-SUMMARY AND QUERY REPORT LINE LAYOUTS        *
000300*    PRINTED BY SDDLOAD (RUN SUMMARY), SDPHLOAD (DETAIL LINE),    *
000400*    AND SDQUERY (COLUMNAR QUERY RESULT).                        *
000500*                                                                *
000600*    1987-04-06  RSN  TICKET SD-0001  ORIGINAL LAYOUT             *
000700*    1996-07-01  TMJ  TICKET SD-0402  ADDED QUERY RESULT LINE     *
000800*    2003-09-30  DVR  TICKET SD-0655  ADDED PH DETAIL LINE        *
000900******************************************************************
001000    05  SD-TITLE-LINE.
001100        10  FILLER                      PIC X(01) VALUE SPACE.
001200        10  FILLER                      PIC X(31)
001300            VALUE 'SECURITIES DATALOAD RUN SUMMARY'.
001400        10  FILLER                      PIC X(24) VALUE SPACES.
001500        10  FILLER                      PIC X(09) VALUE 'RUN DATE:'.
001600        10  FILLER                      PIC X(01) VALUE SPACE.
001700        10  RPT-RUN-DATE                PIC X(10).
001800        10  FILLER                      PIC X(04) VALUE SPACES.
001900
002000    05  SD-HEADING-LINE.
002100        10  FILLER                      PIC X(04) VALUE 'UNIT'.
002200        10  FILLER                      PIC X(26) VALUE SPACES.
002300        10  FILLER                      PIC X(04) VALUE 'READ'.
002400        10  FILLER                      PIC X(07) VALUE SPACES.
002500        10  FILLER                      PIC X(07) VALUE 'SKIPPED'.
002600        10  FILLER                      PIC X(05) VALUE SPACES.
002700        10  FILLER                      PIC X(05) VALUE 'ADDED'.
002800        10  FILLER                      PIC X(05) VALUE SPACES.
002900        10  FILLER                      PIC X(07) VALUE 'UPDATED'.
003000
003100    05  SD-SUMMARY-LINE.
003200        10  RPT-UNIT-NAME               PIC X(26).
003300        10  FILLER                      PIC X(04) VALUE SPACES.
003400        10  RPT-READ-CNT                PIC ZZZZZ9.
003500        10  FILLER                      PIC X(04) VALUE SPACES.
003600        10  RPT-SKIPPED-CNT             PIC ZZZZZ9.
003700        10  FILLER                      PIC X(04) VALUE SPACES.
003800        10  RPT-ADDED-CNT               PIC ZZZZZ9.
003900        10  FILLER                      PIC X(05) VALUE SPACES.
004000        10  RPT-UPDATED-DISP            PIC X(07).
004100
004200    05  SD-PH-DETAIL-LINE.
004300        10  FILLER                      PIC X(04) VALUE SPACES.
004400        10  PHD-SYMBOL                  PIC X(30).
004500        10  FILLER                      PIC X(02) VALUE SPACES.
004600        10  PHD-TIMEFRAME               PIC X(01).
004700        10  FILLER                      PIC X(02) VALUE SPACES.
004800        10  PHD-CANDLES-STORED          PIC ZZZZZZZ9.
004900        10  FILLER                      PIC X(01) VALUE 'C'.
005000
005100    05  SD-QUERY-HEADING-LINE.
005200        10  FILLER                      PIC X(04) VALUE 'DATE'.
005300        10  FILLER                      PIC X(08) VALUE SPACES.
005400        10  FILLER                      PIC X(04) VALUE 'OPEN'.
005500        10  FILLER                      PIC X(10) VALUE SPACES.
005600        10  FILLER                      PIC X(04) VALUE 'HIGH'.
005700        10  FILLER                      PIC X(10) VALUE SPACES.
005800        10  FILLER                      PIC X(03) VALUE 'LOW'.
005900        10  FILLER                      PIC X(11) VALUE SPACES.
006000        10  FILLER                      PIC X(05) VALUE 'CLOSE'.
006100        10  FILLER                      PIC X(09) VALUE SPACES.
006200        10  FILLER                      PIC X(06) VALUE 'VOLUME'.
006300
006400    05  SD-QUERY-LINE.
006500        10  QRY-DATE-DISP               PIC X(10).
006600        10  FILLER                      PIC X(02) VALUE SPACES.
006700        10  QRY-OPEN-DISP               PIC ZZZZZZZ9.9999.
006800        10  FILLER                      PIC X(02) VALUE SPACES.
006900        10  QRY-HIGH-DISP               PIC ZZZZZZZ9.9999.
007000        10  FILLER                      PIC X(02) VALUE SPACES.
007100        10  QRY-LOW-DISP                PIC ZZZZZZZ9.9999.
007200        10  FILLER                      PIC X(02) VALUE SPACES.
007300        10  QRY-CLOSE-DISP              PIC ZZZZZZZ9.9999.
007400        10  FILLER                      PIC X(02) VALUE SPACES.
007500        10  QRY-VOLUME-DISP             PIC Z(14)9.
007600
007700    05  SD-NO-DATA-LINE.
007800        10  FILLER                      PIC X(30) VALUE
007900            'NO DATA FOUND FOR SECURITY -- '.
008000        10  ND-SYMBOL                   PIC X(30).
008100        10  FILLER                      PIC X(20) VALUE SPACES.
