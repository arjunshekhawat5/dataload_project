000100******************************************************************
000200*    SDNAVIN -- NAV HISTORY INPUT RECORD                        *
000300*    ONE PER FUND PER TRADING DAY, GROUPED BY SCHEME CODE.        *
000400*    THE REGISTRY SUPPLIES THE DATE AS TEXT IN DAY-MONTH-YEAR     *
000500*    ORDER AND THE NAV AS TEXT -- SDNAVLD VALIDATES BOTH BEFORE   *
000600*    NUMERIC CONVERSION, SINCE MALFORMED VALUES MUST BE SKIPPED   *
000700*    RATHER THAN ABENDING THE STEP.                               *
000800*                                                                *
000900*    1995-02-14  TMJ  TICKET SD-0367  ORIGINAL LAYOUT             *
001000*    1999-01-12  PKN  TICKET SD-0501  Y2K -- 4-DIGIT YEAR IN DATE *
001100******************************************************************
001200    05  SD-NAV-INPUT-RECORD.
001300        10  NAV-SCHEME-CODE             PIC X(30).
001400        10  NAV-DATE-TEXT.
001500            15  NAV-DATE-DD             PIC X(02).
001600            15  FILLER                  PIC X(01).
001700            15  NAV-DATE-MM             PIC X(02).
001800            15  FILLER                  PIC X(01).
001900            15  NAV-DATE-YYYY           PIC X(04).
002000        10  NAV-VALUE-TEXT              PIC X(13).
002100        10  FILLER                      PIC X(17).
