000100******************************************************************
000200*    SDOMHIST -- ONE-MINUTE PRICE HISTORY RECORD                 *
000300*    ONE ROW PER SEC-ID PER MINUTE CANDLE.  EQUITY/FUTURE/INDEX   *
000400*    SECURITIES ONLY -- MUTUAL FUNDS DO NOT CARRY INTRADAY DATA.  *
000500*                                                                *
000600*    1990-06-11  PKN  TICKET SD-0165  ORIGINAL LAYOUT             *
000700******************************************************************
000800    05  SD-ONE-MINUTE-RECORD.
000900        10  OMH-SEC-ID                  PIC 9(09).
001000        10  OMH-TIMESTAMP               PIC 9(14).
001100        10  OMH-OPEN                    PIC S9(08)V9(04).
001200        10  OMH-HIGH                    PIC S9(08)V9(04).
001300        10  OMH-LOW                     PIC S9(08)V9(04).
001400        10  OMH-CLOSE                   PIC S9(08)V9(04).
001500        10  OMH-VOLUME                  PIC 9(15).
001600        10  FILLER                      PIC X(02).
